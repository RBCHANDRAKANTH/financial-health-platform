000100 IDENTIFICATION DIVISION.                                         
000200 PROGRAM-ID. FHA-CSH01.                                           
000300     AUTHOR. R. MALHOTRA.                                         
000400     INSTALLATION. DST FINANCIAL SYSTEMS GROUP.                   
000500     DATE WRITTEN. 03/11/1986.                                    
000600     DATE COMPILED. 03/11/1986.                                   
000700     SECURITY.  THIS PROGRAM AND ITS OUTPUT ARE THE PROPERTY OF   
000800     THE DATA PROCESSING DEPARTMENT.  UNAUTHORIZED COPYING OR     
000900     DISCLOSURE IS PROHIBITED.                                    
001000*                                                                 
001100*    CASH-FLOW-ANALYSIS  -  FHA-CSH01                             
001200*                                                                 
001300*    THIS PROGRAM READS THE BANK TRANSACTION EXTRACT FOR ALL      
001400*    SMALL-BUSINESS CUSTOMERS ENROLLED IN THE FINANCIAL HEALTH    
001500*    ASSESSMENT PROGRAM AND BUILDS A MONTH-BY-MONTH CASH FLOW     
001600*    PICTURE FOR EACH BUSINESS.  FOR EVERY MONTH PRESENT IN THE   
001700*    TRANSACTION HISTORY IT ACCUMULATES TOTAL MONIES IN (INFLOW)  
001800*    AND TOTAL MONIES OUT (OUTFLOW), THEN NETS THE TWO.  TWO RISK 
001900*    CONDITIONS ARE FLAGGED FOR THE BUSINESS AS A WHOLE -  ANY    
002000*    MONTH SHOWING A NEGATIVE NET FLOW, AND AN UNUSUALLY HIGH     
002100*    PROPORTION OF LARGE-DOLLAR TRANSACTIONS.                     
002200*                                                                 
002300*    TRANSACTIONS ARE ASSUMED GROUPED BY BUSINESS ID ON THE INPUT 
002400*    FILE BUT ARE NOT NECESSARILY IN DATE SEQUENCE WITHIN A       
002500*    BUSINESS, SO MONTHS ARE ACCUMULATED INTO A SEARCHED TABLE    
002600*    RATHER THAN RELIED UPON TO ARRIVE IN ORDER.                  
002700*                                                                 
002800*    CHANGE LOG.                                                  
002900*    03/11/86 RM   ORIGINAL PROGRAM WRITTEN FOR PILOT GROUP OF    
003000*                  SMALL BUSINESS CUSTOMERS - REQUEST FH-0009.    
003100*    09/22/86 RM   CORRECTED MONTH TABLE OVERFLOW WHEN A BUSINESS 
003200*                  HAD TRANSACTIONS SPANNING MORE THAN 24 MONTHS. 
003300*    04/02/88 TJK  ADDED HIGH-FREQUENCY LARGE TRANSACTION         
003400*                  INDICATOR PER RISK MANAGEMENT REQUEST 88-114.  
003500*    11/14/89 TJK  CORRECTED ROUNDING ON NET FLOW EDIT LINE.      
003600*    07/19/91 PDS  CONVERTED REPORT HEADING TO STANDARD DP        
003700*                  BANNER FORMAT.                                 
003800*    02/08/93 PDS  ADDED BATCH CONTROL TOTALS AT END OF RUN.      
003900*    10/30/95 LMV  ADJUSTED LARGE TRANSACTION THRESHOLD PER       
004000*                  FINANCE COMMITTEE REQUEST 95-341.              
004100*    06/17/97 LMV  ADDED TEST RUN SWITCH FOR PARALLEL TESTING     
004200*                  WITH NEW GENERAL LEDGER FEED.                  
004300*    01/25/99 LMV  Y2K REMEDIATION - TRANSACTION DATE AND MONTH   
004400*                  KEY FIELDS CONFIRMED FOUR-DIGIT CENTURY. NO    
004500*                  WINDOWING REQUIRED, ISO DATE FORMAT ALREADY    
004600*                  CENTURY-EXPLICIT.                              
004700*    08/04/01 NKB  CORRECTED MONTH TABLE SEARCH TO HANDLE         
004800*                  OUT-OF-SEQUENCE DATES WITHIN A BUSINESS.       
004900*    05/12/04 NKB  ADDED ZERO-TRANSACTION BUSINESS HANDLING.      
005000*    09/09/07 RGS  RESTRUCTURED INDICATOR LINES TO PRINT AFTER    
005100*                  ALL MONTHLY DETAIL FOR THE BUSINESS.           
005200*    03/03/10 RGS  CHANGED LARGE-TRANSACTION DENOMINATOR TO USE   
005300*                  GUARDED MINIMUM OF ONE TRANSACTION PER FH      
005400*                  STANDARDS MEMO 10-02.                          
005500*    12/01/12 AJP  CLEANUP OF REPORT COLUMN SPACING, NO LOGIC     
005600*                  CHANGE.                                        
005700 ENVIRONMENT DIVISION.                                            
005800 CONFIGURATION SECTION.                                           
005900 SOURCE-COMPUTER. IBM-370.                                        
006000 OBJECT-COMPUTER. IBM-370.                                        
006100 SPECIAL-NAMES.                                                   
006200     C01 IS TOP-OF-FORM                                           
006300     CLASS NUMERIC-CLASS IS "0" THRU "9"                          
006400     UPSI-0 ON STATUS IS TEST-RUN-ON                              
006500            OFF STATUS IS TEST-RUN-OFF.                           
006600 INPUT-OUTPUT SECTION.                                            
006700 FILE-CONTROL.                                                    
006800     SELECT BANKTXN-FILE ASSIGN TO "BANKTXN"                      
006900         ORGANIZATION IS LINE SEQUENTIAL                          
007000         FILE STATUS IS BANKTXN-STATUS.                           
007100     SELECT CASHRPT-FILE ASSIGN TO "CASHRPT"                      
007200         ORGANIZATION IS LINE SEQUENTIAL                          
007300         FILE STATUS IS CASHRPT-STATUS.                           
007400 DATA DIVISION.                                                   
007500 FILE SECTION.                                                    
007600*                                                                 
007700*    ONE BANK-TRANSACTION-RECORD PER POSTED ITEM ON A             
007800*    BUSINESS'S ACCOUNT - DEBITS AND CREDITS BOTH COME THROUGH    
007900*    THIS SAME EXTRACT, DISTINGUISHED ONLY BY THE SIGN OF         
008000*    TXN-AMOUNT.  TXN-DATE-BREAKDOWN EXISTS FOR PROGRAMS THAT     
008100*    NEED THE NUMERIC YEAR/MONTH/DAY SEPARATELY; THIS PROGRAM     
008200*    ITSELF PULLS THE MONTH KEY BY REFERENCE MODIFICATION OF      
008300*    TXN-DATE RATHER THAN THROUGH THE REDEFINE - SEE 2100-        
008400*    ACCUMULATE-MONTH.                                            
008500*                                                                 
008600 FD  BANKTXN-FILE                                                 
008700     RECORD CONTAINS 80 CHARACTERS.                               
008800 01  BANK-TRANSACTION-RECORD.                                     
008900     05  TXN-BUSINESS-ID              PIC X(08).                  
009000     05  TXN-DATE                     PIC X(10).                  
009100     05  TXN-DATE-BREAKDOWN REDEFINES TXN-DATE.                   
009200         10  TXN-DATE-YYYY             PIC 9(04).                 
009300         10  TXN-DATE-DASH-1           PIC X(01).                 
009400         10  TXN-DATE-MM               PIC 9(02).                 
009500         10  TXN-DATE-DASH-2           PIC X(01).                 
009600         10  TXN-DATE-DD               PIC 9(02).                 
009700     05  TXN-AMOUNT                   PIC S9(12)V99.              
009800     05  FILLER                       PIC X(48).                  
009900*                                                                 
010000*    PRINT FILE - ONE REPORT BLOCK (HEADER, COLUMN HEADING,       
010100*    UP TO 24 MONTHLY DETAIL LINES, RISK INDICATOR LINES) PER     
010200*    BUSINESS, BATCH TOTALS PRINTED LAST.                         
010300*                                                                 
010400 FD  CASHRPT-FILE                                                 
010500     RECORD CONTAINS 132 CHARACTERS.                              
010600 01  CASHRPT-LINE                     PIC X(132).                 
010700 WORKING-STORAGE SECTION.                                         
010800*                                                                 
010900*    FILE STATUS AND CONTROL SWITCHES.                            
011000*                                                                 
011100 77  BANKTXN-STATUS                PIC X(02).                     
011200 77  CASHRPT-STATUS                PIC X(02).                     
011300 77  EOF-SW                        PIC X(01) VALUE 'N'.           
011400     88  EOF-YES                       VALUE 'Y'.                 
011500     88  EOF-NO                        VALUE 'N'.                 
011600 77  FIRST-BUS-SW                  PIC X(01) VALUE 'Y'.           
011700 77  PREV-BUSINESS-ID              PIC X(08).                     
011800 77  CURR-MONTH-KEY                PIC X(07).                     
011900 77  NEG-FLOW-SW                   PIC X(01) VALUE 'N'.           
012000 77  HIGHFREQ-SW                   PIC X(01) VALUE 'N'.           
012100*                                                                 
012200*    SUBSCRIPTS AND COUNTERS - ALL COMP PER DP STANDARDS.         
012300*                                                                 
012400 77  MO-IDX                        PIC S9(04) COMP VALUE ZERO.    
012500 77  SRCH-X                        PIC S9(04) COMP VALUE ZERO.    
012600 77  AMT-X                         PIC S9(04) COMP VALUE ZERO.    
012700 77  TOT-X                         PIC S9(04) COMP VALUE ZERO.    
012800 77  MONTH-COUNT                   PIC S9(04) COMP VALUE ZERO.    
012900 77  TOTAL-TXN-COUNT               PIC S9(09) COMP VALUE ZERO.    
013000 77  LARGE-TXN-COUNT               PIC S9(09) COMP VALUE ZERO.    
013100 77  DENOM-WORK                    PIC S9(09) COMP VALUE ZERO.    
013200 77  LARGE-THRESHOLD               PIC S9(09)V99 COMP             
013300                                      VALUE ZERO.                 
013400*                                                                 
013500*    PER-BUSINESS MONTHLY ACCUMULATOR TABLE.  A BUSINESS MAY      
013600*    HAVE TRANSACTIONS IN UP TO 24 DISTINCT CALENDAR MONTHS.      
013700*    TRANSACTIONS DO NOT NECESSARILY ARRIVE IN MONTH SEQUENCE     
013800*    SO EACH NEW MONTH KEY IS SEARCHED FOR BEFORE A NEW SLOT      
013900*    IS OPENED.                                                   
014000*                                                                 
014100 01  MONTH-TABLE-AREA.                                            
014200     05  MONTH-ENTRY OCCURS 24 TIMES.                             
014300         10  MONTH-KEY              PIC X(07).                    
014400         10  MONTH-AMOUNTS.                                       
014500             15  MONTH-INFLOW       PIC S9(12)V99.                
014600             15  MONTH-OUTFLOW      PIC S9(12)V99.                
014700             15  MONTH-NET          PIC S9(12)V99.                
014800*                                                                 
014900*    MONTH-AMOUNTS-TBL REDEFINES THE THREE MONTHLY AMOUNT         
015000*    FIELDS OF A SINGLE ENTRY AS A 3-ELEMENT TABLE SO THE         
015100*    MONTH-CLEAR ROUTINE CAN ZEROIZE THEM IN ONE SUBSCRIPTED      
015200*    LOOP INSTEAD OF THREE SEPARATE MOVE STATEMENTS.              
015300*                                                                 
015400         10  MONTH-AMOUNTS-TBL REDEFINES MONTH-AMOUNTS            
015500                                      PIC S9(12)V99               
015600                                      OCCURS 3 TIMES.             
015700         10  FILLER                   PIC X(01).                  
015800*                                                                 
015900*    BATCH-LIFETIME CONTROL TOTALS.  BATCH-TOTALS-TABLE           
016000*    REDEFINES THE NAMED COUNTERS AS A TABLE SO THE INITIAL-      
016100*    IZATION ROUTINE CAN ZERO ALL THREE IN ONE LOOP.              
016200*                                                                 
016300 01  BATCH-TOTALS-AREA.                                           
016400     05  BUS-PROCESSED-CNT          PIC S9(07) COMP.              
016500     05  NEG-FLAG-CNT               PIC S9(07) COMP.              
016600     05  HIGHFREQ-FLAG-CNT          PIC S9(07) COMP.              
016700     05  FILLER                       PIC X(01).                  
016800 01  BATCH-TOTALS-TABLE REDEFINES BATCH-TOTALS-AREA.              
016900     05  BATCH-TOTALS-TBL           PIC S9(07) COMP               
017000                                      OCCURS 3 TIMES.             
017100*                                                                 
017200*    REPORT PRINT LINES.                                          
017300*                                                                 
017400 01  RPT-HEADER-LINE.                                             
017500     05  FILLER                       PIC X(10) VALUE SPACES.     
017600     05  FILLER                       PIC X(20)                   
017700                                 VALUE 'CASH FLOW ANALYSIS -'.    
017800     05  RPT-HDR-BUSINESS          PIC X(08).                     
017900     05  FILLER                       PIC X(94) VALUE SPACES.     
018000 01  RPT-COLHDR-LINE.                                             
018100     05  FILLER                       PIC X(10) VALUE SPACES.     
018200     05  FILLER                       PIC X(09) VALUE 'MONTH'.    
018300     05  FILLER                       PIC X(18) VALUE 'INFLOW'.   
018400     05  FILLER                       PIC X(18) VALUE 'OUTFLOW'.  
018500     05  FILLER                       PIC X(18) VALUE 'NET FLOW'. 
018600     05  FILLER                       PIC X(59) VALUE SPACES.     
018700 01  RPT-MONTH-LINE.                                              
018800     05  FILLER                       PIC X(10) VALUE SPACES.     
018900     05  RPT-MONTH-KEY             PIC X(09).                     
019000     05  RPT-INFLOW                PIC ---,---,---,---.99.        
019100     05  FILLER                       PIC X(02) VALUE SPACES.     
019200     05  RPT-OUTFLOW               PIC ---,---,---,---.99.        
019300     05  FILLER                       PIC X(02) VALUE SPACES.     
019400     05  RPT-NET                   PIC ---,---,---,---.99.        
019500     05  FILLER                       PIC X(55) VALUE SPACES.     
019600 01  RPT-INDICATOR-LINE.                                          
019700     05  FILLER                       PIC X(10) VALUE SPACES.     
019800     05  RPT-INDICATOR-TEXT        PIC X(50).                     
019900     05  FILLER                       PIC X(72) VALUE SPACES.     
020000 01  RPT-TOTALS-HDR.                                              
020100     05  FILLER                       PIC X(30)                   
020200                         VALUE 'FHA-CSH01 BATCH CONTROL TOTALS'.  
020300     05  FILLER                       PIC X(102) VALUE SPACES.    
020400 01  RPT-TOTALS-LINE.                                             
020500     05  FILLER                       PIC X(20)                   
020600                                 VALUE 'BUSINESSES PROCESSED'.    
020700     05  FILLER                       PIC X(03) VALUE SPACES.     
020800     05  RPT-TOT-BUS               PIC ZZZ,ZZ9.                   
020900     05  FILLER                       PIC X(102) VALUE SPACES.    
021000 01  RPT-TOTALS-LINE-2.                                           
021100     05  FILLER                       PIC X(20)                   
021200                                 VALUE 'NEG CASH FLOW FLAGS'.     
021300     05  FILLER                       PIC X(03) VALUE SPACES.     
021400     05  RPT-TOT-NEG               PIC ZZZ,ZZ9.                   
021500     05  FILLER                       PIC X(10) VALUE SPACES.     
021600     05  FILLER                       PIC X(20)                   
021700                                 VALUE 'HIGH FREQ FLAGS'.         
021800     05  FILLER                       PIC X(03) VALUE SPACES.     
021900     05  RPT-TOT-HIFREQ            PIC ZZZ,ZZ9.                   
022000     05  FILLER                       PIC X(62) VALUE SPACES.     
022100 PROCEDURE DIVISION.                                              
022200*                                                                 
022300*    MAIN CONTROL.  THIS JOB CARRIES A BUSINESS-ID CONTROL        
022400*    BREAK THE SAME AS FHA.ASM01 - READ EVERY TRANSACTION FOR     
022500*    ONE BUSINESS, BUILD ITS MONTH TABLE, BREAK AND PRINT WHEN    
022600*    THE BUSINESS-ID CHANGES, THEN GO ON TO THE NEXT BUSINESS.    
022700*    8000-FINAL-BREAK CATCHES THE LAST BUSINESS ON THE FILE,      
022800*    WHICH WOULD OTHERWISE NEVER FIRE A BREAK BECAUSE THERE IS    
022900*    NO "NEXT" RECORD TO NOTICE THE ID HAS CHANGED.               
023000*                                                                 
023100 0000-MAIN-CONTROL.                                               
023200     PERFORM 1000-INITIALIZE THRU 1000-EXIT.                      
023300     PERFORM 2000-PROCESS-TXN THRU 2000-EXIT                      
023400         UNTIL EOF-YES.                                           
023500     PERFORM 8000-FINAL-BREAK THRU 8000-EXIT.                     
023600     PERFORM 9700-WRITE-BATCH-TOTALS THRU 9700-EXIT.              
023700     PERFORM 9900-TERMINATE THRU 9900-EXIT.                       
023800     STOP RUN.                                                    
023900 0000-EXIT.                                                       
024000     EXIT.                                                        
024100*                                                                 
024200*    OPEN FILES, ZERO THE BATCH TOTALS TABLE, CLEAR THE MONTH     
024300*    TABLE FOR THE FIRST BUSINESS ON THE FILE, AND PRIME THE      
024400*    READ.  FIRST-BUS-SW STAYS 'Y' UNTIL THE FIRST RECORD IS      
024500*    SEEN IN 2000-PROCESS-TXN SO THE VERY FIRST BUSINESS DOES     
024600*    NOT TRIGGER A SPURIOUS BREAK AGAINST AN EMPTY                
024700*    PREV-BUSINESS-ID.                                            
024800*                                                                 
024900 1000-INITIALIZE.                                                 
025000     OPEN INPUT BANKTXN-FILE.                                     
025100     OPEN OUTPUT CASHRPT-FILE.                                    
025200     IF TEST-RUN-ON                                               
025300         DISPLAY 'FHA-CSH01 RUNNING IN TEST MODE'                 
025400     END-IF.                                                      
025500     PERFORM 1010-ZERO-BATCH-TOTALS                               
025600         VARYING TOT-X FROM 1 BY 1                                
025700         UNTIL TOT-X > 3.                                         
025800     PERFORM 4900-CLEAR-MONTH-TABLE THRU 4900-EXIT.               
025900     PERFORM 1100-READ-BANKTXN THRU 1100-EXIT.                    
026000 1000-EXIT.                                                       
026100     EXIT.                                                        
026200*                                                                 
026300*    ZERO ONE SLOT OF THE BATCH TOTALS TABLE PER CALL.            
026400*                                                                 
026500 1010-ZERO-BATCH-TOTALS.                                          
026600     MOVE ZERO TO BATCH-TOTALS-TBL(TOT-X).                        
026700 1010-EXIT.                                                       
026800     EXIT.                                                        
026900*                                                                 
027000*    READ THE NEXT BANK TRANSACTION.  THE EXTRACT IS GROUPED      
027100*    BY BUSINESS-ID BUT NOT NECESSARILY IN DATE SEQUENCE WITHIN   
027200*    A BUSINESS - SEE THE REMARKS ABOVE 2110-SEARCH-MONTH-SLOT    
027300*    FOR WHAT THAT MEANS FOR HOW THE MONTH TABLE IS BUILT.        
027400*                                                                 
027500 1100-READ-BANKTXN.                                               
027600     READ BANKTXN-FILE                                            
027700         AT END                                                   
027800             SET EOF-YES TO TRUE                                  
027900         NOT AT END                                               
028000             CONTINUE                                             
028100     END-READ.                                                    
028200 1100-EXIT.                                                       
028300     EXIT.                                                        
028400*                                                                 
028500*    CONTROL-BREAK TEST.  THE FIRST TRANSACTION ON THE FILE       
028600*    JUST PRIMES PREV-BUSINESS-ID - THERE IS NOTHING TO BREAK     
028700*    ON YET.  AFTER THAT, A CHANGE IN BUSINESS-ID MEANS THE       
028800*    PRIOR BUSINESS IS COMPLETE: PRINT ITS REPORT BLOCK (3000-    
028900*    BUSINESS-BREAK), THEN CLEAR THE MONTH TABLE SO THE NEW       
029000*    BUSINESS STARTS FROM ALL ZEROES.  EITHER WAY, THE CURRENT    
029100*    TRANSACTION IS THEN FOLDED INTO THE MONTH TABLE AND THE      
029200*    NEXT RECORD IS READ.                                         
029300*                                                                 
029400 2000-PROCESS-TXN.                                                
029500     IF FIRST-BUS-SW = 'Y'                                        
029600         MOVE 'N' TO FIRST-BUS-SW                                 
029700         MOVE TXN-BUSINESS-ID TO PREV-BUSINESS-ID                 
029800     ELSE                                                         
029900         IF TXN-BUSINESS-ID NOT = PREV-BUSINESS-ID                
030000             PERFORM 3000-BUSINESS-BREAK THRU 3000-EXIT           
030100             PERFORM 4900-CLEAR-MONTH-TABLE THRU 4900-EXIT        
030200             MOVE TXN-BUSINESS-ID TO PREV-BUSINESS-ID             
030300         END-IF                                                   
030400     END-IF.                                                      
030500     PERFORM 2100-ACCUMULATE-MONTH THRU 2100-EXIT.                
030600     PERFORM 1100-READ-BANKTXN THRU 1100-EXIT.                    
030700 2000-EXIT.                                                       
030800     EXIT.                                                        
030900*                                                                 
031000*    FOLD ONE TRANSACTION INTO THE MONTH TABLE.  THE MONTH KEY    
031100*    IS THE FIRST SEVEN BYTES OF THE ISO TRANSACTION DATE         
031200*    (YYYY-MM) - REFERENCE MODIFICATION IS USED RATHER THAN       
031300*    THE TXN-DATE-BREAKDOWN REDEFINITION BECAUSE THE KEY IS       
031400*    WANTED AS ONE TEXT STRING FOR THE TABLE SEARCH, NOT AS       
031500*    SEPARATE NUMERIC SUBFIELDS.  THE LARGE-TRANSACTION COUNT     
031600*    USED BY THE HIGH-FREQUENCY RISK INDICATOR IS ALSO BUMPED     
031700*    HERE SINCE IT IS A PER-TRANSACTION TEST, NOT A PER-MONTH     
031800*    ONE.  IF THE MONTH IS ALREADY IN THE TABLE, ITS SLOT IS      
031900*    UPDATED; OTHERWISE A NEW SLOT IS OPENED PROVIDED THE         
032000*    24-MONTH CEILING (TWO YEARS OF HISTORY) HAS NOT BEEN         
032100*    REACHED - SEE THE 1986-09-22 CHANGE LOG ENTRY FOR WHY        
032200*    THAT CEILING EXISTS AND WHY IT IS ENFORCED HERE RATHER       
032300*    THAN LEFT TO SUBSCRIPT OUT OF RANGE.                         
032400*                                                                 
032500 2100-ACCUMULATE-MONTH.                                           
032600     MOVE TXN-DATE(1:7) TO CURR-MONTH-KEY.                        
032700     ADD 1 TO TOTAL-TXN-COUNT.                                    
032800     IF TXN-AMOUNT > 100000.00 OR TXN-AMOUNT < -100000.00         
032900         ADD 1 TO LARGE-TXN-COUNT                                 
033000     END-IF.                                                      
033100     PERFORM 2110-SEARCH-MONTH-SLOT THRU 2110-EXIT.               
033200     IF MO-IDX > 0                                                
033300         PERFORM 2130-ADD-TO-SLOT THRU 2130-EXIT                  
033400     ELSE                                                         
033500         IF MONTH-COUNT < 24                                      
033600             ADD 1 TO MONTH-COUNT                                 
033700             MOVE MONTH-COUNT TO MO-IDX                           
033800             MOVE CURR-MONTH-KEY TO MONTH-KEY(MO-IDX)             
033900             PERFORM 2130-ADD-TO-SLOT THRU 2130-EXIT              
034000         END-IF                                                   
034100     END-IF.                                                      
034200 2100-EXIT.                                                       
034300     EXIT.                                                        
034400*                                                                 
034500*    LINEAR SEARCH OF THE MONTH TABLE FOR THE CURRENT MONTH       
034600*    KEY.  A BINARY SEARCH WOULD NEED THE TABLE KEPT IN KEY       
034700*    SEQUENCE, AND SINCE TRANSACTIONS CAN ARRIVE OUT OF DATE      
034800*    ORDER (CHANGE LOG 08/04/01) THE TABLE IS BUILT IN            
034900*    FIRST-SEEN ORDER INSTEAD - AT MOST 24 ENTRIES, SO A          
035000*    SEQUENTIAL SCAN COSTS NOTHING NOTICEABLE.  MO-IDX RETURNS    
035100*    ZERO WHEN THE MONTH IS NOT YET IN THE TABLE.                 
035200*                                                                 
035300 2110-SEARCH-MONTH-SLOT.                                          
035400     MOVE ZERO TO MO-IDX.                                         
035500     PERFORM 2120-TEST-ONE-SLOT                                   
035600         VARYING SRCH-X FROM 1 BY 1                               
035700         UNTIL SRCH-X > MONTH-COUNT                               
035800            OR MO-IDX > 0.                                        
035900 2110-EXIT.                                                       
036000     EXIT.                                                        
036100*                                                                 
036200*    COMPARE ONE TABLE SLOT'S KEY AGAINST THE CURRENT MONTH.      
036300*                                                                 
036400 2120-TEST-ONE-SLOT.                                              
036500     IF MONTH-KEY(SRCH-X) = CURR-MONTH-KEY                        
036600         MOVE SRCH-X TO MO-IDX                                    
036700     END-IF.                                                      
036800 2120-EXIT.                                                       
036900     EXIT.                                                        
037000*                                                                 
037100*    POST THE TRANSACTION AMOUNT TO THE SLOT LOCATED (OR          
037200*    OPENED) BY THE CALLER.  MONIES IN GO TO INFLOW; MONIES       
037300*    OUT ARE STORED AS AN UNSIGNED OUTFLOW TOTAL - I.E. THE       
037400*    SIGN IS STRIPPED BY SUBTRACTING THE NEGATIVE AMOUNT - SO     
037500*    THE PRINTED OUTFLOW COLUMN READS AS A POSITIVE NUMBER OF     
037600*    DOLLARS SPENT RATHER THAN A NEGATIVE ONE.  A ZERO-AMOUNT     
037700*    TRANSACTION, IF ONE EVER REACHED THIS FAR, POSTS TO          
037800*    NEITHER BUCKET.                                              
037900*                                                                 
038000 2130-ADD-TO-SLOT.                                                
038100     IF TXN-AMOUNT > 0                                            
038200         ADD TXN-AMOUNT TO MONTH-INFLOW(MO-IDX)                   
038300     ELSE                                                         
038400         IF TXN-AMOUNT < 0                                        
038500             COMPUTE MONTH-OUTFLOW(MO-IDX) =                      
038600                 MONTH-OUTFLOW(MO-IDX) - TXN-AMOUNT               
038700         END-IF                                                   
038800     END-IF.                                                      
038900 2130-EXIT.                                                       
039000     EXIT.                                                        
039100*                                                                 
039200*    BUSINESS BREAK.  A BUSINESS IS COMPLETE WHEN EITHER THE      
039300*    NEXT RECORD SHOWS A NEW BUSINESS-ID (2000-PROCESS-TXN) OR    
039400*    THE FILE HAS RUN OUT (8000-FINAL-BREAK).  THIS PARAGRAPH     
039500*    DOES THE ARITHMETIC (NET EVERY MONTH, THEN TEST FOR THE      
039600*    TWO RISK CONDITIONS), PRINTS THE FULL REPORT BLOCK FOR       
039700*    THE BUSINESS, AND ROLLS ITS RESULT INTO THE BATCH TOTALS.    
039800*    THE MONTH TABLE ITSELF IS LEFT UNTOUCHED HERE - CLEARING     
039900*    IT IS THE CALLER'S JOB ONCE THE NEXT BUSINESS IS KNOWN TO    
040000*    HAVE STARTED, SEE 2000-PROCESS-TXN AND 1000-INITIALIZE.      
040100*                                                                 
040200 3000-BUSINESS-BREAK.                                             
040300     PERFORM 3100-COMPUTE-MONTH-NET                               
040400         VARYING MO-IDX FROM 1 BY 1                               
040500         UNTIL MO-IDX > MONTH-COUNT.                              
040600     PERFORM 3200-CHECK-RISK-INDICATORS THRU 3200-EXIT.           
040700     PERFORM 4000-WRITE-HEADER-LINES THRU 4000-EXIT.              
040800     PERFORM 4100-WRITE-MONTH-LINE                                
040900         VARYING MO-IDX FROM 1 BY 1                               
041000         UNTIL MO-IDX > MONTH-COUNT.                              
041100     PERFORM 4200-WRITE-INDICATOR-LINES THRU 4200-EXIT.           
041200     PERFORM 4300-ACCUMULATE-BUS-TOTALS THRU 4300-EXIT.           
041300 3000-EXIT.                                                       
041400     EXIT.                                                        
041500*                                                                 
041600*    NET ONE MONTH'S CASH FLOW - INFLOW LESS OUTFLOW.  A          
041700*    NEGATIVE RESULT MEANS THE BUSINESS SPENT MORE THAN IT        
041800*    TOOK IN DURING THAT CALENDAR MONTH, WHICH IS WHAT THE        
041900*    NEGATIVE-FLOW RISK INDICATOR BELOW LOOKS FOR.                
042000*                                                                 
042100 3100-COMPUTE-MONTH-NET.                                          
042200     COMPUTE MONTH-NET(MO-IDX) =                                  
042300         MONTH-INFLOW(MO-IDX) - MONTH-OUTFLOW(MO-IDX).            
042400 3100-EXIT.                                                       
042500     EXIT.                                                        
042600*                                                                 
042700*    RISK INDICATOR TEST.  TWO INDEPENDENT CONDITIONS ARE         
042800*    CHECKED FOR THE BUSINESS AS A WHOLE, EACH PRINTED AS ITS     
042900*    OWN WARNING LINE BY 4200-WRITE-INDICATOR-LINES IF RAISED:    
043000*                                                                 
043100*      NEGATIVE CASH FLOW - ANY SINGLE MONTH, NOT THE BUSINESS    
043200*      AS A WHOLE, SHOWING A NET OUTFLOW.  ONE BAD MONTH IS       
043300*      ENOUGH TO RAISE THIS FLAG EVEN IF THE OTHER MONTHS ARE     
043400*      STRONGLY POSITIVE - THE ANALYST WANTS TO SEE EVERY         
043500*      MONTH THAT WENT NEGATIVE, NOT JUST THE WORST ONE.          
043600*                                                                 
043700*      HIGH FREQUENCY OF LARGE TRANSACTIONS - RAISED WHEN MORE    
043800*      THAN 10 PERCENT OF ALL TRANSACTIONS FOR THE BUSINESS       
043900*      EXCEEDED THE LARGE-TRANSACTION THRESHOLD (CURRENTLY        
044000*      $100,000.00, SET IN 2100-ACCUMULATE-MONTH PER FINANCE      
044100*      COMMITTEE REQUEST 95-341).  A HIGH PROPORTION OF           
044200*      OVERSIZED TRANSACTIONS CAN INDICATE UNDISCLOSED RELATED-   
044300*      PARTY ACTIVITY OR A BOOKKEEPING PATTERN WORTH A SECOND     
044400*      LOOK BY THE CREDIT ANALYST.                                
044500*                                                                 
044600 3200-CHECK-RISK-INDICATORS.                                      
044700     MOVE 'N' TO NEG-FLOW-SW.                                     
044800     MOVE 'N' TO HIGHFREQ-SW.                                     
044900     PERFORM 3210-TEST-ONE-MONTH-NET                              
045000         VARYING MO-IDX FROM 1 BY 1                               
045100         UNTIL MO-IDX > MONTH-COUNT.                              
045200     MOVE TOTAL-TXN-COUNT TO DENOM-WORK.                          
045300     PERFORM 3220-GUARD-DENOMINATOR THRU 3220-EXIT.               
045400     COMPUTE LARGE-THRESHOLD = DENOM-WORK * 0.10.                 
045500     IF LARGE-TXN-COUNT > LARGE-THRESHOLD                         
045600         MOVE 'Y' TO HIGHFREQ-SW                                  
045700     END-IF.                                                      
045800 3200-EXIT.                                                       
045900     EXIT.                                                        
046000*                                                                 
046100*    TEST ONE MONTH'S NET FLOW FOR THE NEGATIVE-FLOW              
046200*    INDICATOR.  THE SWITCH IS STICKY ACROSS THE WHOLE LOOP -     
046300*    ONCE ANY MONTH TRIPS IT, LATER POSITIVE MONTHS DO NOT        
046400*    RESET IT.                                                    
046500*                                                                 
046600 3210-TEST-ONE-MONTH-NET.                                         
046700     IF MONTH-NET(MO-IDX) < 0                                     
046800         MOVE 'Y' TO NEG-FLOW-SW                                  
046900     END-IF.                                                      
047000 3210-EXIT.                                                       
047100     EXIT.                                                        
047200*                                                                 
047300*    DENOMINATOR GUARD - A BUSINESS WITH NO TRANSACTIONS CANNOT   
047400*    DIVIDE BY ZERO WHEN THE LARGE-TRANSACTION RATIO IS FORMED.   
047500*                                                                 
047600 3220-GUARD-DENOMINATOR.                                          
047700     IF DENOM-WORK < 1                                            
047800         MOVE 1 TO DENOM-WORK                                     
047900     END-IF.                                                      
048000 3220-EXIT.                                                       
048100     EXIT.                                                        
048200*                                                                 
048300*                                                                 
048400*    ONLY THE BUSINESS-ID FIELD OF THE HEADER LINE CHANGES FROM   
048500*    ONE BUSINESS TO THE NEXT - THE BANNER TEXT WAS SET BY THE    
048600*    VALUE CLAUSE IN WORKING-STORAGE AND IS LEFT UNDISTURBED.     
048700*    THE COLUMN HEADING LINE IS CONSTANT AND IS ALSO SET BY       
048800*    ITS WORKING-STORAGE VALUE CLAUSES.                           
048900*                                                                 
049000 4000-WRITE-HEADER-LINES.                                         
049100     MOVE PREV-BUSINESS-ID TO RPT-HDR-BUSINESS.                   
049200     WRITE CASHRPT-LINE FROM RPT-HEADER-LINE.                     
049300     WRITE CASHRPT-LINE FROM RPT-COLHDR-LINE.                     
049400 4000-EXIT.                                                       
049500     EXIT.                                                        
049600*                                                                 
049700*    PRINT ONE MONTH'S DETAIL LINE - KEY, INFLOW, OUTFLOW AND     
049800*    NET.  MONTHS PRINT IN TABLE (FIRST-SEEN) ORDER RATHER        
049900*    THAN CALENDAR ORDER - THE SHOP HAS NOT HAD A REQUEST TO      
050000*    RE-SORT THEM AND A SMALL BUSINESS RARELY HAS TRANSACTIONS    
050100*    THAT FAR OUT OF SEQUENCE IN PRACTICE.                        
050200*                                                                 
050300 4100-WRITE-MONTH-LINE.                                           
050400     MOVE SPACES TO RPT-MONTH-LINE.                               
050500     MOVE MONTH-KEY(MO-IDX) TO RPT-MONTH-KEY.                     
050600     MOVE MONTH-INFLOW(MO-IDX) TO RPT-INFLOW.                     
050700     MOVE MONTH-OUTFLOW(MO-IDX) TO RPT-OUTFLOW.                   
050800     MOVE MONTH-NET(MO-IDX) TO RPT-NET.                           
050900     WRITE CASHRPT-LINE FROM RPT-MONTH-LINE.                      
051000 4100-EXIT.                                                       
051100     EXIT.                                                        
051200*                                                                 
051300*    PRINT THE RISK-INDICATOR WARNING LINES RAISED BY 3200-       
051400*    CHECK-RISK-INDICATORS, ONE LINE PER CONDITION, AFTER ALL     
051500*    MONTHLY DETAIL HAS BEEN WRITTEN FOR THE BUSINESS (CHANGE     
051600*    LOG 09/09/07) - ANALYSTS FOUND IT EASIER TO SPOT A           
051700*    WARNING AT THE BOTTOM OF A BUSINESS'S BLOCK THAN BURIED      
051800*    AMONG THE MONTH LINES.  A CLEAN BUSINESS PRINTS NEITHER      
051900*    LINE.                                                        
052000*                                                                 
052100 4200-WRITE-INDICATOR-LINES.                                      
052200     IF NEG-FLOW-SW = 'Y'                                         
052300         MOVE SPACES TO RPT-INDICATOR-LINE                        
052400         MOVE 'NEGATIVE CASH FLOW DETECTED IN SOME MONTHS'        
052500             TO RPT-INDICATOR-TEXT                                
052600         WRITE CASHRPT-LINE FROM RPT-INDICATOR-LINE               
052700     END-IF.                                                      
052800     IF HIGHFREQ-SW = 'Y'                                         
052900         MOVE SPACES TO RPT-INDICATOR-LINE                        
053000         MOVE 'HIGH FREQUENCY OF LARGE TRANSACTIONS'              
053100             TO RPT-INDICATOR-TEXT                                
053200         WRITE CASHRPT-LINE FROM RPT-INDICATOR-LINE               
053300     END-IF.                                                      
053400 4200-EXIT.                                                       
053500     EXIT.                                                        
053600*                                                                 
053700*    ROLL THIS BUSINESS INTO THE THREE BATCH COUNTERS -           
053800*    BUSINESSES PROCESSED, BUSINESSES FLAGGED FOR NEGATIVE        
053900*    CASH FLOW, AND BUSINESSES FLAGGED FOR HIGH FREQUENCY OF      
054000*    LARGE TRANSACTIONS - PRINTED BY 9700 AFTER THE LAST          
054100*    BUSINESS HAS BEEN BROKEN.                                    
054200*                                                                 
054300 4300-ACCUMULATE-BUS-TOTALS.                                      
054400     ADD 1 TO BUS-PROCESSED-CNT.                                  
054500     IF NEG-FLOW-SW = 'Y'                                         
054600         ADD 1 TO NEG-FLAG-CNT                                    
054700     END-IF.                                                      
054800     IF HIGHFREQ-SW = 'Y'                                         
054900         ADD 1 TO HIGHFREQ-FLAG-CNT                               
055000     END-IF.                                                      
055100 4300-EXIT.                                                       
055200     EXIT.                                                        
055300*                                                                 
055400*    MONTH-TABLE CLEAR - RESETS THE KEY AND, VIA THE              
055500*    MONTH-AMOUNTS-TBL REDEFINITION, ALL THREE AMOUNT             
055600*    FIELDS OF EVERY ENTRY FOR THE NEXT BUSINESS.  CALLED ONCE    
055700*    AT START OF RUN AND AGAIN EVERY TIME THE CONTROL BREAK       
055800*    DETECTS A NEW BUSINESS-ID - THE TABLE MUST NEVER CARRY       
055900*    ONE BUSINESS'S MONTHLY AMOUNTS INTO THE NEXT BUSINESS'S      
056000*    REPORT BLOCK.                                                
056100*                                                                 
056200 4900-CLEAR-MONTH-TABLE.                                          
056300     MOVE ZERO TO MONTH-COUNT.                                    
056400     PERFORM 4910-CLEAR-ONE-ENTRY                                 
056500         VARYING MO-IDX FROM 1 BY 1                               
056600         UNTIL MO-IDX > 24.                                       
056700 4900-EXIT.                                                       
056800     EXIT.                                                        
056900*                                                                 
057000*    CLEAR ONE MONTH-TABLE ENTRY'S KEY, THEN ITS THREE AMOUNT     
057100*    FIELDS VIA 4920 BELOW.                                       
057200*                                                                 
057300 4910-CLEAR-ONE-ENTRY.                                            
057400     MOVE SPACES TO MONTH-KEY(MO-IDX).                            
057500     PERFORM 4920-CLEAR-ONE-AMOUNT                                
057600         VARYING AMT-X FROM 1 BY 1                                
057700         UNTIL AMT-X > 3.                                         
057800 4910-EXIT.                                                       
057900     EXIT.                                                        
058000*                                                                 
058100*    ZERO ONE OF THE THREE AMOUNT FIELDS (INFLOW, OUTFLOW,        
058200*    NET) OF ONE MONTH-TABLE ENTRY.                               
058300*                                                                 
058400 4920-CLEAR-ONE-AMOUNT.                                           
058500     MOVE ZERO TO MONTH-AMOUNTS-TBL(MO-IDX, AMT-X).               
058600 4920-EXIT.                                                       
058700     EXIT.                                                        
058800*                                                                 
058900*    CATCH THE LAST BUSINESS ON THE FILE.  THE CONTROL BREAK      
059000*    IN 2000-PROCESS-TXN ONLY FIRES WHEN A NEW BUSINESS-ID IS     
059100*    SEEN ON THE NEXT RECORD, SO THE FINAL BUSINESS ON THE        
059200*    FILE WOULD NEVER GET PRINTED WITHOUT THIS EXPLICIT CALL      
059300*    AFTER END OF FILE.  THE TEST AGAINST FIRST-BUS-SW GUARDS     
059400*    THE DEGENERATE CASE OF AN EMPTY INPUT FILE, WHERE THERE      
059500*    IS NO BUSINESS TO BREAK AT ALL.                              
059600*                                                                 
059700 8000-FINAL-BREAK.                                                
059800     IF FIRST-BUS-SW = 'N'                                        
059900         PERFORM 3000-BUSINESS-BREAK THRU 3000-EXIT               
060000     END-IF.                                                      
060100 8000-EXIT.                                                       
060200     EXIT.                                                        
060300*                                                                 
060400*                                                                 
060500*    THE LABEL TEXT IN RPT-TOTALS-HDR, -LINE AND -LINE-2 WAS      
060600*    SET BY THE VALUE CLAUSES IN WORKING-STORAGE AND IS WRITTEN   
060700*    ONLY ONCE AT END OF RUN, SO ONLY THE COUNT FIELDS ARE        
060800*    MOVED IN HERE.                                               
060900*                                                                 
061000 9700-WRITE-BATCH-TOTALS.                                         
061100     WRITE CASHRPT-LINE FROM RPT-TOTALS-HDR.                      
061200     MOVE BUS-PROCESSED-CNT TO RPT-TOT-BUS.                       
061300     WRITE CASHRPT-LINE FROM RPT-TOTALS-LINE.                     
061400     MOVE NEG-FLAG-CNT TO RPT-TOT-NEG.                            
061500     MOVE HIGHFREQ-FLAG-CNT TO RPT-TOT-HIFREQ.                    
061600     WRITE CASHRPT-LINE FROM RPT-TOTALS-LINE-2.                   
061700 9700-EXIT.                                                       
061800     EXIT.                                                        
061900*                                                                 
062000*    END OF RUN - CLOSE BOTH FILES AND RETURN TO THE OPERATING    
062100*    SYSTEM.                                                      
062200*                                                                 
062300 9900-TERMINATE.                                                  
062400     CLOSE BANKTXN-FILE.                                          
062500     CLOSE CASHRPT-FILE.                                          
062600 9900-EXIT.                                                       
062700     EXIT.                                                        
