000100 IDENTIFICATION DIVISION.                                         
000200 PROGRAM-ID. FHA-GST01.                                           
000300     AUTHOR. S. IYER.                                             
000400     INSTALLATION. DST FINANCIAL SYSTEMS GROUP.                   
000500     DATE WRITTEN. 06/04/1988.                                    
000600     DATE COMPILED. 06/04/1988.                                   
000700     SECURITY.  THIS PROGRAM AND ITS OUTPUT ARE THE PROPERTY OF   
000800     THE DATA PROCESSING DEPARTMENT.  UNAUTHORIZED COPYING OR     
000900     DISCLOSURE IS PROHIBITED.                                    
001000*                                                                 
001100*    TAX-RETURN-COMPLIANCE-ANALYSIS  -  FHA-GST01                 
001200*                                                                 
001300*    THIS PROGRAM READS ONE GST RETURN RECORD PER SMALL BUSINESS  
001400*    PER FILING PERIOD AND SCORES THE RETURN FOR COMPLIANCE AND   
001500*    TAX OPTIMIZATION OPPORTUNITY.  EACH RETURN IS AN INDEPENDENT 
001600*    REPORT BLOCK - THERE IS NO CONTROL BREAK, AS ONLY ONE RETURN 
001700*    PER BUSINESS PER PERIOD IS PRESENTED ON THE INPUT FILE.      
001800*                                                                 
001900*    THE COMPLIANCE SCORE BEGINS AT 100 AND IS REDUCED FOR LATE   
002000*    FILING.  INPUT TAX CREDIT UTILIZATION IS COMPARED AGAINST    
002100*    TAX LIABILITY TO RAISE A DOCUMENTATION RECOMMENDATION AND,   
002200*    SEPARATELY, TO SUGGEST WHERE ADDITIONAL CREDIT COULD BE      
002300*    CLAIMED OR WHERE THE COMPOSITION SCHEME MAY BE CHEAPER THAN  
002400*    REGULAR FILING.                                              
002500*                                                                 
002600*    CHANGE LOG.                                                  
002700*    06/04/88 SI   ORIGINAL PROGRAM WRITTEN FOR GST COMPLIANCE    
002800*                  PILOT - REQUEST FH-0014.                       
002900*    02/17/89 SI   CORRECTED SCORE FLOOR SO A RETURN CANNOT       
003000*                  SCORE BELOW ZERO ON THE PRINTED LINE.          
003100*    10/05/90 DKR  ADDED HIGH INPUT TAX CREDIT UTILIZATION        
003200*                  DOCUMENTATION RECOMMENDATION PER AUDIT         
003300*                  COMMITTEE REQUEST 90-077.                      
003400*    03/22/92 DKR  ADDED COMPOSITION SCHEME SAVINGS SUGGESTION.   
003500*    08/11/94 PNV  CORRECTED EFFECTIVE TAX RATE WHEN TURNOVER     
003600*                  REPORTED AS ZERO.                              
003700*    01/09/97 PNV  ADDED TEST RUN SWITCH FOR PARALLEL TESTING     
003800*                  WITH NEW GST FILING SYSTEM.                    
003900*    01/28/99 PNV  Y2K REMEDIATION - FILING DATE AND DUE DATE     
004000*                  FIELDS CONFIRMED FOUR-DIGIT CENTURY, COMPARED  
004100*                  AS ISO TEXT, NO WINDOWING REQUIRED.            
004200*    06/14/02 MTJ  ADDED LOW INPUT TAX CREDIT UTILIZATION         
004300*                  SAVINGS SUGGESTION.                            
004400*    11/03/05 MTJ  ADDED BATCH CONTROL TOTALS AT END OF RUN.      
004500*    09/19/08 RLF  CORRECTED COMPOSITION SCHEME THRESHOLD TO      
004600*                  MATCH REVISED FINANCE COMMITTEE LIMIT.         
004700*    04/02/11 RLF  CLEANUP OF REPORT COLUMN SPACING, NO LOGIC     
004800*                  CHANGE.                                        
004900 ENVIRONMENT DIVISION.                                            
005000 CONFIGURATION SECTION.                                           
005100 SOURCE-COMPUTER. IBM-370.                                        
005200 OBJECT-COMPUTER. IBM-370.                                        
005300 SPECIAL-NAMES.                                                   
005400     C01 IS TOP-OF-FORM                                           
005500     CLASS NUMERIC-CLASS IS "0" THRU "9"                          
005600     UPSI-0 ON STATUS IS TEST-RUN-ON                              
005700            OFF STATUS IS TEST-RUN-OFF.                           
005800 INPUT-OUTPUT SECTION.                                            
005900 FILE-CONTROL.                                                    
006000     SELECT GSTRET-FILE ASSIGN TO "GSTRET"                        
006100         ORGANIZATION IS LINE SEQUENTIAL                          
006200         FILE STATUS IS GSTRET-STATUS.                            
006300     SELECT GSTRPT-FILE ASSIGN TO "GSTRPT"                        
006400         ORGANIZATION IS LINE SEQUENTIAL                          
006500         FILE STATUS IS GSTRPT-STATUS.                            
006600 DATA DIVISION.                                                   
006700 FILE SECTION.                                                    
006800*                                                                 
006900*    ONE GST-RETURN-RECORD PER BUSINESS PER FILING PERIOD.  THE   
007000*    PERIOD FIELD IS CARRIED BOTH AS THE SIX-BYTE TEXT KEY USED   
007100*    FOR PRINTING AND, VIA GST-PERIOD-BREAKDOWN, AS SEPARATE      
007200*    NUMERIC MONTH/YEAR SUBFIELDS FOR ANY FUTURE PERIOD-RANGE     
007300*    EDITING - NONE IS DONE TODAY, BUT THE REDEFINE COSTS         
007400*    NOTHING TO CARRY.                                            
007500*                                                                 
007600 FD  GSTRET-FILE                                                  
007700     RECORD CONTAINS 80 CHARACTERS.                               
007800 01  GST-RETURN-RECORD.                                           
007900     05  GST-BUSINESS-ID              PIC X(08).                  
008000     05  GST-PERIOD                   PIC X(06).                  
008100     05  GST-PERIOD-BREAKDOWN REDEFINES GST-PERIOD.               
008200         10  GST-PERIOD-MM             PIC 9(02).                 
008300         10  GST-PERIOD-YYYY           PIC 9(04).                 
008400     05  GST-TURNOVER                 PIC S9(12)V99.              
008500     05  GST-TAX-LIABILITY            PIC S9(12)V99.              
008600     05  GST-INPUT-CREDIT             PIC S9(12)V99.              
008700     05  GST-FILING-DATE              PIC X(10).                  
008800     05  GST-DUE-DATE                 PIC X(10).                  
008900     05  FILLER                       PIC X(04).                  
009000*                                                                 
009100*    PRINT FILE - ONE REPORT BLOCK (DETAIL PLUS ISSUE/SUGGESTION  
009200*    LINES) PER RETURN, BATCH TOTALS PRINTED LAST.                
009300*                                                                 
009400 FD  GSTRPT-FILE                                                  
009500     RECORD CONTAINS 132 CHARACTERS.                              
009600 01  GSTRPT-LINE                      PIC X(132).                 
009700 WORKING-STORAGE SECTION.                                         
009800*                                                                 
009900*    FILE STATUS AND CONTROL SWITCHES.                            
010000*                                                                 
010100 77  GSTRET-STATUS                 PIC X(02).                     
010200 77  GSTRPT-STATUS                 PIC X(02).                     
010300 77  EOF-SW                        PIC X(01) VALUE 'N'.           
010400     88  EOF-YES                       VALUE 'Y'.                 
010500     88  EOF-NO                        VALUE 'N'.                 
010600 77  LATE-FILING-SW                PIC X(01) VALUE 'N'.           
010700 77  LOW-ITC-SW                    PIC X(01) VALUE 'N'.           
010800*                                                                 
010900*    SUBSCRIPTS AND COUNTERS - ALL COMP PER DP STANDARDS.         
011000*                                                                 
011100 77  PCT-X                         PIC S9(04) COMP VALUE ZERO.    
011200 77  TOT-X                         PIC S9(04) COMP VALUE ZERO.    
011300 77  ISS-X                         PIC S9(04) COMP VALUE ZERO.    
011400 77  SUG-X                         PIC S9(04) COMP VALUE ZERO.    
011500 77  ISSUE-COUNT                   PIC S9(04) COMP VALUE ZERO.    
011600 77  SUGGEST-COUNT                 PIC S9(04) COMP VALUE ZERO.    
011700 77  COMPLIANCE-SCORE              PIC S9(05) COMP VALUE ZERO.    
011800*                                                                 
011900*    MONEY AND RATIO WORK FIELDS.  PER SHOP STANDARD THESE STAY   
012000*    ZONED DISPLAY, NOT COMP, THE SAME AS THE FD AMOUNT FIELDS.   
012100*                                                                 
012200 77  TURNOVER-DENOM                PIC S9(12)V99 VALUE ZERO.      
012300 77  COMPOSITION-TAX               PIC S9(12)V99 VALUE ZERO.      
012400*                                                                 
012500*    PERCENTAGE WORK AREA.  PERCENT-TABLE REDEFINES THE           
012600*    THREE NAMED PERCENTAGES AS A TABLE SO THEY CAN BE ZEROED     
012700*    IN ONE SUBSCRIPTED LOOP AT THE START OF EACH RETURN.         
012800*                                                                 
012900 01  PERCENT-AREA.                                                
013000     05  EFF-TAX-RATE               PIC S9(05)V99.                
013100     05  ICR-PCT                    PIC S9(05)V99.                
013200     05  ITC-UTIL-PCT               PIC S9(05)V99.                
013300     05  FILLER                       PIC X(01).                  
013400 01  PERCENT-TABLE REDEFINES PERCENT-AREA.                        
013500     05  PERCENT-TBL                PIC S9(05)V99                 
013600                                       OCCURS 3 TIMES.            
013700*                                                                 
013800*    COMPLIANCE ISSUE TEXT - AT MOST ONE LATE-FILING ENTRY AND    
013900*    ONE HIGH-ITC-UTILIZATION ENTRY PER RETURN.                   
014000*                                                                 
014100 01  ISSUE-AREA.                                                  
014200     05  ISSUE-ENTRY OCCURS 2 TIMES.                              
014300         10  ISSUE-TEXT             PIC X(65).                    
014400         10  FILLER                   PIC X(01).                  
014500     05  FILLER                       PIC X(01).                  
014600*                                                                 
014700*    TAX OPTIMIZATION SUGGESTION TEXT AND ESTIMATED SAVINGS -     
014800*    AT MOST ONE LOW-UTILIZATION ENTRY AND ONE COMPOSITION        
014900*    SCHEME ENTRY PER RETURN.                                     
015000*                                                                 
015100 01  SUGGEST-AREA.                                                
015200     05  SUGGEST-ENTRY OCCURS 2 TIMES.                            
015300         10  SUGGEST-TEXT           PIC X(50).                    
015400         10  SUGGEST-SAVINGS        PIC S9(12)V99.                
015500         10  FILLER                   PIC X(01).                  
015600     05  FILLER                       PIC X(01).                  
015700*                                                                 
015800*    BATCH-LIFETIME CONTROL TOTALS.  BATCH-TOTALS-TABLE           
015900*    REDEFINES THE NAMED COUNTERS AS A TABLE SO THE INITIAL-      
016000*    IZATION ROUTINE CAN ZERO ALL THREE IN ONE LOOP.              
016100*                                                                 
016200 01  BATCH-TOTALS-AREA.                                           
016300     05  REC-PROCESSED-CNT          PIC S9(07) COMP.              
016400     05  LATE-FILING-CNT            PIC S9(07) COMP.              
016500     05  LOW-ITC-CNT                PIC S9(07) COMP.              
016600     05  FILLER                       PIC X(01).                  
016700 01  BATCH-TOTALS-TABLE REDEFINES BATCH-TOTALS-AREA.              
016800     05  BATCH-TOTALS-TBL           PIC S9(07) COMP               
016900                                       OCCURS 3 TIMES.            
017000*                                                                 
017100*    REPORT PRINT LINES.                                          
017200*                                                                 
017300 01  RPT-DETAIL-LINE.                                             
017400     05  FILLER                       PIC X(10) VALUE SPACES.     
017500     05  FILLER                       PIC X(08) VALUE 'PERIOD: '. 
017600     05  RPT-PERIOD                PIC X(06).                     
017700     05  FILLER                       PIC X(04) VALUE SPACES.     
017800     05  FILLER                       PIC X(07) VALUE 'SCORE: '.  
017900     05  RPT-SCORE                 PIC ---9.                      
018000     05  FILLER                       PIC X(04) VALUE SPACES.     
018100     05  FILLER                       PIC X(11)                   
018200                                 VALUE 'EFF RATE %:'.             
018300     05  RPT-EFF-RATE              PIC ZZZ9.99.                   
018400     05  FILLER                       PIC X(04) VALUE SPACES.     
018500     05  FILLER                       PIC X(07) VALUE 'ICR %: '.  
018600     05  RPT-ICR                   PIC ZZZ9.99.                   
018700     05  FILLER                       PIC X(53) VALUE SPACES.     
018800 01  RPT-ISSUE-LINE.                                              
018900     05  FILLER                       PIC X(10) VALUE SPACES.     
019000     05  RPT-ISSUE-TEXT            PIC X(65).                     
019100     05  FILLER                       PIC X(57) VALUE SPACES.     
019200 01  RPT-SUGGEST-LINE.                                            
019300     05  FILLER                       PIC X(10) VALUE SPACES.     
019400     05  RPT-SUGGEST-TEXT          PIC X(50).                     
019500     05  FILLER                       PIC X(04) VALUE SPACES.     
019600     05  FILLER                       PIC X(09) VALUE 'SAVINGS: '.
019700     05  RPT-SUGGEST-SAVINGS       PIC ---,---,---,---.99.        
019800     05  FILLER                       PIC X(41) VALUE SPACES.     
019900 01  RPT-TOTALS-HDR.                                              
020000     05  FILLER                       PIC X(30)                   
020100                         VALUE 'FHA-GST01 BATCH CONTROL TOTALS'.  
020200     05  FILLER                       PIC X(102) VALUE SPACES.    
020300 01  RPT-TOTALS-LINE.                                             
020400     05  FILLER                       PIC X(20)                   
020500                                 VALUE 'RETURNS PROCESSED'.       
020600     05  FILLER                       PIC X(03) VALUE SPACES.     
020700     05  RPT-TOT-REC                PIC ZZZ,ZZ9.                  
020800     05  FILLER                       PIC X(102) VALUE SPACES.    
020900 01  RPT-TOTALS-LINE-2.                                           
021000     05  FILLER                       PIC X(20)                   
021100                                 VALUE 'LATE FILING FLAGS'.       
021200     05  FILLER                       PIC X(03) VALUE SPACES.     
021300     05  RPT-TOT-LATE               PIC ZZZ,ZZ9.                  
021400     05  FILLER                       PIC X(10) VALUE SPACES.     
021500     05  FILLER                       PIC X(20)                   
021600                                 VALUE 'LOW ITC FLAGS'.           
021700     05  FILLER                       PIC X(03) VALUE SPACES.     
021800     05  RPT-TOT-LOWITC             PIC ZZZ,ZZ9.                  
021900     05  FILLER                       PIC X(62) VALUE SPACES.     
022000 PROCEDURE DIVISION.                                              
022100*                                                                 
022200*    MAIN CONTROL.  THIS PROGRAM HAS NO CONTROL BREAK, SO THE     
022300*    MAIN LINE IS THE SIMPLEST OF THE THREE FHA JOBS - OPEN,      
022400*    WORK THE RETURNS ONE AT A TIME UNTIL THE INPUT IS            
022500*    EXHAUSTED, PRINT THE BATCH TOTALS, CLOSE.  SEE 2000-         
022600*    PROCESS-GST FOR WHY EACH RETURN IS HANDLED AS ITS OWN        
022700*    REPORT BLOCK RATHER THAN BEING ACCUMULATED BY BUSINESS.      
022800*                                                                 
022900 0000-MAIN-CONTROL.                                               
023000     PERFORM 1000-INITIALIZE THRU 1000-EXIT.                      
023100     PERFORM 2000-PROCESS-GST THRU 2000-EXIT                      
023200         UNTIL EOF-YES.                                           
023300     PERFORM 9700-WRITE-BATCH-TOTALS THRU 9700-EXIT.              
023400     PERFORM 9900-TERMINATE THRU 9900-EXIT.                       
023500     STOP RUN.                                                    
023600 0000-EXIT.                                                       
023700     EXIT.                                                        
023800*                                                                 
023900*    OPEN THE TWO FILES AND PRIME THE READ.  THE BATCH TOTALS     
024000*    ARE HELD AS A REDEFINED TABLE SO THIS ROUTINE CAN ZERO       
024100*    ALL THREE COUNTERS IN ONE LOOP INSTEAD OF THREE SEPARATE     
024200*    MOVE STATEMENTS - SAME IDIOM AS THE OTHER TWO FHA JOBS.      
024300*    THE TEST RUN SWITCH WAS ADDED IN 1997 SO THE OPERATOR        
024400*    COULD TELL FROM THE JOB LOG THAT A PARALLEL-TEST COPY OF     
024500*    THE PROGRAM WAS RUNNING, NOT THE PRODUCTION COPY.            
024600*                                                                 
024700 1000-INITIALIZE.                                                 
024800     OPEN INPUT GSTRET-FILE.                                      
024900     OPEN OUTPUT GSTRPT-FILE.                                     
025000     IF TEST-RUN-ON                                               
025100         DISPLAY 'FHA-GST01 RUNNING IN TEST MODE'                 
025200     END-IF.                                                      
025300     PERFORM 1010-ZERO-BATCH-TOTALS                               
025400         VARYING TOT-X FROM 1 BY 1                                
025500         UNTIL TOT-X > 3.                                         
025600     PERFORM 1100-READ-GSTRET THRU 1100-EXIT.                     
025700 1000-EXIT.                                                       
025800     EXIT.                                                        
025900*                                                                 
026000*    ZERO ONE SLOT OF THE BATCH TOTALS TABLE PER CALL.            
026100*                                                                 
026200 1010-ZERO-BATCH-TOTALS.                                          
026300     MOVE ZERO TO BATCH-TOTALS-TBL(TOT-X).                        
026400 1010-EXIT.                                                       
026500     EXIT.                                                        
026600*                                                                 
026700*    READ THE NEXT GST RETURN.  ONE LINE OF INPUT IS ONE          
026800*    BUSINESS FOR ONE FILING PERIOD - THE FILE IS NOT SORTED      
026900*    OR GROUPED BY BUSINESS BECAUSE THERE IS NOTHING TO GROUP,    
027000*    UNLIKE LEDGER AND BANK TRANSACTION INPUT ON THE OTHER TWO    
027100*    JOBS.                                                        
027200*                                                                 
027300 1100-READ-GSTRET.                                                
027400     READ GSTRET-FILE                                             
027500         AT END                                                   
027600             SET EOF-YES TO TRUE                                  
027700         NOT AT END                                               
027800             CONTINUE                                             
027900     END-READ.                                                    
028000 1100-EXIT.                                                       
028100     EXIT.                                                        
028200*                                                                 
028300*    PROCESS ONE RETURN.  SCORE IT FOR COMPLIANCE, LOOK FOR       
028400*    TAX OPTIMIZATION OPPORTUNITY, PRINT THE REPORT BLOCK FOR     
028500*    THIS RETURN, ROLL THE RESULT INTO THE BATCH TOTALS, THEN     
028600*    GO GET THE NEXT ONE.  THERE IS DELIBERATELY NO BUSINESS-     
028700*    BREAK PARAGRAPH HERE THE WAY THE LEDGER AND BANK             
028800*    TRANSACTION JOBS HAVE ONE - A GST RETURN STANDS ON ITS       
028900*    OWN, SO THE WORK AND THE WRITE HAPPEN IN THE SAME PASS.      
029000*                                                                 
029100 2000-PROCESS-GST.                                                
029200     PERFORM 2050-CLEAR-PERCENTS                                  
029300         VARYING PCT-X FROM 1 BY 1                                
029400         UNTIL PCT-X > 3.                                         
029500     PERFORM 2100-SCORE-COMPLIANCE THRU 2100-EXIT.                
029600     PERFORM 2200-TAX-OPTIMIZE THRU 2200-EXIT.                    
029700     PERFORM 3000-WRITE-REPORT-BLOCK THRU 3000-EXIT.              
029800     PERFORM 4300-ACCUMULATE-TOTALS THRU 4300-EXIT.               
029900     PERFORM 1100-READ-GSTRET THRU 1100-EXIT.                     
030000 2000-EXIT.                                                       
030100     EXIT.                                                        
030200*                                                                 
030300*    CLEAR THE THREE PERCENTAGE WORK FIELDS BEFORE SCORING A      
030400*    NEW RETURN.  STRICTLY SPEAKING 2100 AND 2200 BELOW SET       
030500*    ALL THREE ON EVERY PATH THROUGH THE IF/ELSE, BUT THIS        
030600*    SHOP CLEARS WORK FIELDS AT THE TOP OF EVERY ITERATION ON     
030700*    PRINCIPLE - IT HAS SAVED US MORE THAN ONCE WHEN A LATER      
030800*    CHANGE ADDED A NEW BRANCH AND FORGOT TO SET ONE OF THEM.     
030900*                                                                 
031000 2050-CLEAR-PERCENTS.                                             
031100     MOVE ZERO TO PERCENT-TBL(PCT-X).                             
031200 2050-EXIT.                                                       
031300     EXIT.                                                        
031400*                                                                 
031500*    COMPLIANCE SCORING.  SCORE STARTS AT 100 AND IS REDUCED 20   
031600*    POINTS WHEN THE RETURN WAS FILED AFTER ITS DUE DATE.  INPUT  
031700*    TAX CREDIT IN EXCESS OF 80 PERCENT OF TAX LIABILITY RAISES A 
031800*    DOCUMENTATION RECOMMENDATION BUT DOES NOT AFFECT THE SCORE.  
031900*                                                                 
032000 2100-SCORE-COMPLIANCE.                                           
032100     MOVE 100 TO COMPLIANCE-SCORE.                                
032200     MOVE ZERO TO ISSUE-COUNT.                                    
032300     MOVE 'N' TO LATE-FILING-SW.                                  
032400     IF GST-FILING-DATE > GST-DUE-DATE                            
032500         SUBTRACT 20 FROM COMPLIANCE-SCORE                        
032600         MOVE 'Y' TO LATE-FILING-SW                               
032700         ADD 1 TO ISSUE-COUNT                                     
032800         MOVE 'LATE FILING DETECTED'                              
032900             TO ISSUE-TEXT(ISSUE-COUNT)                           
033000     END-IF.                                                      
033100     IF GST-INPUT-CREDIT > (GST-TAX-LIABILITY * 0.8)              
033200         ADD 1 TO ISSUE-COUNT                                     
033300         MOVE 'HIGH INPUT TAX CREDIT UTILIZATION - ENSURE         
033400-           'PROPER DOCUMENTATION'                                
033500             TO ISSUE-TEXT(ISSUE-COUNT)                           
033600     END-IF.                                                      
033700     MOVE GST-TURNOVER TO TURNOVER-DENOM.                         
033800     PERFORM 2110-GUARD-TURNOVER-DENOM THRU 2110-EXIT.            
033900     COMPUTE EFF-TAX-RATE ROUNDED =                               
034000         (GST-TAX-LIABILITY / TURNOVER-DENOM) * 100.              
034100     IF GST-TAX-LIABILITY > 0                                     
034200         COMPUTE ICR-PCT ROUNDED =                                
034300             (GST-INPUT-CREDIT / GST-TAX-LIABILITY) * 100         
034400     ELSE                                                         
034500         MOVE ZERO TO ICR-PCT                                     
034600     END-IF.                                                      
034700 2100-EXIT.                                                       
034800     EXIT.                                                        
034900*                                                                 
035000*    DENOMINATOR GUARD - A RETURN REPORTING ZERO TURNOVER         
035100*    CANNOT DIVIDE BY ZERO WHEN THE EFFECTIVE TAX RATE IS         
035200*    FORMED.                                                      
035300*                                                                 
035400 2110-GUARD-TURNOVER-DENOM.                                       
035500     IF TURNOVER-DENOM < 1                                        
035600         MOVE 1 TO TURNOVER-DENOM                                 
035700     END-IF.                                                      
035800 2110-EXIT.                                                       
035900     EXIT.                                                        
036000*                                                                 
036100*    TAX OPTIMIZATION.  A RETURN UTILIZING LESS THAN 70 PERCENT   
036200*    OF AVAILABLE INPUT TAX CREDIT IS FLAGGED TO IMPROVE          
036300*    UTILIZATION.  A RETURN WITH TURNOVER UNDER THE COMPOSITION   
036400*    SCHEME LIMIT IS FLAGGED WHEN THE COMPOSITION RATE WOULD      
036500*    COST LESS THAN REGULAR TAX LIABILITY.                        
036600*                                                                 
036700 2200-TAX-OPTIMIZE.                                               
036800     MOVE ZERO TO SUGGEST-COUNT.                                  
036900     MOVE 'N' TO LOW-ITC-SW.                                      
037000     IF GST-TAX-LIABILITY > 0                                     
037100         COMPUTE ITC-UTIL-PCT ROUNDED =                           
037200             (GST-INPUT-CREDIT / GST-TAX-LIABILITY) * 100         
037300         IF ITC-UTIL-PCT < 70                                     
037400             MOVE 'Y' TO LOW-ITC-SW                               
037500             ADD 1 TO SUGGEST-COUNT                               
037600             MOVE 'IMPROVE INPUT TAX CREDIT UTILIZATION'          
037700                 TO SUGGEST-TEXT(SUGGEST-COUNT)                   
037800             COMPUTE SUGGEST-SAVINGS(SUGGEST-COUNT)               
037900                 ROUNDED = GST-TAX-LIABILITY * 0.10               
038000         END-IF                                                   
038100     ELSE                                                         
038200         MOVE ZERO TO ITC-UTIL-PCT                                
038300     END-IF.                                                      
038400     IF GST-TURNOVER < 1500000.00                                 
038500         COMPUTE COMPOSITION-TAX ROUNDED =                        
038600             GST-TURNOVER * 0.01                                  
038700         IF COMPOSITION-TAX < GST-TAX-LIABILITY                   
038800             ADD 1 TO SUGGEST-COUNT                               
038900             MOVE 'CONSIDER COMPOSITION SCHEME'                   
039000                 TO SUGGEST-TEXT(SUGGEST-COUNT)                   
039100             COMPUTE SUGGEST-SAVINGS(SUGGEST-COUNT)               
039200                 ROUNDED = GST-TAX-LIABILITY - COMPOSITION-TAX    
039300         END-IF                                                   
039400     END-IF.                                                      
039500 2200-EXIT.                                                       
039600     EXIT.                                                        
039700*                                                                 
039800*    PRINT ONE REPORT BLOCK PER RETURN - A DETAIL LINE CARRYING   
039900*    THE PERIOD, COMPLIANCE SCORE AND THE TWO COMPUTED RATES,     
040000*    FOLLOWED BY ONE LINE PER COMPLIANCE ISSUE RAISED IN 2100     
040100*    AND ONE LINE PER SAVINGS SUGGESTION RAISED IN 2200.  A       
040200*    CLEAN RETURN WITH NO ISSUES AND NO SUGGESTIONS PRINTS ONLY   
040300*    THE DETAIL LINE - THE TWO PERFORM VARYING LOOPS BELOW        
040400*    SIMPLY DO NOT EXECUTE WHEN THE RESPECTIVE COUNT IS ZERO.     
040500*                                                                 
040600 3000-WRITE-REPORT-BLOCK.                                         
040700     MOVE SPACES TO RPT-DETAIL-LINE.                              
040800     MOVE GST-PERIOD TO RPT-PERIOD.                               
040900     MOVE COMPLIANCE-SCORE TO RPT-SCORE.                          
041000     MOVE EFF-TAX-RATE TO RPT-EFF-RATE.                           
041100     MOVE ICR-PCT TO RPT-ICR.                                     
041200     WRITE GSTRPT-LINE FROM RPT-DETAIL-LINE.                      
041300     PERFORM 3100-WRITE-ISSUE-LINE                                
041400         VARYING ISS-X FROM 1 BY 1                                
041500         UNTIL ISS-X > ISSUE-COUNT.                               
041600     PERFORM 3200-WRITE-SUGGEST-LINE                              
041700         VARYING SUG-X FROM 1 BY 1                                
041800         UNTIL SUG-X > SUGGEST-COUNT.                             
041900 3000-EXIT.                                                       
042000     EXIT.                                                        
042100*                                                                 
042200*    PRINT ONE ISSUE-TEXT LINE.  UP TO 3 ISSUES ARE CARRIED IN    
042300*    THE ISSUE-AREA TABLE (SEE WORKING-STORAGE) - COMPLIANCE      
042400*    SCORING NEVER RAISES MORE THAN TWO TODAY, BUT THE TABLE      
042500*    WAS SIZED WITH ROOM FOR A THIRD RULE WITHOUT A LAYOUT        
042600*    CHANGE.                                                      
042700*                                                                 
042800 3100-WRITE-ISSUE-LINE.                                           
042900     MOVE SPACES TO RPT-ISSUE-LINE.                               
043000     MOVE ISSUE-TEXT(ISS-X) TO RPT-ISSUE-TEXT.                    
043100     WRITE GSTRPT-LINE FROM RPT-ISSUE-LINE.                       
043200 3100-EXIT.                                                       
043300     EXIT.                                                        
043400*                                                                 
043500*    PRINT ONE SUGGESTION LINE, INCLUDING THE ESTIMATED RUPEE     
043600*    SAVINGS COMPUTED BACK IN 2200-TAX-OPTIMIZE.                  
043700*                                                                 
043800 3200-WRITE-SUGGEST-LINE.                                         
043900     MOVE SPACES TO RPT-SUGGEST-LINE.                             
044000     MOVE SUGGEST-TEXT(SUG-X) TO RPT-SUGGEST-TEXT.                
044100     MOVE SUGGEST-SAVINGS(SUG-X) TO RPT-SUGGEST-SAVINGS.          
044200     WRITE GSTRPT-LINE FROM RPT-SUGGEST-LINE.                     
044300 3200-EXIT.                                                       
044400     EXIT.                                                        
044500*                                                                 
044600*    ROLL THIS RETURN INTO THE THREE BATCH COUNTERS - RECORDS     
044700*    PROCESSED, RETURNS FILED LATE, AND RETURNS SHOWING LOW       
044800*    INPUT TAX CREDIT UTILIZATION - PRINTED BY 9700 AFTER THE     
044900*    LAST RETURN HAS BEEN READ.                                   
045000*                                                                 
045100 4300-ACCUMULATE-TOTALS.                                          
045200     ADD 1 TO REC-PROCESSED-CNT.                                  
045300     IF LATE-FILING-SW = 'Y'                                      
045400         ADD 1 TO LATE-FILING-CNT                                 
045500     END-IF.                                                      
045600     IF LOW-ITC-SW = 'Y'                                          
045700         ADD 1 TO LOW-ITC-CNT                                     
045800     END-IF.                                                      
045900 4300-EXIT.                                                       
046000     EXIT.                                                        
046100*                                                                 
046200*    THE LABEL TEXT IN RPT-TOTALS-HDR, -LINE AND -LINE-2 WAS      
046300*    SET BY THE VALUE CLAUSES IN WORKING-STORAGE AND IS WRITTEN   
046400*    ONLY ONCE AT END OF RUN, SO ONLY THE COUNT FIELDS ARE        
046500*    MOVED IN HERE.                                               
046600*                                                                 
046700 9700-WRITE-BATCH-TOTALS.                                         
046800     WRITE GSTRPT-LINE FROM RPT-TOTALS-HDR.                       
046900     MOVE REC-PROCESSED-CNT TO RPT-TOT-REC.                       
047000     WRITE GSTRPT-LINE FROM RPT-TOTALS-LINE.                      
047100     MOVE LATE-FILING-CNT TO RPT-TOT-LATE.                        
047200     MOVE LOW-ITC-CNT TO RPT-TOT-LOWITC.                          
047300     WRITE GSTRPT-LINE FROM RPT-TOTALS-LINE-2.                    
047400 9700-EXIT.                                                       
047500     EXIT.                                                        
047600*                                                                 
047700*    END OF RUN - CLOSE BOTH FILES AND RETURN TO THE OPERATING    
047800*    SYSTEM.  NO FINAL BREAK PARAGRAPH IS NEEDED HERE THE WAY     
047900*    FHA.ASM01 AND FHA.CSH01 NEED ONE, BECAUSE THIS JOB NEVER     
048000*    HOLDS A PARTIALLY-ACCUMULATED BUSINESS IN WORKING STORAGE    
048100*    ACROSS THE END-OF-FILE BOUNDARY - EVERY RETURN IS WRITTEN    
048200*    AND TOTALED BEFORE THE NEXT ONE IS READ.                     
048300*                                                                 
048400 9900-TERMINATE.                                                  
048500     CLOSE GSTRET-FILE.                                           
048600     CLOSE GSTRPT-FILE.                                           
048700 9900-EXIT.                                                       
048800     EXIT.                                                        
