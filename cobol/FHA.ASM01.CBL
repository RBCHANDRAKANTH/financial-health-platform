000100 IDENTIFICATION DIVISION.                                         
000200 PROGRAM-ID. FHA-ASM01.                                           
000300 AUTHOR. R L HOLLOWAY.                                            
000400 INSTALLATION. DST SYSTEMS - SMALL BUSINESS ADVISORY UNIT.        
000500 DATE WRITTEN. 03/14/1988.                                        
000600 DATE COMPILED. 03/14/1988.                                       
000700 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.                      
000800*                                                                 
000900***************************************************************** 
001000*  FHA-ASM01 - FINANCIAL HEALTH ASSESSMENT - MAIN DRIVER         *
001100*  READS THE CLIENT LEDGER FILE, CLASSIFIES EACH ACCOUNT LINE    *
001200*  INTO THE SIX FINANCIAL STATEMENT AGGREGATES, SCORES EACH      *
001300*  BUSINESS FOR CREDITWORTHINESS TWO WAYS, GRADES RISK, BENCH-   *
001400*  MARKS AGAINST INDUSTRY NORMS, PROJECTS A SIMPLE FORECAST AND  *
001500*  WRITES THE ASSESSMENT EXTRACT AND PRINTED REPORTS.            *
001600***************************************************************** 
001700*                     C H A N G E   L O G                         
001800***************************************************************** 
001900*  03/14/88  RLH  CRQ0334  ORIGINAL PROGRAM FOR ADVISORY UNIT.    
002000*  03/14/88  RLH  CRQ0334  LEDGER CLASSIFIER AND RATIO CALCS.     
002100*  04/02/88  RLH  CRQ0334  ADD DETAILED CREDIT SCORER (SCORER A). 
002200*  04/19/88  RLH  CRQ0351  ADD TIERED CREDIT SCORER (SCORER B).   
002300*  05/10/88  RLH  CRQ0351  ADD BATCH TOTALS FOOTER TO ASSESSRPT.  
002400*  07/22/88  TJM  CRQ0388  ADD INDUSTRY BENCHMARK RECOMMEND BLOCK.
002500*  11/03/88  TJM  CRQ0402  ADD WORKING CAPITAL METRICS (DSO/DIO/  
002600*  11/03/88  TJM  CRQ0402  DPO/CCC).                              
002700*  02/09/89  RLH  CRQ0419  ADD DETERMINISTIC RISK ASSESSOR (U7).  
002800*  02/09/89  RLH  CRQ0419  ADD COMPOSITE HEALTH SCORE (U8).       
002900*  06/14/89  TJM  CRQ0447  ADD COST OPTIMIZATION RECOMMENDATIONS. 
003000*  09/27/90  RLH  CRQ0501  ADD 12 PERIOD SIMPLE FORECAST AND THE  
003100*  09/27/90  RLH  CRQ0501  FORECAST REPORT FILE.                  
003200*  01/18/91  TJM  CRQ0528  CORRECT RULE 4 SO SHORT TERM / CREDIT  
003300*  01/18/91  TJM  CRQ0528  LIABILITY LINES DO NOT ALSO HIT DEBT.  
003400*  08/05/92  RLH  CRQ0576  WIDEN BIZ-REVENUE AND KIN TO S9(12)V99 
003500*  08/05/92  RLH  CRQ0576  FOR THE LARGER LOGISTICS ACCOUNTS.     
003600*  03/11/94  TJM  CRQ0612  ADD ACCTS RECEIVABLE/PAYABLE/INVENTORY 
003700*  03/11/94  TJM  CRQ0612  CAPTURE FOR THE WORKING CAPITAL CALCS. 
003800*  10/09/95  RLH  CRQ0649  MOVE SUBSTRING SCAN TO ITS OWN PARA    
003900*  10/09/95  RLH  CRQ0649  SO BOTH SCORERS CAN SHARE IT.          
004000*  06/04/97  TJM  CRQ0688  ECOMMERCE ADDED AS AN INDUSTRY CODE.   
004100*  12/02/98  RLH  CRQ0714  Y2K - DATES ON THIS JOB ARE ALL ISO    
004200*  12/02/98  RLH  CRQ0714  TEXT FIELDS, NO WINDOWING REQUIRED.    
004300*  01/06/99  RLH  CRQ0714  Y2K SIGN-OFF - NO CENTURY-SENSITIVE    
004400*  01/06/99  RLH  CRQ0714  ARITHMETIC IN THIS PROGRAM.            
004500*  05/15/01  TJM  CRQ0759  ROUND RATIOS HALF-UP ON THE REPORT,    
004600*  05/15/01  TJM  CRQ0759  KEEP 4 DECIMAL PLACES INTERNALLY.      
004700*  09/20/04  RLH  CRQ0823  ADD UPSI-0 TEST RUN SWITCH FOR THE     
004800*  09/20/04  RLH  CRQ0823  ADVISORY UNIT'S PARALLEL TEST CYCLE.   
004900***************************************************************** 
005000 ENVIRONMENT DIVISION.                                            
005100 CONFIGURATION SECTION.                                           
005200 SOURCE-COMPUTER. IBM-370.                                        
005300 OBJECT-COMPUTER. IBM-370.                                        
005400 SPECIAL-NAMES.                                                   
005500     C01 IS TOP-OF-FORM                                           
005600     CLASS ALPHA-CHARS IS 'A' THRU 'Z'                            
005700     UPSI-0 ON STATUS IS TEST-RUN-ON                              
005800            OFF STATUS IS TEST-RUN-OFF.                           
005900 INPUT-OUTPUT SECTION.                                            
006000 FILE-CONTROL.                                                    
006100     SELECT LEDGER-FILE ASSIGN TO "LEDGER"                        
006200         ORGANIZATION IS LINE SEQUENTIAL                          
006300         FILE STATUS IS LEDGER-STATUS.                            
006400     SELECT ASSESSOUT-FILE ASSIGN TO "ASSESSOUT"                  
006500         ORGANIZATION IS LINE SEQUENTIAL                          
006600         FILE STATUS IS ASSESSOUT-STATUS.                         
006700     SELECT ASSESSRPT-FILE ASSIGN TO "ASSESSRPT"                  
006800         ORGANIZATION IS LINE SEQUENTIAL                          
006900         FILE STATUS IS ASSESSRPT-STATUS.                         
007000     SELECT FORECAST-FILE ASSIGN TO "FORECAST"                    
007100         ORGANIZATION IS LINE SEQUENTIAL                          
007200         FILE STATUS IS FORECAST-STATUS.                          
007300 DATA DIVISION.                                                   
007400 FILE SECTION.                                                    
007500*                                                                 
007600*    LEDGER-FILE - ONE RECORD PER ACCOUNT LINE, SORTED BY         
007700*    BUSINESS ID.  SOURCE METADATA COPYBOOK FOR THIS JOB.         
007800 FD  LEDGER-FILE                                                  
007900     LABEL RECORDS ARE STANDARD                                   
008000     RECORD CONTAINS 74 CHARACTERS.                               
008100 01  LGR-RECORD.                                                  
008200     05  LGR-BUSINESS-ID           PIC X(08).                     
008300     05  LGR-BUS-TYPE              PIC X(13).                     
008400     05  LGR-ACCT-NAME             PIC X(30).                     
008500     05  LGR-ACCT-TYPE             PIC X(09).                     
008600     05  LGR-AMOUNT                PIC S9(12)V99.                 
008700*                                                                 
008800*    ASSESSOUT-FILE - ONE EXTRACT RECORD PER BUSINESS.  THIS IS   
008900*    THE TARGET TABLE DOC FOR THE ADVISORY DATA MART.             
009000 FD  ASSESSOUT-FILE                                               
009100     LABEL RECORDS ARE STANDARD                                   
009200     RECORD CONTAINS 100 CHARACTERS.                              
009300 01  ASSESSMENT-RECORD.                                           
009400     05  ASM-BUSINESS-ID           PIC X(08).                     
009500     05  ASM-BUS-TYPE              PIC X(13).                     
009600     05  ASM-CURRENT-RATIO         PIC S9(7)V99.                  
009700     05  ASM-PROFIT-MARGIN         PIC S9(3)V99                   
009800             SIGN TRAILING SEPARATE.                              
009900     05  ASM-DEBT-RATIO            PIC S9(7)V99.                  
010000     05  ASM-ASSET-TURNOVER        PIC S9(7)V99.                  
010100     05  ASM-CREDIT-SCORE-A        PIC 9(3).                      
010200     05  ASM-GRADE-A               PIC X(01).                     
010300     05  ASM-CREDIT-SCORE-B        PIC 9(3).                      
010400     05  ASM-GRADE-B               PIC X(01).                     
010500     05  ASM-RISK-LEVEL            PIC X(06).                     
010600     05  ASM-RISK-SCORE            PIC 9(3).                      
010700     05  ASM-RISK-GRADE            PIC X(01).                     
010800     05  ASM-HEALTH-SCORE          PIC 9(3)V99.                   
010900     05  ASM-CCC-DAYS              PIC S9(5)V99.                  
011000     05  ASM-REC-COUNT             PIC 9(2).                      
011100     05  FILLER                    PIC X(14).                     
011200*                                                                 
011300*    ASSESSRPT-FILE - PRINTED ASSESSMENT REPORT, ONE BLOCK PER    
011400*    BUSINESS PLUS THE BATCH TOTALS FOOTER.                       
011500 FD  ASSESSRPT-FILE                                               
011600     LABEL RECORDS ARE OMITTED                                    
011700     RECORD CONTAINS 132 CHARACTERS.                              
011800 01  ASSESSRPT-LINE                PIC X(132).                    
011900*                                                                 
012000*    FORECAST-FILE - 12 PROJECTED PERIODS PER BUSINESS PER        
012100*    METRIC (REVENUE AND NET INCOME).                             
012200 FD  FORECAST-FILE                                                
012300     LABEL RECORDS ARE OMITTED                                    
012400     RECORD CONTAINS 132 CHARACTERS.                              
012500 01  FORECAST-LINE                 PIC X(132).                    
012600*                                                                 
012700 WORKING-STORAGE SECTION.                                         
012800*                                                                 
012900*    FILE STATUS BYTES FOR THE FOUR SELECT CLAUSES ABOVE - NOT    
013000*    TESTED ANYWHERE IN THIS PROGRAM TODAY BUT CARRIED SO AN      
013100*    ABEND DUMP SHOWS THE LAST STATUS ON EACH FILE.               
013200 01  FILE-STATUS-AREA.                                            
013300     05  LEDGER-STATUS          PIC X(02) VALUE '00'.             
013400     05  ASSESSOUT-STATUS       PIC X(02) VALUE '00'.             
013500     05  ASSESSRPT-STATUS       PIC X(02) VALUE '00'.             
013600     05  FORECAST-STATUS        PIC X(02) VALUE '00'.             
013700*                                                                 
013800 01  SWITCHES.                                                    
013900     05  LEDGER-EOF-SW          PIC X(01) VALUE 'N'.              
014000         88  LEDGER-EOF                 VALUE 'Y'.                
014100     05  FIRST-BUS-SW           PIC X(01) VALUE 'Y'.              
014200         88  FIRST-BUSINESS             VALUE 'Y'.                
014300     05  CONTAINS-FOUND-SW      PIC X(01) VALUE 'N'.              
014400         88  CONTAINS-FOUND             VALUE 'Y'.                
014500     05  TEST-RUN-SW            PIC X(01) VALUE 'N'.              
014600         88  TEST-RUN-ON                VALUE 'Y'.                
014700         88  TEST-RUN-OFF               VALUE 'N'.                
014800     05  ASSET-TURNOVER-OK-SW   PIC X(01) VALUE 'N'.              
014900         88  ASSET-TURNOVER-OK          VALUE 'Y'.                
015000*    U6 WORKING-CAPITAL GUARD SWITCHES - ONE PER LEG, ALL THREE   
015100*    MUST BE 'Y' BEFORE THE CASH CONVERSION CYCLE IS COMPUTED.    
015200     05  DSO-OK-SW              PIC X(01) VALUE 'N'.              
015300         88  DSO-OK                     VALUE 'Y'.                
015400     05  DIO-OK-SW              PIC X(01) VALUE 'N'.              
015500         88  DIO-OK                     VALUE 'Y'.                
015600     05  DPO-OK-SW              PIC X(01) VALUE 'N'.              
015700         88  DPO-OK                     VALUE 'Y'.                
015800*                                                                 
015900*    CONTROL BREAK HOLD AREA - THE BUSINESS ID/TYPE CARRIED       
016000*    FORWARD FROM THE LAST LINE READ, USED TO DETECT THE BREAK    
016100*    AND TO LABEL THE EXTRACT/REPORT ONCE THE BREAK FIRES.        
016200 01  CONTROL-AREA.                                                
016300     05  PREV-BUSINESS-ID       PIC X(08) VALUE SPACES.           
016400     05  CURR-BUS-TYPE          PIC X(13) VALUE SPACES.           
016500*                                                                 
016600*    FINDATA - PER BUSINESS CLASSIFIED AGGREGATES (U1).  THE      
016700*    TABLE REDEFINES IT SO ALL 13 AMOUNT FIELDS CAN BE ZEROED     
016800*    BY A SINGLE SUBSCRIPTED LOOP AT EACH BUSINESS BREAK.         
016900 01  FINDATA-AREA.                                                
017000     05  BIZ-REVENUE                PIC S9(12)V99.                
017100     05  BIZ-NET-INCOME             PIC S9(12)V99.                
017200     05  BIZ-CURRENT-ASSETS         PIC S9(12)V99.                
017300     05  BIZ-CURRENT-LIABS          PIC S9(12)V99.                
017400     05  BIZ-TOTAL-DEBT             PIC S9(12)V99.                
017500     05  BIZ-TOTAL-EQUITY           PIC S9(12)V99.                
017600     05  BIZ-TOTAL-ASSETS           PIC S9(12)V99.                
017700     05  BIZ-OPER-CASH-FLOW         PIC S9(12)V99.                
017800     05  BIZ-ACCTS-RECEIVABLE       PIC S9(12)V99.                
017900     05  BIZ-INVENTORY              PIC S9(12)V99.                
018000     05  BIZ-ACCTS-PAYABLE          PIC S9(12)V99.                
018100     05  BIZ-COGS                   PIC S9(12)V99.                
018200     05  BIZ-OPER-EXPENSES          PIC S9(12)V99.                
018300     05  BIZ-EMPLOYEE-COUNT         PIC 9(06).                    
018400 01  FINDATA-TABLE REDEFINES FINDATA-AREA.                        
018500     05  FINDATA-AMT            PIC S9(12)V99 OCCURS 13 TIMES.    
018600     05  FINDATA-EMP            PIC 9(06).                        
018700*                                                                 
018800*    RATIO WORK AREA (U2).  CARRIED 4 DECIMALS INTERNALLY, THE    
018900*    TABLE REDEFINES THE FOUR RATIOS SO 3500-ROUND-ONE-RATIO      
019000*    CAN ROUND THEM ALL WITH ONE SMALL LOOP.                      
019100 01  RATIO-AREA.                                                  
019200     05  CURRENT-RATIO          PIC S9(7)V9999.                   
019300     05  PROFIT-MARGIN          PIC S9(7)V9999.                   
019400     05  DEBT-RATIO             PIC S9(7)V9999.                   
019500     05  ASSET-TURNOVER         PIC S9(7)V9999.                   
019600 01  RATIO-TABLE REDEFINES RATIO-AREA.                            
019700     05  RATIO-ENTRY            PIC S9(7)V9999 OCCURS 4 TIMES.    
019800 01  ROUNDED-RATIO-AREA.                                          
019900     05  CURRENT-RATIO-R        PIC S9(7)V99.                     
020000     05  PROFIT-MARGIN-R        PIC S9(7)V99.                     
020100     05  DEBT-RATIO-R           PIC S9(7)V99.                     
020200     05  ASSET-TURNOVER-R       PIC S9(7)V99.                     
020300 01  ROUNDED-RATIO-TABLE REDEFINES ROUNDED-RATIO-AREA.            
020400     05  ROUNDED-RATIO-ENTRY    PIC S9(7)V99 OCCURS 4 TIMES.      
020500*                                                                 
020600*    CREDIT SCORER A (U3) AND SCORER B (U4) WORK AREA.            
020700 01  SCORE-AREA.                                                  
020800     05  SCORE-A                PIC S9(4) COMP VALUE ZERO.        
020900     05  GRADE-A                PIC X(01) VALUE SPACE.            
021000     05  SCORE-B                PIC S9(4) COMP VALUE ZERO.        
021100     05  GRADE-B                PIC X(01) VALUE SPACE.            
021200     05  RISK-LEVEL-B           PIC X(06) VALUE SPACE.            
021300     05  MARGIN-PCT             PIC S9(7)V9999 VALUE ZERO.        
021400*                                                                 
021500*    U3 RISK FACTOR MESSAGE TABLE, REBUILT FRESH EVERY BUSINESS   
021600*    BY 3205/3290 - SEE 3200-SCORE-CREDIT-A.                      
021700 01  RISK-FACTOR-AREA.                                            
021800     05  RISK-FACTOR-CNT        PIC 9(01) COMP VALUE ZERO.        
021900     05  RISK-FACTOR-NEW-TEXT   PIC X(45) VALUE SPACES.           
022000     05  RF-X                   PIC 9(01) COMP VALUE ZERO.        
022100     05  RISK-FACTOR-TXT        PIC X(45) OCCURS 6 TIMES          
022200             VALUE SPACES.                                        
022300*    U4 COMMENTARY TABLE - ALWAYS EXACTLY TWO ENTRIES PER         
022400*    BUSINESS, SEE 3300-SCORE-CREDIT-B.                           
022500 01  COMMENTARY-AREA.                                             
022600     05  COMMENTARY-CNT         PIC 9(01) COMP VALUE ZERO.        
022700     05  COMMENTARY-NEW-TEXT    PIC X(45) VALUE SPACES.           
022800     05  CM-X                   PIC 9(01) COMP VALUE ZERO.        
022900     05  COMMENTARY-TXT         PIC X(45) OCCURS 2 TIMES          
023000             VALUE SPACES.                                        
023100*                                                                 
023200*    DETERMINISTIC RISK ASSESSOR (U7) AND HEALTH SCORE (U8).      
023300 01  RISK-AREA.                                                   
023400     05  RISK-SCORE             PIC 9(3) COMP VALUE ZERO.         
023500     05  RISK-GRADE             PIC X(01) VALUE SPACE.            
023600     05  LIQ-RISK-LVL           PIC X(06) VALUE SPACE.            
023700     05  CREDIT-RISK-LVL        PIC X(06) VALUE SPACE.            
023800     05  OPER-RISK-LVL          PIC X(06) VALUE SPACE.            
023900 01  HEALTH-AREA.                                                 
024000     05  HEALTH-SCORE           PIC S9(5)V99 VALUE ZERO.          
024100     05  HEALTH-SCORE-R         PIC 9(3)V99 VALUE ZERO.           
024200*                                                                 
024300*    INDUSTRY BENCHMARK LOOKUP (U5, U9).  SIX INDUSTRIES, ONE     
024400*    EVALUATE PER LOOKUP - THE ADVISORY UNIT HAS NEVER HAD MORE   
024500*    THAN SIX INDUSTRY CODES SO A SEARCHED TABLE WAS NOT WORTH    
024600*    THE TROUBLE.                                                 
024700 01  BENCHMARK-AREA.                                              
024800     05  BM-CURR-RATIO          PIC 9V9999 VALUE ZERO.            
024900     05  BM-DEBT-EQUITY         PIC 9V9999 VALUE ZERO.            
025000     05  BM-PROFIT-MARGIN       PIC V9999 VALUE ZERO.             
025100     05  BM-REV-PER-EMP         PIC 9(06) VALUE ZERO.             
025200*                                                                 
025300*    U5 BENCHMARK RECOMMENDATION TABLE - UP TO THREE ENTRIES,     
025400*    ONE PER RATIO COMPARED IN 3600-BENCHMARK-RECOMMEND.          
025500 01  RECOMMEND-AREA.                                              
025600     05  RECOMMEND-CNT          PIC 9(01) COMP VALUE ZERO.        
025700     05  RECOMMEND-ENTRY OCCURS 3 TIMES.                          
025800         10  RECOMMEND-CATEGORY PIC X(13).                        
025900         10  RECOMMEND-PRIORITY PIC X(06).                        
026000         10  RECOMMEND-TEXT     PIC X(50).                        
026100*                                                                 
026200*    U6 WORKING CAPITAL METRICS - DAYS SALES/INVENTORY/PAYABLE    
026300*    OUTSTANDING AND THE CASH CONVERSION CYCLE THEY ROLL UP TO.   
026400 01  WORKCAP-AREA.                                                
026500     05  DSO-DAYS               PIC S9(5)V99 VALUE ZERO.          
026600     05  DIO-DAYS               PIC S9(5)V99 VALUE ZERO.          
026700     05  DPO-DAYS               PIC S9(5)V99 VALUE ZERO.          
026800     05  CCC-DAYS               PIC S9(5)V99 VALUE ZERO.          
026900*                                                                 
027000*    U9 COST OPTIMIZATION TABLE - UP TO THREE ENTRIES PLUS THE    
027100*    THREE WORK FIELDS 3800 COMPUTES THEM FROM.                   
027200 01  COSTOPT-AREA.                                                
027300     05  COSTOPT-CNT            PIC 9(01) COMP VALUE ZERO.        
027400     05  COSTOPT-ENTRY OCCURS 3 TIMES.                            
027500         10  COSTOPT-CATEGORY   PIC X(20).                        
027600         10  COSTOPT-SAVINGS    PIC S9(12)V99.                    
027700         10  COSTOPT-HORIZON    PIC X(11).                        
027800         10  COSTOPT-TEXT       PIC X(40).                        
027900     05  REV-PER-EMPLOYEE       PIC S9(12)V99 VALUE ZERO.         
028000     05  OPEX-RATIO             PIC S9(5)V9999 VALUE ZERO.        
028100     05  INV-TURNOVER           PIC S9(7)V9999 VALUE ZERO.        
028200*                                                                 
028300*    U10 FORECAST WORK AREA - CARRIES THE COMPOUNDING VALUE       
028400*    ACROSS ALL 12 PERIODS FOR WHICHEVER METRIC IS CURRENTLY      
028500*    BEING PROJECTED.  CONFIDENCE IS A FLAT FIGURE PRINTED ON     
028600*    EVERY LINE, NOT VARIED BY PERIOD OR METRIC.                  
028700 01  FORECAST-AREA.                                               
028800     05  FCST-REVENUE-VAL       PIC S9(12)V99 VALUE ZERO.         
028900     05  FCST-NET-INCOME-VAL    PIC S9(12)V99 VALUE ZERO.         
029000     05  FCST-CONFIDENCE        PIC 9V99 VALUE 0.70.              
029100*                                                                 
029200*    BATCH TOTALS (CONTROL BREAK FOOTER).  REDEFINED AS A TABLE   
029300*    SO THE GRADE-A-THRU-D COUNTS CAN BE BUMPED AND PRINTED BY    
029400*    SUBSCRIPT INSTEAD OF FOUR SEPARATE PARAGRAPHS.               
029500 01  GRADE-COUNTERS.                                              
029600     05  GRADE-A-CNT            PIC 9(5) COMP VALUE ZERO.         
029700     05  GRADE-B-CNT            PIC 9(5) COMP VALUE ZERO.         
029800     05  GRADE-C-CNT            PIC 9(5) COMP VALUE ZERO.         
029900     05  GRADE-D-CNT            PIC 9(5) COMP VALUE ZERO.         
030000 01  GRADE-COUNTERS-TABLE REDEFINES GRADE-COUNTERS.               
030100     05  GRADE-CNT              PIC 9(5) COMP OCCURS 4 TIMES.     
030200 01  BATCH-TOTALS.                                                
030300     05  BUS-COUNT              PIC 9(5) COMP VALUE ZERO.         
030400     05  TOTAL-SCORE-B          PIC 9(7) COMP VALUE ZERO.         
030500     05  AVG-SCORE-B            PIC 9(3)V99 VALUE ZERO.           
030600*                                                                 
030700*    SUBSTRING SCAN WORK AREA - SHARED BY THE LEDGER CLASSIFIER   
030800*    AND BY THE GST PROGRAM'S COPY OF THE SAME LOGIC.             
030900 01  SCAN-AREA.                                                   
031000     05  ACCT-NAME-UC           PIC X(30) VALUE SPACES.           
031100     05  SEARCH-KEY             PIC X(20) VALUE SPACES.           
031200     05  SEARCH-KEY-LEN         PIC 9(2) COMP VALUE ZERO.         
031300     05  SCAN-LIMIT             PIC 9(2) COMP VALUE ZERO.         
031400*                                                                 
031500*    MISCELLANEOUS SUBSCRIPTS AND WORK FIELDS - ALL COUNTERS,     
031600*    SUBSCRIPTS AND ACCUMULATORS ARE COMP PER SHOP STANDARD.      
031700 01  MISC-AREA.                                                   
031800     05  SCAN-SUB               PIC 9(2) COMP VALUE ZERO.         
031900     05  BIZ-X                   PIC 9(2) COMP VALUE ZERO.        
032000     05  RATIO-X                PIC 9(2) COMP VALUE ZERO.         
032100     05  GRADE-X                PIC 9(2) COMP VALUE ZERO.         
032200     05  PERIOD-X               PIC 9(2) COMP VALUE ZERO.         
032300     05  RECOMMEND-X            PIC 9(2) COMP VALUE ZERO.         
032400     05  COSTOPT-X              PIC 9(2) COMP VALUE ZERO.         
032500     05  DENOM-WORK             PIC S9(12)V9999 VALUE ZERO.       
032600*                                                                 
032700*    PRINT LINES - ASSESSRPT-FILE.  EACH 01 BELOW IS MOVED INTO   
032800*    ASSESSRPT-LINE AT WRITE TIME RATHER THAN BEING THE FD        
032900*    RECORD ITSELF, SO EVERY LINE LAYOUT CAN CHANGE WITHOUT       
033000*    TOUCHING THE FD.                                             
033100*                                                                 
033200*    BUSINESS HEADER LINE - PRINTS FIRST IN EVERY BLOCK.          
033300 01  RPT-BUSINESS-HDR.                                            
033400     05  FILLER                    PIC X(10) VALUE 'BUSINESS: '.  
033500     05  RH-BUSINESS-ID            PIC X(08).                     
033600     05  FILLER                    PIC X(04) VALUE SPACES.        
033700     05  FILLER                    PIC X(10) VALUE 'INDUSTRY: '.  
033800     05  RH-BUS-TYPE               PIC X(13).                     
033900     05  FILLER                    PIC X(83) VALUE SPACES.        
034000*    U2 RATIO LINE - ALL FOUR RATIOS, ROUNDED-FOR-REPORT VALUES.  
034100 01  RPT-RATIO-LINE.                                              
034200     05  FILLER                    PIC X(04) VALUE SPACES.        
034300     05  FILLER                    PIC X(15)                      
034400             VALUE 'CURRENT RATIO: '.                             
034500     05  RL-CURRENT-RATIO          PIC Z,ZZZ,ZZ9.99-.             
034600     05  FILLER                    PIC X(03) VALUE SPACES.        
034700     05  FILLER                    PIC X(16)                      
034800             VALUE 'PROFIT MARGIN %:'.                            
034900     05  RL-PROFIT-MARGIN          PIC ZZZ9.99-.                  
035000     05  FILLER                    PIC X(03) VALUE SPACES.        
035100     05  FILLER                    PIC X(12) VALUE 'DEBT RATIO: '.
035200     05  RL-DEBT-RATIO             PIC Z,ZZZ,ZZ9.99-.             
035300     05  FILLER                    PIC X(03) VALUE SPACES.        
035400     05  FILLER                    PIC X(16)                      
035500             VALUE 'ASSET TURNOVER: '.                            
035600     05  RL-ASSET-TURNOVER         PIC Z,ZZZ,ZZ9.99-.             
035700     05  FILLER                    PIC X(06) VALUE SPACES.        
035800*    U3/U4 SCORE LINE - BOTH SCORERS' SCORE/GRADE SIDE BY SIDE    
035900*    PLUS SCORER B'S QUALITATIVE RISK LEVEL.                      
036000 01  RPT-SCORE-LINE.                                              
036100     05  FILLER                    PIC X(04) VALUE SPACES.        
036200     05  FILLER                    PIC X(16)                      
036300             VALUE 'CREDIT SCORE A: '.                            
036400     05  SL-SCORE-A                PIC ZZ9.                       
036500     05  FILLER                    PIC X(01) VALUE SPACES.        
036600     05  SL-GRADE-A                PIC X(01).                     
036700     05  FILLER                    PIC X(03) VALUE SPACES.        
036800     05  FILLER                    PIC X(16)                      
036900             VALUE 'CREDIT SCORE B: '.                            
037000     05  SL-SCORE-B                PIC ZZ9.                       
037100     05  FILLER                    PIC X(01) VALUE SPACES.        
037200     05  SL-GRADE-B                PIC X(01).                     
037300     05  FILLER                    PIC X(03) VALUE SPACES.        
037400     05  FILLER                    PIC X(12) VALUE 'RISK LEVEL: '.
037500     05  SL-RISK-LEVEL             PIC X(06).                     
037600     05  FILLER                    PIC X(28) VALUE SPACES.        
037700*    U7/U8 RISK LINE - COMPOSITE RISK SCORE/GRADE AND THE         
037800*    HEALTH SCORE.                                                
037900 01  RPT-RISK-LINE.                                               
038000     05  FILLER                    PIC X(04) VALUE SPACES.        
038100     05  FILLER                    PIC X(12) VALUE 'RISK SCORE: '.
038200     05  RK-RISK-SCORE             PIC ZZ9.                       
038300     05  FILLER                    PIC X(01) VALUE SPACES.        
038400     05  RK-RISK-GRADE             PIC X(01).                     
038500     05  FILLER                    PIC X(03) VALUE SPACES.        
038600     05  FILLER                    PIC X(14)                      
038700             VALUE 'HEALTH SCORE: '.                              
038800     05  RK-HEALTH-SCORE           PIC ZZ9.99.                    
038900     05  FILLER                    PIC X(85) VALUE SPACES.        
039000*    U6 WORKING CAPITAL LINE - PRINTS ONLY WHEN ALL THREE LEGS    
039100*    COMPUTED (SEE 4100'S DSO-OK AND DIO-OK AND DPO-OK TEST).     
039200 01  RPT-WORKCAP-LINE.                                            
039300     05  FILLER                    PIC X(04) VALUE SPACES.        
039400     05  FILLER                    PIC X(06) VALUE 'DSO: '.       
039500     05  WC-DSO                    PIC ZZZ9.99-.                  
039600     05  FILLER                    PIC X(03) VALUE SPACES.        
039700     05  FILLER                    PIC X(06) VALUE 'DIO: '.       
039800     05  WC-DIO                    PIC ZZZ9.99-.                  
039900     05  FILLER                    PIC X(03) VALUE SPACES.        
040000     05  FILLER                    PIC X(06) VALUE 'DPO: '.       
040100     05  WC-DPO                    PIC ZZZ9.99-.                  
040200     05  FILLER                    PIC X(03) VALUE SPACES.        
040300     05  FILLER                    PIC X(06) VALUE 'CCC: '.       
040400     05  WC-CCC                    PIC ZZZ9.99-.                  
040500     05  FILLER                    PIC X(87) VALUE SPACES.        
040600*    SHARED ONE-LINE TEXT LAYOUT - USED FOR BOTH THE U3 RISK      
040700*    FACTOR LINES AND THE U4 COMMENTARY LINES (4110 AND 4120),    
040800*    INDENTED UNDER THE RATIO/SCORE/RISK LINES ABOVE.             
040900 01  RPT-TEXT-LINE.                                               
041000     05  FILLER                    PIC X(08) VALUE SPACES.        
041100     05  TL-TEXT                   PIC X(60).                     
041200     05  FILLER                    PIC X(64) VALUE SPACES.        
041300*    U5 RECOMMENDATION LINE - CATEGORY/PRIORITY/FREE TEXT.        
041400 01  RPT-RECOMMEND-LINE.                                          
041500     05  FILLER                    PIC X(08) VALUE SPACES.        
041600     05  RM-CATEGORY               PIC X(13).                     
041700     05  FILLER                    PIC X(02) VALUE SPACES.        
041800     05  RM-PRIORITY               PIC X(06).                     
041900     05  FILLER                    PIC X(02) VALUE SPACES.        
042000     05  RM-TEXT                   PIC X(50).                     
042100     05  FILLER                    PIC X(51) VALUE SPACES.        
042200*    U9 COST OPTIMIZATION LINE - CATEGORY/TEXT/SAVINGS/HORIZON.   
042300 01  RPT-COSTOPT-LINE.                                            
042400     05  FILLER                    PIC X(08) VALUE SPACES.        
042500     05  CO-CATEGORY               PIC X(20).                     
042600     05  FILLER                    PIC X(02) VALUE SPACES.        
042700     05  CO-TEXT                   PIC X(40).                     
042800     05  FILLER                    PIC X(02) VALUE SPACES.        
042900     05  FILLER                    PIC X(09) VALUE 'SAVINGS: '.   
043000     05  CO-SAVINGS                PIC Z,ZZZ,ZZZ,ZZ9.99-.         
043100     05  FILLER                    PIC X(02) VALUE SPACES.        
043200     05  CO-HORIZON                PIC X(11).                     
043300     05  FILLER                    PIC X(22) VALUE SPACES.        
043400*    BLANK SEPARATOR - PRINTED AFTER EVERY BUSINESS'S BLOCK AND   
043500*    AGAIN BEFORE THE BATCH TOTALS FOOTER.                        
043600 01  RPT-BLANK-LINE              PIC X(132) VALUE SPACES.         
043700*    BATCH TOTALS FOOTER HEADER LINE.                             
043800 01  RPT-TOTALS-HDR.                                              
043900     05  FILLER                    PIC X(30)                      
044000             VALUE 'FHA-ASM01 BATCH CONTROL TOTALS'.              
044100     05  FILLER                    PIC X(102) VALUE SPACES.       
044200*    BUSINESS COUNT AND GRADE-B BREAKDOWN.                        
044300 01  RPT-TOTALS-LINE.                                             
044400     05  FILLER                    PIC X(04) VALUE SPACES.        
044500     05  FILLER                    PIC X(22)                      
044600             VALUE 'BUSINESSES PROCESSED: '.                      
044700     05  TH-BUS-COUNT              PIC ZZZZ9.                     
044800     05  FILLER                    PIC X(03) VALUE SPACES.        
044900     05  FILLER                    PIC X(09) VALUE 'GRADE A: '.   
045000     05  TH-GRADE-A                PIC ZZZZ9.                     
045100     05  FILLER                    PIC X(02) VALUE SPACES.        
045200     05  FILLER                    PIC X(09) VALUE 'GRADE B: '.   
045300     05  TH-GRADE-B                PIC ZZZZ9.                     
045400     05  FILLER                    PIC X(02) VALUE SPACES.        
045500     05  FILLER                    PIC X(09) VALUE 'GRADE C: '.   
045600     05  TH-GRADE-C                PIC ZZZZ9.                     
045700     05  FILLER                    PIC X(02) VALUE SPACES.        
045800     05  FILLER                    PIC X(09) VALUE 'GRADE D: '.   
045900     05  TH-GRADE-D                PIC ZZZZ9.                     
046000     05  FILLER                    PIC X(24) VALUE SPACES.        
046100*    SUM/AVG SCORE-B, ADDED WITH THE REST OF THE FOOTER           
046200*    CRQ0351 05/10/88.                                            
046300 01  RPT-TOTALS-LINE-2.                                           
046400     05  FILLER                    PIC X(04) VALUE SPACES.        
046500     05  FILLER                    PIC X(24) VALUE                
046600             'SUM CREDIT SCORE B    : '.                          
046700     05  TH-TOTAL-SCORE-B          PIC ZZZZZZ9.                   
046800     05  FILLER                    PIC X(03) VALUE SPACES.        
046900     05  FILLER                    PIC X(24) VALUE                
047000             'AVG CREDIT SCORE B    : '.                          
047100     05  TH-AVG-SCORE-B            PIC ZZZ9.99.                   
047200     05  FILLER                    PIC X(62) VALUE SPACES.        
047300*                                                                 
047400*    FORECAST REPORT LINE.                                        
047500 01  FCST-LINE.                                                   
047600     05  FILLER                    PIC X(04) VALUE SPACES.        
047700     05  FC-BUSINESS-ID            PIC X(08).                     
047800     05  FILLER                    PIC X(02) VALUE SPACES.        
047900     05  FC-METRIC                 PIC X(10).                     
048000     05  FILLER                    PIC X(02) VALUE SPACES.        
048100     05  FILLER                    PIC X(08) VALUE 'PERIOD: '.    
048200     05  FC-PERIOD                 PIC Z9.                        
048300     05  FILLER                    PIC X(03) VALUE SPACES.        
048400     05  FILLER                    PIC X(11) VALUE 'PROJECTED: '. 
048500     05  FC-PROJECTED              PIC Z,ZZZ,ZZZ,ZZ9.99-.         
048600     05  FILLER                    PIC X(03) VALUE SPACES.        
048700     05  FILLER                    PIC X(12) VALUE 'CONFIDENCE: '.
048800     05  FC-CONFIDENCE             PIC 9.99.                      
048900     05  FILLER                    PIC X(42) VALUE SPACES.        
049000*                                                                 
049100 PROCEDURE DIVISION.                                              
049200*                                                                 
049300*    MAIN CONTROL.  LIKE THE OTHER TWO FHA JOBS THIS ONE READS    
049400*    ITS INPUT UNDER A CONTROL BREAK - HERE THE BREAK IS ON       
049500*    THE BUSINESS ID CARRIED BY EVERY LEDGER LINE.  WHILE A       
049600*    BUSINESS'S LINES ARE STILL COMING IN, 2000-PROCESS-LEDGER    
049700*    JUST CLASSIFIES THEM INTO FINDATA (U1).  WHEN THE NEXT       
049800*    LINE SHOWS A DIFFERENT BUSINESS ID, THE WHOLE U2 THROUGH     
049900*    U10 PIPELINE RUNS AGAINST THE BUSINESS JUST COMPLETED.       
050000*    8000-FINAL-BREAK PICKS UP THE LAST BUSINESS ON THE FILE,     
050100*    WHICH OTHERWISE WOULD NEVER SEE ITS BREAK FIRE.              
050200*                                                                 
050300 0000-MAIN-CONTROL.                                               
050400*    OPEN FILES AND PRIME THE FIRST READ.                         
050500     PERFORM 1000-INITIALIZE THRU 1000-EXIT.                      
050600*    CLASSIFY AND BREAK UNTIL THE LEDGER IS EXHAUSTED.            
050700     PERFORM 2000-PROCESS-LEDGER THRU 2000-EXIT                   
050800         UNTIL LEDGER-EOF.                                        
050900*    THE LAST BUSINESS ON THE FILE NEVER SEES ITS OWN BREAK.      
051000     PERFORM 8000-FINAL-BREAK THRU 8000-EXIT.                     
051100*    FOOTER LINE ON THE REPORT, THEN CLOSE EVERYTHING DOWN.       
051200     PERFORM 9700-WRITE-BATCH-TOTALS THRU 9700-EXIT.              
051300     PERFORM 9900-TERMINATE THRU 9900-EXIT.                       
051400     STOP RUN.                                                    
051500 0000-EXIT.                                                       
051600     EXIT.                                                        
051700*                                                                 
051800*    OPEN THE FOUR FILES, ZERO THE 13-FIELD FINDATA TABLE AND     
051900*    THE EMPLOYEE-COUNT FIELD IT DOES NOT COVER, ZERO THE         
052000*    FOUR GRADE COUNTERS USED BY THE BATCH TOTALS FOOTER, AND     
052100*    PRIME THE READ.  TEST-RUN-ON IS THE ADVISORY UNIT'S          
052200*    PARALLEL-TEST SWITCH ADDED CRQ0823 - IT CHANGES NOTHING      
052300*    ABOUT HOW THE JOB CALCULATES, ONLY WHAT IT DISPLAYS TO       
052400*    THE OPERATOR'S CONSOLE.                                      
052500*                                                                 
052600 1000-INITIALIZE.                                                 
052700*    CRQ0823 CONSOLE NOTICE ONLY - NO CALCULATION IS AFFECTED.    
052800     IF TEST-RUN-ON                                               
052900         DISPLAY 'FHA-ASM01 RUNNING IN TEST RUN MODE'             
053000     END-IF.                                                      
053100     OPEN INPUT LEDGER-FILE.                                      
053200     OPEN OUTPUT ASSESSOUT-FILE.                                  
053300     OPEN OUTPUT ASSESSRPT-FILE.                                  
053400     OPEN OUTPUT FORECAST-FILE.                                   
053500*    ZERO ALL 13 FINDATA AGGREGATES PLUS THE EMPLOYEE COUNT.      
053600     PERFORM 1050-ZERO-FINDATA-TABLE                              
053700         VARYING BIZ-X FROM 1 BY 1 UNTIL BIZ-X > 13.              
053800     MOVE ZERO TO FINDATA-EMP.                                    
053900*    ZERO THE FOUR LIFETIME GRADE COUNTERS FOR THE FOOTER.        
054000     PERFORM 1060-ZERO-GRADE-COUNTERS                             
054100         VARYING GRADE-X FROM 1 BY 1 UNTIL GRADE-X > 4.           
054200*    PRIME THE READ SO 2000 ALWAYS HAS A RECORD IN HAND.          
054300     PERFORM 2900-READ-LEDGER THRU 2900-EXIT.                     
054400 1000-EXIT.                                                       
054500     EXIT.                                                        
054600*                                                                 
054700*    ZERO ONE OF THE 13 FINDATA AMOUNT FIELDS VIA THE             
054800*    FINDATA-TABLE REDEFINITION.                                  
054900*                                                                 
055000 1050-ZERO-FINDATA-TABLE.                                         
055100     MOVE ZERO TO FINDATA-AMT (BIZ-X).                            
055200 1050-EXIT.                                                       
055300     EXIT.                                                        
055400*                                                                 
055500*    ZERO ONE OF THE FOUR LIFETIME GRADE COUNTERS.                
055600*                                                                 
055700 1060-ZERO-GRADE-COUNTERS.                                        
055800     MOVE ZERO TO GRADE-CNT (GRADE-X).                            
055900 1060-EXIT.                                                       
056000     EXIT.                                                        
056100*                                                                 
056200*    CONTROL-BREAK TEST AND LINE CLASSIFICATION.  A CHANGE IN     
056300*    BUSINESS-ID (ONCE THE FIRST BUSINESS HAS BEEN SEEN AT        
056400*    ALL) MEANS THE PRIOR BUSINESS'S LEDGER LINES ARE ALL IN      
056500*    AND IT IS TIME TO SCORE, BENCHMARK, FORECAST AND PRINT       
056600*    IT - THAT IS WHAT 3000-BUSINESS-BREAK DOES.  EITHER WAY      
056700*    THE CURRENT LINE IS THEN CLASSIFIED INTO FINDATA AND THE     
056800*    NEXT LEDGER RECORD IS READ.  CURR-BUS-TYPE IS RESAVED ON     
056900*    EVERY LINE RATHER THAN JUST AT THE BREAK BECAUSE THE         
057000*    SOURCE EXTRACT REPEATS THE INDUSTRY CODE ON EVERY LINE       
057100*    FOR A BUSINESS, NOT JUST THE FIRST ONE.                      
057200*                                                                 
057300 2000-PROCESS-LEDGER.                                             
057400*    BREAK FIRES ONLY AFTER THE FIRST BUSINESS HAS BEEN SEEN.     
057500     IF LGR-BUSINESS-ID NOT = PREV-BUSINESS-ID                    
057600             AND FIRST-BUS-SW = 'N'                               
057700         PERFORM 3000-BUSINESS-BREAK THRU 3000-EXIT               
057800     END-IF.                                                      
057900     MOVE 'N' TO FIRST-BUS-SW.                                    
058000     MOVE LGR-BUSINESS-ID TO PREV-BUSINESS-ID.                    
058100     MOVE LGR-BUS-TYPE TO CURR-BUS-TYPE.                          
058200     PERFORM 2100-CLASSIFY-LEDGER-LINE THRU 2100-EXIT.            
058300     PERFORM 2900-READ-LEDGER THRU 2900-EXIT.                     
058400 2000-EXIT.                                                       
058500     EXIT.                                                        
058600*                                                                 
058700*    U1 - LEDGER CLASSIFIER.  EVERY ACCOUNT LINE ON THE LEDGER    
058800*    MUST LAND IN EXACTLY ONE OF THE SIX FINDATA AGGREGATES       
058900*    (REVENUE, NET INCOME, CURRENT ASSETS, CURRENT LIABILITIES,   
059000*    TOTAL DEBT, TOTAL EQUITY) OR ONE OF THE SUPPORTING DETAIL    
059100*    BUCKETS (RECEIVABLE, INVENTORY, PAYABLE, COGS, OPERATING     
059200*    EXPENSE) NEEDED LATER FOR THE WORKING CAPITAL AND COST       
059300*    OPTIMIZATION CALCULATIONS.  CLASSIFICATION IS BY ACCOUNT     
059400*    NAME KEYWORD WHEN THE ACCOUNT TYPE ALONE IS NOT SPECIFIC     
059500*    ENOUGH - E.G. LGR-ACCT-TYPE OF 'ASSET' STILL HAS TO BE       
059600*    SPLIT INTO CASH/RECEIVABLE/INVENTORY BY NAME.  FIRST         
059700*    MATCHING RULE WINS, SO EACH TEST FALLS THROUGH TO            
059800*    2100-EXIT BY GO TO ONCE IT HAS MADE ITS ADD OR MOVE -        
059900*    RULE ORDER MUST NOT BE DISTURBED, AS A LINE CONTAINING       
060000*    BOTH "SALES" AND "TAX" TEXT, FOR EXAMPLE, IS MEANT TO        
060100*    HIT THE FIRST RULE THAT FITS AND STOP THERE.                 
060200*                                                                 
060300 2100-CLASSIFY-LEDGER-LINE.                                       
060400*    UPPERCASE THE ACCOUNT NAME ONCE SO EVERY KEYWORD TEST        
060500*    BELOW IS CASE-INSENSITIVE WITHOUT REPEATING THE INSPECT.     
060600     MOVE LGR-ACCT-NAME TO ACCT-NAME-UC.                          
060700     INSPECT ACCT-NAME-UC CONVERTING                              
060800         'abcdefghijklmnopqrstuvwxyz' TO                          
060900         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                            
061000*    RULE 1 - REVENUE BY NAME KEYWORD "REVENUE".                  
061100     MOVE 'REVENUE' TO SEARCH-KEY.                                
061200     MOVE 7 TO SEARCH-KEY-LEN.                                    
061300     PERFORM 2150-CONTAINS-CHECK THRU 2150-EXIT.                  
061400     IF CONTAINS-FOUND                                            
061500         ADD LGR-AMOUNT TO BIZ-REVENUE                            
061600         GO TO 2100-EXIT                                          
061700     END-IF.                                                      
061800*    RULE 2 - REVENUE BY NAME KEYWORD "SALES".                    
061900     MOVE 'SALES' TO SEARCH-KEY.                                  
062000     MOVE 5 TO SEARCH-KEY-LEN.                                    
062100     PERFORM 2150-CONTAINS-CHECK THRU 2150-EXIT.                  
062200     IF CONTAINS-FOUND                                            
062300         ADD LGR-AMOUNT TO BIZ-REVENUE                            
062400         GO TO 2100-EXIT                                          
062500     END-IF.                                                      
062600*    RULE 3 - NET INCOME BY NAME, MOVE NOT ADD SINCE THIS         
062700*    AGGREGATE IS NOT A RUNNING SUM OF MULTIPLE LEDGER LINES.     
062800     MOVE 'NET INCOME' TO SEARCH-KEY.                             
062900     MOVE 10 TO SEARCH-KEY-LEN.                                   
063000     PERFORM 2150-CONTAINS-CHECK THRU 2150-EXIT.                  
063100     IF CONTAINS-FOUND                                            
063200         MOVE LGR-AMOUNT TO BIZ-NET-INCOME                        
063300         GO TO 2100-EXIT                                          
063400     END-IF.                                                      
063500*    RULE 4 - ACCOUNT TYPE OF ASSET, FURTHER SPLIT BY 2120.       
063600     IF LGR-ACCT-TYPE = 'ASSET'                                   
063700         PERFORM 2120-CLASSIFY-ASSET-LINE THRU 2120-EXIT          
063800         IF CONTAINS-FOUND                                        
063900             GO TO 2100-EXIT                                      
064000         END-IF                                                   
064100     END-IF.                                                      
064200*    RULE 5 - ACCOUNT TYPE OF LIABILITY, FURTHER SPLIT BY 2130.   
064300*    UNLIKE RULE 4, THIS ONE ALWAYS EXITS - EVERY LIABILITY       
064400*    LINE MATCHES SOME BRANCH OF 2130, EVEN IF ONLY THE           
064500*    LONG-TERM-DEBT FALLTHROUGH.                                  
064600     IF LGR-ACCT-TYPE = 'LIABILITY'                               
064700         PERFORM 2130-CLASSIFY-LIAB-LINE THRU 2130-EXIT           
064800         GO TO 2100-EXIT                                          
064900     END-IF.                                                      
065000*    RULE 6 - ACCOUNT TYPE OF EQUITY, NO FURTHER SPLIT NEEDED.    
065100     IF LGR-ACCT-TYPE = 'EQUITY'                                  
065200         ADD LGR-AMOUNT TO BIZ-TOTAL-EQUITY                       
065300         GO TO 2100-EXIT                                          
065400     END-IF.                                                      
065500*    RULE 7 - EQUITY BY NAME KEYWORD, FOR EXTRACTS WHERE THE      
065600*    ACCOUNT TYPE FIELD WAS LEFT BLANK OR MISCODED.               
065700     MOVE 'EQUITY' TO SEARCH-KEY.                                 
065800     MOVE 6 TO SEARCH-KEY-LEN.                                    
065900     PERFORM 2150-CONTAINS-CHECK THRU 2150-EXIT.                  
066000     IF CONTAINS-FOUND                                            
066100         ADD LGR-AMOUNT TO BIZ-TOTAL-EQUITY                       
066200         GO TO 2100-EXIT                                          
066300     END-IF.                                                      
066400*    RULE 8 - COST OF GOODS SOLD, FULL SPELLING FIRST.            
066500     MOVE 'COST OF GOODS' TO SEARCH-KEY.                          
066600     MOVE 13 TO SEARCH-KEY-LEN.                                   
066700     PERFORM 2150-CONTAINS-CHECK THRU 2150-EXIT.                  
066800     IF CONTAINS-FOUND                                            
066900         ADD LGR-AMOUNT TO BIZ-COGS                               
067000         GO TO 2100-EXIT                                          
067100     END-IF.                                                      
067200*    RULE 9 - COST OF GOODS SOLD, ABBREVIATED SPELLING.           
067300     MOVE 'COGS' TO SEARCH-KEY.                                   
067400     MOVE 4 TO SEARCH-KEY-LEN.                                    
067500     PERFORM 2150-CONTAINS-CHECK THRU 2150-EXIT.                  
067600     IF CONTAINS-FOUND                                            
067700         ADD LGR-AMOUNT TO BIZ-COGS                               
067800         GO TO 2100-EXIT                                          
067900     END-IF.                                                      
068000*    RULE 10 - OPERATING EXPENSE, THE LAST RULE IN THE CHAIN -    
068100*    A LINE MATCHING NONE OF THESE TEN RULES IS SILENTLY          
068200*    DROPPED FROM EVERY FINDATA AGGREGATE, WHICH IS ACCEPTED      
068300*    BEHAVIOR FOR STRAY OR MISCODED LEDGER LINES.                 
068400     MOVE 'OPERATING EXPENSE' TO SEARCH-KEY.                      
068500     MOVE 17 TO SEARCH-KEY-LEN.                                   
068600     PERFORM 2150-CONTAINS-CHECK THRU 2150-EXIT.                  
068700     IF CONTAINS-FOUND                                            
068800         ADD LGR-AMOUNT TO BIZ-OPER-EXPENSES                      
068900     END-IF.                                                      
069000 2100-EXIT.                                                       
069100     EXIT.                                                        
069200*                                                                 
069300*    AN ASSET LINE IS FURTHER SPLIT INTO CASH (COUNTED IN         
069400*    CURRENT ASSETS BUT NOT IN ANY DETAIL BUCKET), RECEIVABLE     
069500*    (CURRENT ASSETS PLUS THE RECEIVABLE DETAIL BUCKET FOR        
069600*    U6'S DSO CALCULATION), OR INVENTORY (CURRENT ASSETS PLUS     
069700*    THE INVENTORY DETAIL BUCKET FOR U6'S DIO AND U9'S            
069800*    INVENTORY TURNOVER).  AN ASSET LINE MATCHING NONE OF THE     
069900*    THREE KEYWORDS - A FIXED ASSET, FOR INSTANCE - IS SILENTLY   
070000*    NOT COUNTED IN CURRENT ASSETS, WHICH IS CORRECT: ONLY        
070100*    CASH, RECEIVABLES AND INVENTORY ARE CURRENT.                 
070200*                                                                 
070300 2120-CLASSIFY-ASSET-LINE.                                        
070400*    CASH - CURRENT ASSET, NO SUPPORTING DETAIL BUCKET NEEDED.    
070500     MOVE 'CASH' TO SEARCH-KEY.                                   
070600     MOVE 4 TO SEARCH-KEY-LEN.                                    
070700     PERFORM 2150-CONTAINS-CHECK THRU 2150-EXIT.                  
070800     IF CONTAINS-FOUND                                            
070900         ADD LGR-AMOUNT TO BIZ-CURRENT-ASSETS                     
071000         GO TO 2120-EXIT                                          
071100     END-IF.                                                      
071200*    RECEIVABLE - CURRENT ASSET PLUS THE DETAIL BUCKET U6         
071300*    NEEDS FOR DAYS SALES OUTSTANDING.                            
071400     MOVE 'RECEIVABLE' TO SEARCH-KEY.                             
071500     MOVE 10 TO SEARCH-KEY-LEN.                                   
071600     PERFORM 2150-CONTAINS-CHECK THRU 2150-EXIT.                  
071700     IF CONTAINS-FOUND                                            
071800         ADD LGR-AMOUNT TO BIZ-CURRENT-ASSETS                     
071900         ADD LGR-AMOUNT TO BIZ-ACCTS-RECEIVABLE                   
072000         GO TO 2120-EXIT                                          
072100     END-IF.                                                      
072200*    INVENTORY - CURRENT ASSET PLUS THE DETAIL BUCKET U6 AND      
072300*    U9 BOTH NEED.  NO FALLTHROUGH ADD HERE - AN ASSET LINE       
072400*    MATCHING NONE OF THE THREE KEYWORDS IS LEFT UNCOUNTED.       
072500     MOVE 'INVENTORY' TO SEARCH-KEY.                              
072600     MOVE 9 TO SEARCH-KEY-LEN.                                    
072700     PERFORM 2150-CONTAINS-CHECK THRU 2150-EXIT.                  
072800     IF CONTAINS-FOUND                                            
072900         ADD LGR-AMOUNT TO BIZ-CURRENT-ASSETS                     
073000         ADD LGR-AMOUNT TO BIZ-INVENTORY                          
073100     END-IF.                                                      
073200 2120-EXIT.                                                       
073300     EXIT.                                                        
073400*                                                                 
073500*    A LIABILITY LINE IS SPLIT INTO PAYABLE (CURRENT LIABS        
073600*    PLUS THE PAYABLE DETAIL BUCKET FOR U6'S DPO), SHORT-TERM     
073700*    OR CREDIT (CURRENT LIABS ONLY), OR FALLS THROUGH TO LONG     
073800*    TERM DEBT WHEN NONE OF THOSE THREE KEYWORDS MATCH.           
073900*    CRQ0528 01/18/91 CORRECTED THIS PARAGRAPH SO A SHORT-TERM    
074000*    OR CREDIT LINE COUNTS ONLY AS A CURRENT LIABILITY AND NOT    
074100*    ALSO AS LONG-TERM DEBT - EARLIER CODE FELL THROUGH TO THE    
074200*    ADD LGR-AMOUNT TO BIZ-TOTAL-DEBT LINE FOR EVERY LIABILITY    
074300*    REGARDLESS OF KEYWORD, WHICH DOUBLE-COUNTED SHORT-TERM       
074400*    BORROWINGS IN THE DEBT RATIO.                                
074500*                                                                 
074600 2130-CLASSIFY-LIAB-LINE.                                         
074700*    PAYABLE - CURRENT LIABILITY PLUS THE DETAIL BUCKET U6        
074800*    NEEDS FOR DAYS PAYABLE OUTSTANDING.                          
074900     MOVE 'PAYABLE' TO SEARCH-KEY.                                
075000     MOVE 7 TO SEARCH-KEY-LEN.                                    
075100     PERFORM 2150-CONTAINS-CHECK THRU 2150-EXIT.                  
075200     IF CONTAINS-FOUND                                            
075300         ADD LGR-AMOUNT TO BIZ-CURRENT-LIABS                      
075400         ADD LGR-AMOUNT TO BIZ-ACCTS-PAYABLE                      
075500         GO TO 2130-EXIT                                          
075600     END-IF.                                                      
075700*    SHORT-TERM BORROWING - CURRENT LIABILITY ONLY.  CRQ0528 -    
075800*    SEE BANNER ABOVE - MUST GO TO 2130-EXIT HERE RATHER THAN     
075900*    FALL THROUGH TO THE LONG-TERM-DEBT ADD BELOW.                
076000     MOVE 'SHORT-TERM' TO SEARCH-KEY.                             
076100     MOVE 10 TO SEARCH-KEY-LEN.                                   
076200     PERFORM 2150-CONTAINS-CHECK THRU 2150-EXIT.                  
076300     IF CONTAINS-FOUND                                            
076400         ADD LGR-AMOUNT TO BIZ-CURRENT-LIABS                      
076500         GO TO 2130-EXIT                                          
076600     END-IF.                                                      
076700*    CREDIT LINE/CARD BALANCE - ALSO CURRENT LIABILITY ONLY,      
076800*    SAME CRQ0528 REASONING AS SHORT-TERM ABOVE.                  
076900     MOVE 'CREDIT' TO SEARCH-KEY.                                 
077000     MOVE 6 TO SEARCH-KEY-LEN.                                    
077100     PERFORM 2150-CONTAINS-CHECK THRU 2150-EXIT.                  
077200     IF CONTAINS-FOUND                                            
077300         ADD LGR-AMOUNT TO BIZ-CURRENT-LIABS                      
077400         GO TO 2130-EXIT                                          
077500     END-IF.                                                      
077600     ADD LGR-AMOUNT TO BIZ-TOTAL-DEBT.                            
077700 2130-EXIT.                                                       
077800     EXIT.                                                        
077900*                                                                 
078000*    SHARED SUBSTRING SCAN - IS SEARCH-KEY A SUBSTRING OF         
078100*    ACCT-NAME-UC AT ANY POSITION.  ADDED CRQ0649 10/09/95 SO     
078200*    THE CLASSIFIER AND THE GST PROGRAM'S OWN COPY OF THIS        
078300*    LOGIC DO NOT EACH HAVE TO MAINTAIN THEIR OWN SCANNER -       
078400*    IT WAS PREVIOUSLY DUPLICATED INLINE IN EVERY CALLING         
078500*    PARAGRAPH, AND A KEYWORD SPELLING FIX HAD TO BE MADE IN      
078600*    SEVERAL PLACES AT ONCE BEFORE THIS CHANGE.  THE SCAN         
078700*    LIMIT IS 31 (THE 30-BYTE NAME FIELD PLUS ONE) LESS THE       
078800*    LENGTH OF THE KEYWORD BEING SOUGHT, SO THE SCAN NEVER        
078900*    STEPS A KEYWORD PAST THE END OF THE NAME FIELD.              
079000*                                                                 
079100 2150-CONTAINS-CHECK.                                             
079200*    RESET THE FOUND SWITCH BEFORE EVERY NEW KEYWORD TEST.        
079300     MOVE 'N' TO CONTAINS-FOUND-SW.                               
079400*    COMPUTE THE LAST VALID STARTING POSITION FOR THIS KEYWORD.   
079500     MOVE 31 TO SCAN-LIMIT.                                       
079600     SUBTRACT SEARCH-KEY-LEN FROM SCAN-LIMIT.                     
079700*    SCAN STOPS EARLY THE MOMENT 2160 SETS THE FOUND SWITCH.      
079800     PERFORM 2160-SCAN-ONE-POSITION                               
079900         VARYING SCAN-SUB FROM 1 BY 1                             
080000         UNTIL SCAN-SUB > SCAN-LIMIT                              
080100            OR CONTAINS-FOUND.                                    
080200 2150-EXIT.                                                       
080300     EXIT.                                                        
080400*                                                                 
080500*    TEST THE KEYWORD AGAINST ONE STARTING POSITION IN THE        
080600*    UPPERCASED ACCOUNT NAME.                                     
080700*                                                                 
080800 2160-SCAN-ONE-POSITION.                                          
080900     IF ACCT-NAME-UC (SCAN-SUB : SEARCH-KEY-LEN)                  
081000             = SEARCH-KEY (1 : SEARCH-KEY-LEN)                    
081100         MOVE 'Y' TO CONTAINS-FOUND-SW                            
081200     END-IF.                                                      
081300 2160-EXIT.                                                       
081400     EXIT.                                                        
081500*                                                                 
081600*    READ THE NEXT LEDGER LINE.                                   
081700*                                                                 
081800 2900-READ-LEDGER.                                                
081900     READ LEDGER-FILE                                             
082000         AT END                                                   
082100             MOVE 'Y' TO LEDGER-EOF-SW                            
082200     END-READ.                                                    
082300 2900-EXIT.                                                       
082400     EXIT.                                                        
082500*                                                                 
082600*    3000-BUSINESS-BREAK RUNS EVERY CALCULATION FOR THE BUSINESS  
082700*    JUST COMPLETED, WRITES ITS OUTPUT, THEN ROLLS THE TOTALS     
082800*    AND CLEARS FINDATA FOR THE NEXT BUSINESS.  ORDER MATTERS -   
082900*    3800 AND 3900 BOTH NEED THE RATIOS FROM 3100.                
083000 3000-BUSINESS-BREAK.                                             
083100*    U2 RATIOS MUST RUN FIRST - EVERY SCORER BELOW READS THEM.    
083200     PERFORM 3100-COMPUTE-RATIOS THRU 3100-EXIT.                  
083300*    U3/U4 - THE TWO INDEPENDENT CREDIT SCORERS.                  
083400     PERFORM 3200-SCORE-CREDIT-A THRU 3200-EXIT.                  
083500     PERFORM 3300-SCORE-CREDIT-B THRU 3300-EXIT.                  
083600*    U7/U8 - RISK ASSESSOR, THEN THE HEADLINE HEALTH SCORE        
083700*    WHICH FOLDS A QUARTER OF THE U7 RISK SCORE BACK IN.          
083800     PERFORM 3400-ASSESS-RISK THRU 3400-EXIT.                     
083900     PERFORM 3500-HEALTH-SCORE THRU 3500-EXIT.                    
084000*    U5 BENCHMARK RECS, U6 WORKING CAPITAL, U9 COST-OPT RECS.     
084100     PERFORM 3600-BENCHMARK-RECOMMEND THRU 3600-EXIT.             
084200     PERFORM 3700-WORKING-CAPITAL THRU 3700-EXIT.                 
084300     PERFORM 3800-COST-OPTIMIZE THRU 3800-EXIT.                   
084400*    U10 FORECAST, THEN WRITE THE EXTRACT AND REPORT OUTPUT.      
084500     PERFORM 3900-FORECAST THRU 3900-EXIT.                        
084600     PERFORM 4000-WRITE-ASSESSOUT THRU 4000-EXIT.                 
084700     PERFORM 4100-WRITE-REPORT-BLOCK THRU 4100-EXIT.              
084800     PERFORM 4200-WRITE-FORECAST-LINES THRU 4200-EXIT.            
084900*    ROLL THE LIFETIME FOOTER COUNTERS, THEN CLEAR FOR THE NEXT.  
085000     PERFORM 4300-ACCUMULATE-TOTALS THRU 4300-EXIT.               
085100     PERFORM 4900-CLEAR-FINDATA THRU 4900-EXIT.                   
085200 3000-EXIT.                                                       
085300     EXIT.                                                        
085400*                                                                 
085500*    U2 - RATIO CALCULATOR.  FOUR STANDARD CREDIT RATIOS ARE      
085600*    FORMED FROM THE FINDATA AGGREGATES BUILT BY U1: CURRENT      
085700*    RATIO (CURRENT ASSETS OVER CURRENT LIABILITIES - CAN THE     
085800*    BUSINESS MEET ITS NEAR-TERM OBLIGATIONS), PROFIT MARGIN      
085900*    (NET INCOME OVER REVENUE), DEBT RATIO (TOTAL DEBT OVER       
086000*    TOTAL EQUITY - HOW LEVERAGED THE BUSINESS IS), AND ASSET     
086100*    TURNOVER (REVENUE OVER TOTAL ASSETS, ONLY WHEN TOTAL         
086200*    ASSETS WAS ACTUALLY REPORTED ON THE LEDGER - SEE THE         
086300*    ASSET-TURNOVER-OK-SW GUARD).  EVERY DENOMINATOR IS           
086400*    PROTECTED BY 3110-GUARD-DENOMINATOR SO A BUSINESS WITH NO    
086500*    CURRENT LIABILITIES, REVENUE OR EQUITY REPORTED CANNOT       
086600*    BLOW UP THE DIVIDE.  RATIOS ARE CARRIED AT 4 DECIMALS        
086700*    INTERNALLY IN RATIO-AREA FOR THE SCORERS DOWNSTREAM;         
086800*    3150 ROUNDS THEM ALL TO 2 DECIMALS SEPARATELY FOR THE        
086900*    PRINTED REPORT AND THE ASSESSOUT EXTRACT, PER CRQ0759        
087000*    05/15/01 - THE ADVISORY UNIT WANTED THE PRINTED FIGURES      
087100*    TO MATCH WHAT A HUMAN ANALYST WOULD CALCULATE BY HAND,       
087200*    BUT DID NOT WANT THE SCORING RULES BELOW TO SHIFT GRADE      
087300*    BOUNDARIES BECAUSE OF ROUNDING.                              
087400*                                                                 
087500 3100-COMPUTE-RATIOS.                                             
087600*    CURRENT RATIO - NEAR-TERM PAYING ABILITY.                    
087700     MOVE BIZ-CURRENT-LIABS TO DENOM-WORK.                        
087800     PERFORM 3110-GUARD-DENOMINATOR THRU 3110-EXIT.               
087900     COMPUTE CURRENT-RATIO ROUNDED =                              
088000         BIZ-CURRENT-ASSETS / DENOM-WORK.                         
088100*    PROFIT MARGIN - NET INCOME AS A PERCENT OF REVENUE.          
088200     MOVE BIZ-REVENUE TO DENOM-WORK.                              
088300     PERFORM 3110-GUARD-DENOMINATOR THRU 3110-EXIT.               
088400     COMPUTE PROFIT-MARGIN ROUNDED =                              
088500         BIZ-NET-INCOME / DENOM-WORK.                             
088600*    DEBT RATIO - LEVERAGE, TOTAL DEBT AGAINST OWNER EQUITY.      
088700     MOVE BIZ-TOTAL-EQUITY TO DENOM-WORK.                         
088800     PERFORM 3110-GUARD-DENOMINATOR THRU 3110-EXIT.               
088900     COMPUTE DEBT-RATIO ROUNDED =                                 
089000         BIZ-TOTAL-DEBT / DENOM-WORK.                             
089100*    ASSET TURNOVER - ONLY WHEN TOTAL ASSETS WAS REPORTED ON      
089200*    THE LEDGER AT ALL; THE OK SWITCH TELLS 3600 AND THE          
089300*    REPORT WRITER WHETHER THIS RATIO IS MEANINGFUL OR BLANK.     
089400     MOVE 'N' TO ASSET-TURNOVER-OK-SW.                            
089500     MOVE ZERO TO ASSET-TURNOVER.                                 
089600     IF BIZ-TOTAL-ASSETS > ZERO                                   
089700         MOVE BIZ-TOTAL-ASSETS TO DENOM-WORK                      
089800         PERFORM 3110-GUARD-DENOMINATOR THRU 3110-EXIT            
089900         COMPUTE ASSET-TURNOVER ROUNDED =                         
090000             BIZ-REVENUE / DENOM-WORK                             
090100         MOVE 'Y' TO ASSET-TURNOVER-OK-SW                         
090200     END-IF.                                                      
090300*    SEPARATE 2-DECIMAL COPY FOR PRINT/EXTRACT - SEE BANNER.      
090400     PERFORM 3150-ROUND-RATIOS-FOR-RPT THRU 3150-EXIT.            
090500 3100-EXIT.                                                       
090600     EXIT.                                                        
090700*                                                                 
090800*    DENOMINATOR GUARD - SHARED BY EVERY RATIO IN THIS            
090900*    PROGRAM AND BY THE BATCH-TOTALS AVERAGE IN 9700.  A ZERO     
091000*    OR MISSING DENOMINATOR IS FORCED TO 1 SO THE DIVIDE          
091100*    COMPLETES; THE RESULT READS AS THE FULL NUMERATOR, WHICH     
091200*    IS THE LEAST MISLEADING STAND-IN WHEN THE SOURCE DATA        
091300*    GENUINELY HAS NOTHING TO DIVIDE BY.                          
091400*                                                                 
091500 3110-GUARD-DENOMINATOR.                                          
091600     IF DENOM-WORK < 1                                            
091700         MOVE 1 TO DENOM-WORK                                     
091800     END-IF.                                                      
091900 3110-EXIT.                                                       
092000     EXIT.                                                        
092100*                                                                 
092200*    ROUND ALL FOUR RATIOS TO 2 DECIMALS FOR PRINTING AND         
092300*    EXTRACT VIA THE RATIO-TABLE/ROUNDED-RATIO-TABLE              
092400*    REDEFINITIONS - ONE SMALL LOOP INSTEAD OF FOUR SEPARATE      
092500*    COMPUTE STATEMENTS.                                          
092600*                                                                 
092700 3150-ROUND-RATIOS-FOR-RPT.                                       
092800     PERFORM 3160-ROUND-ONE-RATIO                                 
092900         VARYING RATIO-X FROM 1 BY 1 UNTIL RATIO-X > 4.           
093000 3150-EXIT.                                                       
093100     EXIT.                                                        
093200*                                                                 
093300 3160-ROUND-ONE-RATIO.                                            
093400     COMPUTE ROUNDED-RATIO-ENTRY (RATIO-X) ROUNDED =              
093500         RATIO-ENTRY (RATIO-X).                                   
093600 3160-EXIT.                                                       
093700     EXIT.                                                        
093800*                                                                 
093900*    U3 - CREDIT SCORER A (DETAILED).  SCORE STARTS AT 100 AND    
094000*    IS DOCKED POINTS FOR EACH OF FOUR WEAKNESSES - LOW           
094100*    LIQUIDITY, HIGH DEBT, WEAK OR NEGATIVE PROFIT MARGIN, AND    
094200*    NEGATIVE OPERATING CASH FLOW - WITH A PLAIN-ENGLISH RISK     
094300*    FACTOR MESSAGE RECORDED FOR EACH ONE TRIGGERED, PRINTED      
094400*    LATER BY 4110-WRITE-RISK-FACTOR.  UNLIKE SCORER B BELOW,     
094500*    SCORER A USES A FOUR-WAY LADDER OF DEDUCTIONS THAT CAN       
094600*    STACK (A BUSINESS CAN BE DOCKED FOR BOTH LOW LIQUIDITY       
094700*    AND HIGH DEBT IN THE SAME PASS), AND THE SCORE IS FLOORED    
094800*    AT ZERO - A PRINTED SCORE CANNOT GO NEGATIVE, CORRECTED      
094900*    BY CRQ0351/02-17-89 (SEE THE GST PROGRAM'S OWN SCORE         
095000*    FLOOR, ADDED THE SAME WAY FOR THE SAME REASON).  THE         
095100*    LETTER GRADE IS A STRAIGHT FOUR-TIER CUT OF THE FINAL        
095200*    SCORE: A AT 80+, B AT 60-79, C AT 40-59, D BELOW 40.         
095300*                                                                 
095400 3200-SCORE-CREDIT-A.                                             
095500     MOVE 100 TO SCORE-A.                                         
095600     MOVE ZERO TO RISK-FACTOR-CNT.                                
095700     PERFORM 3205-CLEAR-ONE-RISK-FACTOR                           
095800         VARYING RF-X FROM 1 BY 1 UNTIL RF-X > 6.                 
095900*    LIQUIDITY DEDUCTION - TWO TIERS, WORST CASE FIRST.           
096000*    BELOW 1.0 IS SEVERE - DOCK 20.                               
096100     IF CURRENT-RATIO < 1.0                                       
096200         SUBTRACT 20 FROM SCORE-A                                 
096300         MOVE 'LOW LIQUIDITY - CURRENT RATIO BELOW 1.0'           
096400             TO RISK-FACTOR-NEW-TEXT                              
096500         PERFORM 3290-ADD-RISK-FACTOR THRU 3290-EXIT              
096600     ELSE                                                         
096700*    1.0 TO 1.2 IS MARGINAL - DOCK 10 INSTEAD.                    
096800         IF CURRENT-RATIO < 1.2                                   
096900             SUBTRACT 10 FROM SCORE-A                             
097000             MOVE 'MODERATE LIQUIDITY CONCERN'                    
097100                 TO RISK-FACTOR-NEW-TEXT                          
097200             PERFORM 3290-ADD-RISK-FACTOR THRU 3290-EXIT          
097300         END-IF                                                   
097400     END-IF.                                                      
097500*    LEVERAGE DEDUCTION - ONE TIER, DEBT OVER EQUITY.  DOCK 15    
097600*    WHEN DEBT EXCEEDS THE BUSINESS'S OWN EQUITY.                 
097700     IF DEBT-RATIO > 1.0                                          
097800         SUBTRACT 15 FROM SCORE-A                                 
097900         MOVE 'HIGH DEBT BURDEN' TO RISK-FACTOR-NEW-TEXT          
098000         PERFORM 3290-ADD-RISK-FACTOR THRU 3290-EXIT              
098100     END-IF.                                                      
098200*    PROFITABILITY DEDUCTION - LOSING MONEY HURTS MORE THAN       
098300*    JUST THIN MARGINS.  NEGATIVE MARGIN DOCKS 25, THE HEAVIEST   
098400*    SINGLE DEDUCTION IN THIS SCORER.                             
098500     IF PROFIT-MARGIN < 0                                         
098600         SUBTRACT 25 FROM SCORE-A                                 
098700         MOVE 'NEGATIVE PROFIT MARGINS' TO RISK-FACTOR-NEW-TEXT   
098800         PERFORM 3290-ADD-RISK-FACTOR THRU 3290-EXIT              
098900     ELSE                                                         
099000*    POSITIVE BUT THIN (UNDER 5%) MARGIN DOCKS 10.                
099100         IF PROFIT-MARGIN < 0.05                                  
099200             SUBTRACT 10 FROM SCORE-A                             
099300             MOVE 'LOW PROFIT MARGINS' TO RISK-FACTOR-NEW-TEXT    
099400             PERFORM 3290-ADD-RISK-FACTOR THRU 3290-EXIT          
099500         END-IF                                                   
099600     END-IF.                                                      
099700*    CASH FLOW DEDUCTION - A PROFITABLE BUSINESS CAN STILL BE     
099800*    BLEEDING CASH, SO THIS IS TESTED SEPARATELY FROM MARGIN.     
099900*    DOCK 20 WHENEVER OPERATING CASH FLOW ITSELF IS NEGATIVE,     
100000*    REGARDLESS OF WHAT THE PROFIT MARGIN TEST ABOVE FOUND.       
100100     IF BIZ-OPER-CASH-FLOW < 0                                    
100200         SUBTRACT 20 FROM SCORE-A                                 
100300         MOVE 'NEGATIVE OPERATING CASH FLOW'                      
100400             TO RISK-FACTOR-NEW-TEXT                              
100500         PERFORM 3290-ADD-RISK-FACTOR THRU 3290-EXIT              
100600     END-IF.                                                      
100700*    ZERO FLOOR - CRQ0351 02/17/89, SEE CHANGE LOG.               
100800     IF SCORE-A < 0                                               
100900         MOVE 0 TO SCORE-A                                        
101000     END-IF.                                                      
101100*    FOUR-TIER LETTER GRADE CUT, HIGHEST TIER FIRST.              
101200     IF SCORE-A NOT < 80                                          
101300         MOVE 'A' TO GRADE-A                                      
101400     ELSE                                                         
101500         IF SCORE-A NOT < 60                                      
101600             MOVE 'B' TO GRADE-A                                  
101700         ELSE                                                     
101800             IF SCORE-A NOT < 40                                  
101900                 MOVE 'C' TO GRADE-A                              
102000             ELSE                                                 
102100                 MOVE 'D' TO GRADE-A                              
102200             END-IF                                               
102300         END-IF                                                   
102400     END-IF.                                                      
102500 3200-EXIT.                                                       
102600     EXIT.                                                        
102700*                                                                 
102800*    CLEAR ONE SLOT OF THE SIX-ENTRY RISK FACTOR MESSAGE TABLE    
102900*    BEFORE SCORING A NEW BUSINESS - LEFTOVER TEXT FROM A         
103000*    PRIOR BUSINESS WITH MORE FACTORS WOULD OTHERWISE PRINT       
103100*    UNDER THE NEXT BUSINESS'S HEADER IF THIS BUSINESS TRIGGERS   
103200*    FEWER FACTORS.                                               
103300*                                                                 
103400 3205-CLEAR-ONE-RISK-FACTOR.                                      
103500     MOVE SPACES TO RISK-FACTOR-TXT (RF-X).                       
103600 3205-EXIT.                                                       
103700     EXIT.                                                        
103800*                                                                 
103900*    APPEND ONE RISK FACTOR MESSAGE TO THE TABLE - CALLED ONCE    
104000*    PER TRIGGERED RULE ABOVE, NEVER MORE THAN FOUR TIMES         
104100*    (THE TABLE IS SIZED FOR SIX TO LEAVE ROOM FOR FUTURE         
104200*    RULES WITHOUT A LAYOUT CHANGE).                              
104300*                                                                 
104400 3290-ADD-RISK-FACTOR.                                            
104500     ADD 1 TO RISK-FACTOR-CNT.                                    
104600     MOVE RISK-FACTOR-NEW-TEXT                                    
104700         TO RISK-FACTOR-TXT (RISK-FACTOR-CNT).                    
104800 3290-EXIT.                                                       
104900     EXIT.                                                        
105000*                                                                 
105100*    U4 - CREDIT SCORER B (TIERED).  A SECOND, INDEPENDENT        
105200*    SCORING MODEL REQUESTED UNDER CRQ0351 SO THE ADVISORY        
105300*    UNIT COULD COMPARE THE DETAILED DEDUCTION APPROACH OF        
105400*    SCORER A AGAINST A COARSER TIERED APPROACH BEFORE            
105500*    DECIDING WHICH ONE TO STANDARDIZE ON - BOTH HAVE SHIPPED     
105600*    SIDE BY SIDE EVER SINCE AND THE EXTRACT CARRIES BOTH.        
105700*    SCORE STARTS AT 100 AND IS DOCKED IN WIDER TIERED BANDS      
105800*    (CURRENT RATIO, PROFIT MARGIN, DEBT RATIO) RATHER THAN       
105900*    SCORER A'S SINGLE-THRESHOLD DEDUCTIONS.  MARGIN-PCT HERE     
106000*    IS EXPRESSED AS A WHOLE PERCENT, NOT THE FRACTION U2 AND     
106100*    U3 USE FOR PROFIT-MARGIN - CRQ0351 KEPT IT A SEPARATE        
106200*    FIELD SO THE TWO SCORERS NEVER SHARE A WORKING AREA AND A    
106300*    FUTURE CHANGE TO ONE CANNOT ACCIDENTALLY AFFECT THE          
106400*    OTHER.  A BUSINESS REPORTING ZERO OR NEGATIVE REVENUE IS     
106500*    GIVEN A MARGIN-PCT OF -100 RATHER THAN DIVIDING BY ZERO.     
106600*    ALONGSIDE THE NUMERIC SCORE AND LETTER GRADE, THIS           
106700*    PARAGRAPH ALSO DERIVES A THREE-TIER QUALITATIVE RISK         
106800*    LEVEL (LOW/MEDIUM/HIGH) AND TWO COMMENTARY LINES - ONE ON    
106900*    LIQUIDITY, ONE ON PROFITABILITY - WRITTEN IN PLAIN           
107000*    ENGLISH FOR THE ANALYST READING THE PRINTED REPORT.          
107100*                                                                 
107200 3300-SCORE-CREDIT-B.                                             
107300     MOVE 100 TO SCORE-B.                                         
107400     MOVE ZERO TO COMMENTARY-CNT.                                 
107500*    DEGENERATE-REVENUE GUARD - SEE BANNER ABOVE.  BIZ-REVENUE    
107600*    NOT > ZERO COVERS BOTH ZERO AND (IN A BAD EXTRACT) NEGATIVE  
107700*    REVENUE, EITHER OF WHICH WOULD OTHERWISE ABEND THE DIVIDE.   
107800     IF BIZ-REVENUE NOT > ZERO                                    
107900         MOVE -100 TO MARGIN-PCT                                  
108000     ELSE                                                         
108100         COMPUTE MARGIN-PCT ROUNDED =                             
108200             (BIZ-NET-INCOME / BIZ-REVENUE) * 100                 
108300     END-IF.                                                      
108400*    LIQUIDITY TIER - THREE BANDS, WIDER THAN SCORER A'S.         
108500*    UNDER 0.5 IS THE WORST BAND - DOCK 40.                       
108600     IF CURRENT-RATIO < 0.5                                       
108700         SUBTRACT 40 FROM SCORE-B                                 
108800     ELSE                                                         
108900*    0.5 TO 1.0 DOCKS 25.                                         
109000         IF CURRENT-RATIO < 1.0                                   
109100             SUBTRACT 25 FROM SCORE-B                             
109200         ELSE                                                     
109300*    1.0 TO 1.2 DOCKS ONLY 10 - SAME UPPER BAND AS SCORER A.      
109400             IF CURRENT-RATIO < 1.2                               
109500                 SUBTRACT 10 FROM SCORE-B                         
109600             END-IF                                               
109700         END-IF                                                   
109800     END-IF.                                                      
109900*    PROFITABILITY TIER - FOUR BANDS KEYED ON MARGIN-PCT, THE     
110000*    WHOLE-PERCENT FIELD COMPUTED ABOVE.                          
110100*    BELOW MINUS 10 PERCENT IS THE HEAVIEST DOCK IN SCORER B.     
110200     IF MARGIN-PCT < -10                                          
110300         SUBTRACT 35 FROM SCORE-B                                 
110400     ELSE                                                         
110500*    ANY OTHER NEGATIVE MARGIN DOCKS 25.                          
110600         IF MARGIN-PCT < 0                                        
110700             SUBTRACT 25 FROM SCORE-B                             
110800         ELSE                                                     
110900*    POSITIVE BUT UNDER 5 PERCENT DOCKS 15.                       
111000             IF MARGIN-PCT < 5                                    
111100                 SUBTRACT 15 FROM SCORE-B                         
111200             ELSE                                                 
111300*    5 TO 10 PERCENT IS ONLY A LIGHT 5-POINT DOCK.                
111400                 IF MARGIN-PCT < 10                               
111500                     SUBTRACT 5 FROM SCORE-B                      
111600                 END-IF                                           
111700             END-IF                                               
111800         END-IF                                                   
111900     END-IF.                                                      
112000*    LEVERAGE TIER - THREE BANDS KEYED ON DEBT-RATIO.             
112100*    OVER 3.0 TIMES EQUITY DOCKS 30.                              
112200     IF DEBT-RATIO > 3.0                                          
112300         SUBTRACT 30 FROM SCORE-B                                 
112400     ELSE                                                         
112500*    2.0 TO 3.0 TIMES DOCKS 20.                                   
112600         IF DEBT-RATIO > 2.0                                      
112700             SUBTRACT 20 FROM SCORE-B                             
112800         ELSE                                                     
112900*    1.0 TO 2.0 TIMES DOCKS 10.                                   
113000             IF DEBT-RATIO > 1.0                                  
113100                 SUBTRACT 10 FROM SCORE-B                         
113200             END-IF                                               
113300         END-IF                                                   
113400     END-IF.                                                      
113500*    ZERO FLOOR, SAME RULE AS SCORER A ABOVE.                     
113600     IF SCORE-B < 0                                               
113700         MOVE 0 TO SCORE-B                                        
113800     END-IF.                                                      
113900*    FOUR-TIER LETTER GRADE - SAME CUTOFFS AS SCORER A, BUT ON    
114000*    SCORE-B'S OWN INDEPENDENTLY COMPUTED NUMBER.                 
114100     IF SCORE-B NOT < 80                                          
114200         MOVE 'A' TO GRADE-B                                      
114300     ELSE                                                         
114400         IF SCORE-B NOT < 60                                      
114500             MOVE 'B' TO GRADE-B                                  
114600         ELSE                                                     
114700             IF SCORE-B NOT < 40                                  
114800                 MOVE 'C' TO GRADE-B                              
114900             ELSE                                                 
115000                 MOVE 'D' TO GRADE-B                              
115100             END-IF                                               
115200         END-IF                                                   
115300     END-IF.                                                      
115400*    THREE-TIER QUALITATIVE RISK LEVEL FOR THE SCORE LINE ON      
115500*    THE PRINTED REPORT - SEPARATE CUTOFFS FROM THE LETTER        
115600*    GRADE ABOVE SINCE THE ADVISORY UNIT WANTED A COARSER WORD    
115700*    NEXT TO THE FINER LETTER.                                    
115800     IF SCORE-B NOT < 70                                          
115900         MOVE 'LOW   ' TO RISK-LEVEL-B                            
116000     ELSE                                                         
116100         IF SCORE-B NOT < 50                                      
116200             MOVE 'MEDIUM' TO RISK-LEVEL-B                        
116300         ELSE                                                     
116400             MOVE 'HIGH  ' TO RISK-LEVEL-B                        
116500         END-IF                                                   
116600     END-IF.                                                      
116700*    LIQUIDITY COMMENTARY LINE - PLAIN ENGLISH FOR THE CLIENT     
116800*    LETTER, NOT JUST THE INTERNAL RISK FACTOR WORDING FROM U3.   
116900     IF CURRENT-RATIO < 1.0                                       
117000         MOVE 'CRITICAL: IMMEDIATE LIQUIDITY CRISIS'              
117100             TO COMMENTARY-NEW-TEXT                               
117200     ELSE                                                         
117300         IF CURRENT-RATIO < 1.5                                   
117400             MOVE 'WARNING: IMPROVE WORKING CAPITAL'              
117500                 TO COMMENTARY-NEW-TEXT                           
117600         ELSE                                                     
117700             MOVE 'GOOD: HEALTHY LIQUIDITY'                       
117800                 TO COMMENTARY-NEW-TEXT                           
117900         END-IF                                                   
118000     END-IF.                                                      
118100     PERFORM 3390-ADD-COMMENTARY THRU 3390-EXIT.                  
118200*    PROFITABILITY COMMENTARY LINE - ALWAYS THE SECOND AND        
118300*    LAST ENTRY IN THE TWO-SLOT TABLE.                            
118400     IF MARGIN-PCT < 0                                            
118500         MOVE 'URGENT: BUSINESS IS LOSING MONEY'                  
118600             TO COMMENTARY-NEW-TEXT                               
118700     ELSE                                                         
118800         IF MARGIN-PCT < 5                                        
118900             MOVE 'CONCERN: LOW PROFIT MARGIN - OPTIMIZE COSTS'   
119000                 TO COMMENTARY-NEW-TEXT                           
119100         ELSE                                                     
119200             MOVE 'EXCELLENT: STRONG PROFITABILITY'               
119300                 TO COMMENTARY-NEW-TEXT                           
119400         END-IF                                                   
119500     END-IF.                                                      
119600     PERFORM 3390-ADD-COMMENTARY THRU 3390-EXIT.                  
119700 3300-EXIT.                                                       
119800     EXIT.                                                        
119900*                                                                 
120000*    APPEND ONE COMMENTARY LINE TO THE TWO-ENTRY TABLE - ONE      
120100*    CALL FOR THE LIQUIDITY REMARK, ONE FOR THE PROFITABILITY     
120200*    REMARK, ALWAYS EXACTLY TWO PER BUSINESS.                     
120300*                                                                 
120400 3390-ADD-COMMENTARY.                                             
120500     ADD 1 TO COMMENTARY-CNT.                                     
120600     MOVE COMMENTARY-NEW-TEXT                                     
120700         TO COMMENTARY-TXT (COMMENTARY-CNT).                      
120800 3390-EXIT.                                                       
120900     EXIT.                                                        
121000*                                                                 
121100*    U7 - DETERMINISTIC RISK ASSESSOR.  CRQ0419 02/09/89.         
121200*    THREE INDEPENDENT RISK DIMENSIONS - LIQUIDITY (CURRENT       
121300*    RATIO), CREDIT/LEVERAGE (DEBT RATIO), AND OPERATING          
121400*    (PROFIT MARGIN) - ARE EACH GRADED LOW/MEDIUM/HIGH AND        
121500*    CONTRIBUTE A WEIGHTED NUMBER OF POINTS TO A SINGLE           
121600*    COMPOSITE RISK SCORE CAPPED AT 100, WHICH IS THEN CUT        
121700*    INTO AN A-THROUGH-D RISK GRADE (LOWER SCORE IS BETTER -      
121800*    NOTE THIS IS THE OPPOSITE SENSE FROM THE CREDIT SCORES       
121900*    ABOVE, WHERE HIGHER IS BETTER).  THIS SHOP'S BATCH JOBS      
122000*    ARE REQUIRED TO BE FULLY REPRODUCIBLE RUN TO RUN GIVEN       
122100*    THE SAME INPUT, SO NO RANDOM OR TIME-OF-DAY COMPONENT IS     
122200*    MIXED INTO THE SCORE - THIS ASSESSOR IS ENTIRELY             
122300*    DETERMINISTIC ON THE THREE RATIOS ALONE.                     
122400*                                                                 
122500 3400-ASSESS-RISK.                                                
122600     MOVE ZERO TO RISK-SCORE.                                     
122700*    LIQUIDITY DIMENSION - WEIGHTED 30/15/5, THE HEAVIEST OF      
122800*    THE THREE SINCE A CASH SHORTFALL IS THE FASTEST WAY A        
122900*    BUSINESS FAILS.                                              
123000*    UNDER 1.0 IS HIGH RISK - ADD THE FULL 30 POINTS.             
123100     IF CURRENT-RATIO < 1.0                                       
123200         MOVE 'HIGH  ' TO LIQ-RISK-LVL                            
123300         ADD 30 TO RISK-SCORE                                     
123400     ELSE                                                         
123500*    1.0 TO 1.5 IS MEDIUM RISK - ADD 15.                          
123600         IF CURRENT-RATIO < 1.5                                   
123700             MOVE 'MEDIUM' TO LIQ-RISK-LVL                        
123800             ADD 15 TO RISK-SCORE                                 
123900         ELSE                                                     
124000*    1.5 OR BETTER IS LOW RISK - ADD ONLY 5.                      
124100             MOVE 'LOW   ' TO LIQ-RISK-LVL                        
124200             ADD 5 TO RISK-SCORE                                  
124300         END-IF                                                   
124400     END-IF.                                                      
124500*    CREDIT/LEVERAGE DIMENSION - WEIGHTED 25/12/3.                
124600*    OVER 2.0 TIMES EQUITY IS HIGH RISK - ADD 25.                 
124700     IF DEBT-RATIO > 2.0                                          
124800         MOVE 'HIGH  ' TO CREDIT-RISK-LVL                         
124900         ADD 25 TO RISK-SCORE                                     
125000     ELSE                                                         
125100*    1.0 TO 2.0 TIMES IS MEDIUM - ADD 12.                         
125200         IF DEBT-RATIO > 1.0                                      
125300             MOVE 'MEDIUM' TO CREDIT-RISK-LVL                     
125400             ADD 12 TO RISK-SCORE                                 
125500         ELSE                                                     
125600*    UNDER 1.0 TIMES EQUITY IS LOW RISK - ADD ONLY 3.             
125700             MOVE 'LOW   ' TO CREDIT-RISK-LVL                     
125800             ADD 3 TO RISK-SCORE                                  
125900         END-IF                                                   
126000     END-IF.                                                      
126100*    OPERATING DIMENSION - WEIGHTED 20/10/2, LIGHTEST OF THE      
126200*    THREE SINCE A THIN MARGIN ALONE IS THE LEAST URGENT SIGN.    
126300*    NEGATIVE MARGIN IS HIGH RISK - ADD 20.                       
126400     IF PROFIT-MARGIN < 0                                         
126500         MOVE 'HIGH  ' TO OPER-RISK-LVL                           
126600         ADD 20 TO RISK-SCORE                                     
126700     ELSE                                                         
126800*    POSITIVE BUT UNDER 5 PERCENT IS MEDIUM - ADD 10.             
126900         IF PROFIT-MARGIN < 0.05                                  
127000             MOVE 'MEDIUM' TO OPER-RISK-LVL                       
127100             ADD 10 TO RISK-SCORE                                 
127200         ELSE                                                     
127300*    5 PERCENT OR BETTER IS LOW RISK - ADD ONLY 2.                
127400             MOVE 'LOW   ' TO OPER-RISK-LVL                       
127500             ADD 2 TO RISK-SCORE                                  
127600         END-IF                                                   
127700     END-IF.                                                      
127800*    CAP AT 100 - THE THREE WEIGHTS ABOVE SUM TO 75 MAXIMUM SO    
127900*    THIS NEVER ACTUALLY FIRES TODAY, BUT IS LEFT IN PLACE IN     
128000*    CASE A FUTURE CRQ ADDS A FOURTH DIMENSION.                   
128100     IF RISK-SCORE > 100                                          
128200         MOVE 100 TO RISK-SCORE                                   
128300     END-IF.                                                      
128400*    RISK GRADE - LOWER SCORE IS BETTER, OPPOSITE SENSE FROM      
128500*    THE CREDIT SCORE GRADES ABOVE.  SEE BANNER.                  
128600     IF RISK-SCORE NOT > 20                                       
128700         MOVE 'A' TO RISK-GRADE                                   
128800     ELSE                                                         
128900         IF RISK-SCORE NOT > 40                                   
129000             MOVE 'B' TO RISK-GRADE                               
129100         ELSE                                                     
129200             IF RISK-SCORE NOT > 60                               
129300                 MOVE 'C' TO RISK-GRADE                           
129400             ELSE                                                 
129500                 MOVE 'D' TO RISK-GRADE                           
129600             END-IF                                               
129700         END-IF                                                   
129800     END-IF.                                                      
129900 3400-EXIT.                                                       
130000     EXIT.                                                        
130100*                                                                 
130200*    U8 - COMPOSITE FINANCIAL HEALTH SCORE.  CRQ0419 02/09/89,    
130300*    ADDED ALONGSIDE U7 AS A SINGLE HEADLINE NUMBER THE           
130400*    ADVISORY ANALYST CAN QUOTE TO A CLIENT WITHOUT WALKING       
130500*    THROUGH EVERY RATIO.  IT STARTS AT 100 AND IS DOCKED FOR     
130600*    WEAK PROFIT MARGIN, WEAK LIQUIDITY AND HIGH LEVERAGE -       
130700*    EACH ON ITS OWN THREE-TIER LADDER, SEPARATE FROM AND         
130800*    SMALLER-STEPPED THAN SCORER A'S DEDUCTIONS ABOVE - THEN      
130900*    FURTHER REDUCED BY ONE QUARTER OF THE U7 RISK SCORE SO       
131000*    THE HEADLINE NUMBER ALSO REFLECTS THE COMPOSITE RISK         
131100*    PICTURE, NOT JUST THE THREE RATIOS TAKEN IN ISOLATION.       
131200*    FLOORED AT ZERO AND CEILINGED AT 100.                        
131300*                                                                 
131400 3500-HEALTH-SCORE.                                               
131500     MOVE 100 TO HEALTH-SCORE.                                    
131600*    PROFITABILITY LADDER - SMALLER STEPS THAN SCORER A'S         
131700*    EQUIVALENT DEDUCTION SINCE THIS IS ONE OF THREE LADDERS      
131800*    HERE RATHER THAN ONE OF FOUR THERE.                          
131900*    NEGATIVE MARGIN DOCKS 25 OF THE HEADLINE SCORE.              
132000     IF PROFIT-MARGIN < 0                                         
132100         SUBTRACT 25 FROM HEALTH-SCORE                            
132200     ELSE                                                         
132300*    POSITIVE BUT UNDER 5 PERCENT DOCKS 15.                       
132400         IF PROFIT-MARGIN < 0.05                                  
132500             SUBTRACT 15 FROM HEALTH-SCORE                        
132600         ELSE                                                     
132700*    5 TO 10 PERCENT DOCKS ONLY 5.                                
132800             IF PROFIT-MARGIN < 0.10                              
132900                 SUBTRACT 5 FROM HEALTH-SCORE                     
133000             END-IF                                               
133100         END-IF                                                   
133200     END-IF.                                                      
133300*    LIQUIDITY LADDER.                                            
133400*    UNDER 1.0 DOCKS 25.                                          
133500     IF CURRENT-RATIO < 1.0                                       
133600         SUBTRACT 25 FROM HEALTH-SCORE                            
133700     ELSE                                                         
133800*    1.0 TO 1.2 DOCKS 15.                                         
133900         IF CURRENT-RATIO < 1.2                                   
134000             SUBTRACT 15 FROM HEALTH-SCORE                        
134100         ELSE                                                     
134200*    1.2 TO 1.5 DOCKS ONLY 5.                                     
134300             IF CURRENT-RATIO < 1.5                               
134400                 SUBTRACT 5 FROM HEALTH-SCORE                     
134500             END-IF                                               
134600         END-IF                                                   
134700     END-IF.                                                      
134800*    LEVERAGE LADDER.                                             
134900*    OVER 2.0 TIMES EQUITY DOCKS 25.                              
135000     IF DEBT-RATIO > 2.0                                          
135100         SUBTRACT 25 FROM HEALTH-SCORE                            
135200     ELSE                                                         
135300*    1.5 TO 2.0 TIMES DOCKS 15.                                   
135400         IF DEBT-RATIO > 1.5                                      
135500             SUBTRACT 15 FROM HEALTH-SCORE                        
135600         ELSE                                                     
135700*    1.0 TO 1.5 TIMES DOCKS ONLY 5.                               
135800             IF DEBT-RATIO > 1.0                                  
135900                 SUBTRACT 5 FROM HEALTH-SCORE                     
136000             END-IF                                               
136100         END-IF                                                   
136200     END-IF.                                                      
136300*    FOLD IN ONE QUARTER OF THE U7 RISK SCORE, THEN FLOOR/        
136400*    CEILING TO A VALID 0-100 HEADLINE NUMBER.                    
136500     COMPUTE HEALTH-SCORE ROUNDED =                               
136600         HEALTH-SCORE - (RISK-SCORE * 0.25).                      
136700     IF HEALTH-SCORE < 0                                          
136800         MOVE 0 TO HEALTH-SCORE                                   
136900     END-IF.                                                      
137000     IF HEALTH-SCORE > 100                                        
137100         MOVE 100 TO HEALTH-SCORE                                 
137200     END-IF.                                                      
137300     MOVE HEALTH-SCORE TO HEALTH-SCORE-R.                         
137400 3500-EXIT.                                                       
137500     EXIT.                                                        
137600*                                                                 
137700*    U5 - INDUSTRY BENCHMARK COMPARISON AND RECOMMENDATIONS.      
137800*    CRQ0388 07/22/88 TJM.  THE BUSINESS'S CURRENT RATIO,         
137900*    PROFIT MARGIN AND DEBT RATIO ARE EACH COMPARED AGAINST       
138000*    THE NORM FOR ITS OWN INDUSTRY CODE (LOOKED UP BELOW IN       
138100*    3610) RATHER THAN AGAINST ONE FLAT NUMBER FOR ALL            
138200*    BUSINESSES - A LOGISTICS COMPANY AND A RETAILER CARRY        
138300*    VERY DIFFERENT WORKING CAPITAL AND MARGIN PROFILES EVEN      
138400*    WHEN BOTH ARE HEALTHY.  EVERY RATIO THAT FALLS SHORT OF      
138500*    ITS BENCHMARK RAISES ONE RECOMMENDATION LINE, CAPPED AT      
138600*    THE THREE-ENTRY TABLE SIZE SINCE THERE ARE ONLY THREE        
138700*    RATIOS COMPARED HERE.  ASM-REC-COUNT ON THE EXTRACT          
138800*    RECORD COUNTS ONLY THESE U5 LINES, NOT THE SEPARATE U9       
138900*    COST-OPTIMIZATION LINES BELOW.                               
139000*                                                                 
139100 3600-BENCHMARK-RECOMMEND.                                        
139200     PERFORM 3610-LOOKUP-BENCHMARK THRU 3610-EXIT.                
139300     MOVE ZERO TO RECOMMEND-CNT.                                  
139400*    LIQUIDITY SHORTFALL VS. THE INDUSTRY NORM - HIGH PRIORITY.   
139500     IF CURRENT-RATIO < BM-CURR-RATIO                             
139600         ADD 1 TO RECOMMEND-CNT                                   
139700         MOVE 'LIQUIDITY    '                                     
139800             TO RECOMMEND-CATEGORY (RECOMMEND-CNT)                
139900         MOVE 'HIGH  '                                            
140000             TO RECOMMEND-PRIORITY (RECOMMEND-CNT)                
140100         MOVE 'IMPROVE WORKING CAPITAL MANAGEMENT'                
140200             TO RECOMMEND-TEXT (RECOMMEND-CNT)                    
140300     END-IF.                                                      
140400*    MARGIN SHORTFALL VS. THE INDUSTRY NORM - HIGH PRIORITY.      
140500     IF PROFIT-MARGIN < BM-PROFIT-MARGIN                          
140600         ADD 1 TO RECOMMEND-CNT                                   
140700         MOVE 'PROFITABILITY'                                     
140800             TO RECOMMEND-CATEGORY (RECOMMEND-CNT)                
140900         MOVE 'HIGH  '                                            
141000             TO RECOMMEND-PRIORITY (RECOMMEND-CNT)                
141100         MOVE 'FOCUS ON COST OPTIMIZATION AND PRICING STRATEGY'   
141200             TO RECOMMEND-TEXT (RECOMMEND-CNT)                    
141300     END-IF.                                                      
141400*    LEVERAGE ABOVE THE INDUSTRY NORM - MEDIUM PRIORITY, SINCE    
141500*    SOME INDUSTRIES (LOGISTICS) RUN HIGH LEVERAGE BY DESIGN.     
141600     IF DEBT-RATIO > BM-DEBT-EQUITY                               
141700         ADD 1 TO RECOMMEND-CNT                                   
141800         MOVE 'LEVERAGE     '                                     
141900             TO RECOMMEND-CATEGORY (RECOMMEND-CNT)                
142000         MOVE 'MEDIUM'                                            
142100             TO RECOMMEND-PRIORITY (RECOMMEND-CNT)                
142200         MOVE 'CONSIDER DEBT RESTRUCTURING OR EQUITY FINANCING'   
142300             TO RECOMMEND-TEXT (RECOMMEND-CNT)                    
142400     END-IF.                                                      
142500 3600-EXIT.                                                       
142600     EXIT.                                                        
142700*                                                                 
142800*    INDUSTRY NORM TABLE.  CRQ0388 07/22/88 TJM.  ECOMMERCE CODE  
142900*    ADDED CRQ0688 06/04/97 TJM - SEE CHANGE LOG.                 
143000 3610-LOOKUP-BENCHMARK.                                           
143100     EVALUATE CURR-BUS-TYPE                                       
143200*        CAPITAL-HEAVY, LOWER MARGIN, HIGH HEADCOUNT REVENUE.     
143300         WHEN 'MANUFACTURING'                                     
143400             MOVE 1.5000  TO BM-CURR-RATIO                        
143500             MOVE 0.6000  TO BM-DEBT-EQUITY                       
143600             MOVE 0.0800  TO BM-PROFIT-MARGIN                     
143700             MOVE 200000  TO BM-REV-PER-EMP                       
143800*        THIN MARGIN, HIGHER LEVERAGE NORMAL FOR THIS TRADE.      
143900         WHEN 'RETAIL'                                            
144000             MOVE 1.2000  TO BM-CURR-RATIO                        
144100             MOVE 0.8000  TO BM-DEBT-EQUITY                       
144200             MOVE 0.0500  TO BM-PROFIT-MARGIN                     
144300             MOVE 150000  TO BM-REV-PER-EMP                       
144400*        SEASONAL CASH FLOW, MODERATE LEVERAGE THE NORM.          
144500         WHEN 'AGRICULTURE'                                       
144600             MOVE 1.4000  TO BM-CURR-RATIO                        
144700             MOVE 0.7000  TO BM-DEBT-EQUITY                       
144800             MOVE 0.0600  TO BM-PROFIT-MARGIN                     
144900             MOVE 120000  TO BM-REV-PER-EMP                       
145000*        TIGHTEST LIQUIDITY AND HIGHEST LEVERAGE OF ANY CODE -    
145100*        ASSET-HEAVY FLEETS CARRIED ON DEBT ARE THE NORM.         
145200         WHEN 'LOGISTICS'                                         
145300             MOVE 1.1000  TO BM-CURR-RATIO                        
145400             MOVE 0.9000  TO BM-DEBT-EQUITY                       
145500             MOVE 0.0400  TO BM-PROFIT-MARGIN                     
145600             MOVE 160000  TO BM-REV-PER-EMP                       
145700*        ADDED CRQ0688 06/04/97 - BEST MARGIN AND LOWEST          
145800*        LEVERAGE OF ANY CODE, REFLECTING LOW FIXED OVERHEAD.     
145900         WHEN 'ECOMMERCE'                                         
146000             MOVE 1.6000  TO BM-CURR-RATIO                        
146100             MOVE 0.4000  TO BM-DEBT-EQUITY                       
146200             MOVE 0.1000  TO BM-PROFIT-MARGIN                     
146300             MOVE 250000  TO BM-REV-PER-EMP                       
146400*        CATCH-ALL FOR ANY INDUSTRY CODE NOT LISTED ABOVE -       
146500*        MIDPOINT FIGURES RATHER THAN A ZERO BENCHMARK.           
146600         WHEN OTHER                                               
146700             MOVE 1.3000  TO BM-CURR-RATIO                        
146800             MOVE 0.5000  TO BM-DEBT-EQUITY                       
146900             MOVE 0.1200  TO BM-PROFIT-MARGIN                     
147000             MOVE 180000  TO BM-REV-PER-EMP                       
147100     END-EVALUATE.                                                
147200 3610-EXIT.                                                       
147300     EXIT.                                                        
147400*                                                                 
147500*    U6 - WORKING CAPITAL METRICS (DSO/DIO/DPO/CCC).  CRQ0402     
147600*    11/03/88 TJM.  EACH LEG ONLY COMPUTED WHEN BOTH ITS OPERANDS 
147700*    ARE PRESENT AND NON-ZERO - SEE THE SWITCHES IN W-S.          
147800 3700-WORKING-CAPITAL.                                            
147900*    ALL THREE LEGS START UNAVAILABLE AND ZERO EVERY BUSINESS -   
148000*    A LEG ONLY TURNS ON BELOW WHEN ITS OWN OPERANDS ARE GOOD.    
148100     MOVE 'N' TO DSO-OK-SW.                                       
148200     MOVE 'N' TO DIO-OK-SW.                                       
148300     MOVE 'N' TO DPO-OK-SW.                                       
148400     MOVE ZERO TO DSO-DAYS.                                       
148500     MOVE ZERO TO DIO-DAYS.                                       
148600     MOVE ZERO TO DPO-DAYS.                                       
148700     MOVE ZERO TO CCC-DAYS.                                       
148800*    DAYS SALES OUTSTANDING - NEEDS RECEIVABLES AND REVENUE.      
148900     IF BIZ-ACCTS-RECEIVABLE NOT = ZERO AND BIZ-REVENUE NOT = ZERO
149000         COMPUTE DSO-DAYS ROUNDED =                               
149100             (BIZ-ACCTS-RECEIVABLE / BIZ-REVENUE) * 365           
149200         MOVE 'Y' TO DSO-OK-SW                                    
149300     END-IF.                                                      
149400*    DAYS INVENTORY OUTSTANDING - NEEDS INVENTORY AND COGS.       
149500     IF BIZ-INVENTORY NOT = ZERO AND BIZ-COGS NOT = ZERO          
149600         COMPUTE DIO-DAYS ROUNDED =                               
149700             (BIZ-INVENTORY / BIZ-COGS) * 365                     
149800         MOVE 'Y' TO DIO-OK-SW                                    
149900     END-IF.                                                      
150000*    DAYS PAYABLE OUTSTANDING - NEEDS PAYABLES AND COGS.          
150100     IF BIZ-ACCTS-PAYABLE NOT = ZERO AND BIZ-COGS NOT = ZERO      
150200         COMPUTE DPO-DAYS ROUNDED =                               
150300             (BIZ-ACCTS-PAYABLE / BIZ-COGS) * 365                 
150400         MOVE 'Y' TO DPO-OK-SW                                    
150500     END-IF.                                                      
150600*    CASH CONVERSION CYCLE - ONLY WHEN ALL THREE LEGS ABOVE       
150700*    ACTUALLY COMPUTED, OTHERWISE LEFT AT ZERO AND THE PRINTED    
150800*    WORKING-CAPITAL LINE IS SUPPRESSED ENTIRELY BY 4100.         
150900     IF DSO-OK AND DIO-OK AND DPO-OK                              
151000         COMPUTE CCC-DAYS ROUNDED =                               
151100             DSO-DAYS + DIO-DAYS - DPO-DAYS                       
151200     END-IF.                                                      
151300 3700-EXIT.                                                       
151400     EXIT.                                                        
151500*                                                                 
151600*    U9 - COST OPTIMIZATION RECOMMENDATIONS.  CRQ0447 06/14/89    
151700*    TJM.  REUSES THE 3610 BENCHMARK LOOKUP FOR THE PER-EMPLOYEE  
151800*    REVENUE NORM - EACH RULE NEEDS ITS OWN OPERANDS NON-ZERO.    
151900 3800-COST-OPTIMIZE.                                              
152000     MOVE ZERO TO COSTOPT-CNT.                                    
152100*    PRODUCTIVITY RULE - REVENUE PER EMPLOYEE BELOW 80% OF THE    
152200*    INDUSTRY BENCHMARK LOOKED UP IN 3610.                        
152300     IF BIZ-REVENUE NOT = ZERO AND BIZ-EMPLOYEE-COUNT NOT = ZERO  
152400         COMPUTE REV-PER-EMPLOYEE ROUNDED =                       
152500             BIZ-REVENUE / BIZ-EMPLOYEE-COUNT                     
152600*    ESTIMATED SAVINGS IS A FLAT 10% OF REVENUE - A ROUGH         
152700*    PLANNING FIGURE, NOT A PRECISE PROJECTION.                   
152800         IF REV-PER-EMPLOYEE < (BM-REV-PER-EMP * 0.8)             
152900             ADD 1 TO COSTOPT-CNT                                 
153000             MOVE 'PRODUCTIVITY        '                          
153100                 TO COSTOPT-CATEGORY (COSTOPT-CNT)                
153200             COMPUTE COSTOPT-SAVINGS (COSTOPT-CNT) ROUNDED =      
153300                 BIZ-REVENUE * 0.10                               
153400             MOVE '3-6 MONTHS '                                   
153500                 TO COSTOPT-HORIZON (COSTOPT-CNT)                 
153600             MOVE 'INCREASE REVENUE PER EMPLOYEE'                 
153700                 TO COSTOPT-TEXT (COSTOPT-CNT)                    
153800         END-IF                                                   
153900     END-IF.                                                      
154000*    COST CONTROL RULE - OPERATING EXPENSE RATIO OVER 80% OF      
154100*    REVENUE.                                                     
154200     IF BIZ-OPER-EXPENSES NOT = ZERO AND BIZ-REVENUE NOT = ZERO   
154300         COMPUTE OPEX-RATIO ROUNDED =                             
154400             BIZ-OPER-EXPENSES / BIZ-REVENUE                      
154500*    ESTIMATED SAVINGS IS 15% OF THE OPERATING EXPENSE TOTAL.     
154600         IF OPEX-RATIO > 0.8                                      
154700             ADD 1 TO COSTOPT-CNT                                 
154800             MOVE 'COST CONTROL        '                          
154900                 TO COSTOPT-CATEGORY (COSTOPT-CNT)                
155000             COMPUTE COSTOPT-SAVINGS (COSTOPT-CNT) ROUNDED =      
155100                 BIZ-OPER-EXPENSES * 0.15                         
155200             MOVE '1-3 MONTHS '                                   
155300                 TO COSTOPT-HORIZON (COSTOPT-CNT)                 
155400             MOVE 'REDUCE OPERATING EXPENSE RATIO'                
155500                 TO COSTOPT-TEXT (COSTOPT-CNT)                    
155600         END-IF                                                   
155700     END-IF.                                                      
155800*    INVENTORY MANAGEMENT RULE - TURNOVER BELOW 4 TIMES A YEAR.   
155900     IF BIZ-COGS NOT = ZERO AND BIZ-INVENTORY NOT = ZERO          
156000         COMPUTE INV-TURNOVER ROUNDED =                           
156100             BIZ-COGS / BIZ-INVENTORY                             
156200*    ESTIMATED SAVINGS IS 20% OF THE INVENTORY BALANCE.           
156300         IF INV-TURNOVER < 4                                      
156400             ADD 1 TO COSTOPT-CNT                                 
156500             MOVE 'INVENTORY MANAGEMENT'                          
156600                 TO COSTOPT-CATEGORY (COSTOPT-CNT)                
156700             COMPUTE COSTOPT-SAVINGS (COSTOPT-CNT) ROUNDED =      
156800                 BIZ-INVENTORY * 0.20                             
156900             MOVE '2-4 MONTHS '                                   
157000                 TO COSTOPT-HORIZON (COSTOPT-CNT)                 
157100             MOVE 'IMPROVE INVENTORY TURNOVER'                    
157200                 TO COSTOPT-TEXT (COSTOPT-CNT)                    
157300         END-IF                                                   
157400     END-IF.                                                      
157500 3800-EXIT.                                                       
157600     EXIT.                                                        
157700*                                                                 
157800*    U10 - SIMPLE 12 PERIOD FORECASTER.  CRQ0501 09/27/90 RLH.    
157900*    STARTS FROM THE CURRENT BUSINESS' REVENUE AND NET INCOME AND 
158000*    COMPOUNDS BY 5 PERCENT EACH PERIOD.  4200 DOES THE ACTUAL    
158100*    PERIOD LOOP AND THE REPORT WRITES.  THE ADVISORY UNIT ASKED  
158200*    FOR A FORECAST AN ANALYST CAN EXPLAIN TO A CLIENT LINE BY    
158300*    LINE, SO A FLAT 5% COMPOUND GROWTH PROJECTION WAS CHOSEN     
158400*    OVER A STATISTICAL OR TREND-FITTED MODEL THIS SHOP WOULD     
158500*    THEN HAVE TO MAINTAIN AND JUSTIFY EVERY PERIOD.              
158600 3900-FORECAST.                                                   
158700     MOVE BIZ-REVENUE TO FCST-REVENUE-VAL.                        
158800     MOVE BIZ-NET-INCOME TO FCST-NET-INCOME-VAL.                  
158900 3900-EXIT.                                                       
159000     EXIT.                                                        
159100*                                                                 
159200*    BUILD AND WRITE THE ONE ASSESSMENT-RECORD EXTRACT FOR THIS   
159300*    BUSINESS - DOWNSTREAM PICKS THIS FILE UP FOR THE PORTFOLIO   
159400*    RISK ROLL-UP.  ALL FIELDS ARE ALREADY COMPUTED BY THIS POINT 
159500*    IN THE BREAK SO 4000 IS PURE MOVE-AND-WRITE.                 
159600 4000-WRITE-ASSESSOUT.                                            
159700     MOVE SPACES TO ASSESSMENT-RECORD.                            
159800     MOVE PREV-BUSINESS-ID TO ASM-BUSINESS-ID.                    
159900     MOVE CURR-BUS-TYPE TO ASM-BUS-TYPE.                          
160000*    U2 RATIOS, ALREADY ROUNDED TO 2 DECIMALS BY 3150.            
160100     MOVE CURRENT-RATIO-R TO ASM-CURRENT-RATIO.                   
160200     COMPUTE ASM-PROFIT-MARGIN ROUNDED = PROFIT-MARGIN * 100.     
160300     MOVE DEBT-RATIO-R TO ASM-DEBT-RATIO.                         
160400     MOVE ASSET-TURNOVER-R TO ASM-ASSET-TURNOVER.                 
160500*    U3/U4 SCORES AND GRADES.                                     
160600     MOVE SCORE-A TO ASM-CREDIT-SCORE-A.                          
160700     MOVE GRADE-A TO ASM-GRADE-A.                                 
160800     MOVE SCORE-B TO ASM-CREDIT-SCORE-B.                          
160900     MOVE GRADE-B TO ASM-GRADE-B.                                 
161000     MOVE RISK-LEVEL-B TO ASM-RISK-LEVEL.                         
161100*    U7/U8 RISK SCORE, RISK GRADE AND HEADLINE HEALTH SCORE.      
161200     MOVE RISK-SCORE TO ASM-RISK-SCORE.                           
161300     MOVE RISK-GRADE TO ASM-RISK-GRADE.                           
161400     MOVE HEALTH-SCORE-R TO ASM-HEALTH-SCORE.                     
161500*    U6 CASH CONVERSION CYCLE AND THE U5 RECOMMENDATION COUNT.    
161600     MOVE CCC-DAYS TO ASM-CCC-DAYS.                               
161700     MOVE RECOMMEND-CNT TO ASM-REC-COUNT.                         
161800     WRITE ASSESSMENT-RECORD.                                     
161900 4000-EXIT.                                                       
162000     EXIT.                                                        
162100*                                                                 
162200*    PRINTED REPORT BLOCK FOR ONE BUSINESS - HEADER, RATIOS,      
162300*    SCORES, RISK, WORKING CAPITAL (WHEN AVAILABLE), THE U3 RISK  
162400*    FACTOR LINES, THE U4 COMMENTARY LINES, THE U5 RECOMMEND      
162500*    LINES, THE U9 COST-OPT LINES, THEN A BLANK SEPARATOR.        
162600 4100-WRITE-REPORT-BLOCK.                                         
162700*    HEADER LINE FIRST - BUSINESS ID AND INDUSTRY CODE.           
162800     MOVE SPACES TO RPT-BUSINESS-HDR.                             
162900     MOVE PREV-BUSINESS-ID TO RH-BUSINESS-ID.                     
163000     MOVE CURR-BUS-TYPE TO RH-BUS-TYPE.                           
163100     WRITE ASSESSRPT-LINE FROM RPT-BUSINESS-HDR.                  
163200*    U2 RATIO LINE - PROFIT MARGIN IS RE-EXPRESSED AS A WHOLE     
163300*    PERCENT HERE JUST AS IT IS ON THE ASSESSOUT EXTRACT.         
163400     MOVE SPACES TO RPT-RATIO-LINE.                               
163500     MOVE CURRENT-RATIO-R TO RL-CURRENT-RATIO.                    
163600     COMPUTE RL-PROFIT-MARGIN ROUNDED = PROFIT-MARGIN * 100.      
163700     MOVE DEBT-RATIO-R TO RL-DEBT-RATIO.                          
163800     MOVE ASSET-TURNOVER-R TO RL-ASSET-TURNOVER.                  
163900     WRITE ASSESSRPT-LINE FROM RPT-RATIO-LINE.                    
164000*    U3/U4 SCORE LINE.                                            
164100     MOVE SPACES TO RPT-SCORE-LINE.                               
164200     MOVE SCORE-A TO SL-SCORE-A.                                  
164300     MOVE GRADE-A TO SL-GRADE-A.                                  
164400     MOVE SCORE-B TO SL-SCORE-B.                                  
164500     MOVE GRADE-B TO SL-GRADE-B.                                  
164600     MOVE RISK-LEVEL-B TO SL-RISK-LEVEL.                          
164700     WRITE ASSESSRPT-LINE FROM RPT-SCORE-LINE.                    
164800*    U7/U8 RISK LINE.                                             
164900     MOVE SPACES TO RPT-RISK-LINE.                                
165000     MOVE RISK-SCORE TO RK-RISK-SCORE.                            
165100     MOVE RISK-GRADE TO RK-RISK-GRADE.                            
165200     MOVE HEALTH-SCORE-R TO RK-HEALTH-SCORE.                      
165300     WRITE ASSESSRPT-LINE FROM RPT-RISK-LINE.                     
165400*    U6 WORKING-CAPITAL LINE - SUPPRESSED WHEN ANY OF THE THREE   
165500*    UNDERLYING LEGS COULD NOT BE COMPUTED IN 3700.               
165600     IF DSO-OK AND DIO-OK AND DPO-OK                              
165700         MOVE SPACES TO RPT-WORKCAP-LINE                          
165800         MOVE DSO-DAYS TO WC-DSO                                  
165900         MOVE DIO-DAYS TO WC-DIO                                  
166000         MOVE DPO-DAYS TO WC-DPO                                  
166100         MOVE CCC-DAYS TO WC-CCC                                  
166200         WRITE ASSESSRPT-LINE FROM RPT-WORKCAP-LINE               
166300     END-IF.                                                      
166400*    VARIABLE-COUNT DETAIL LINES - RISK FACTORS, COMMENTARY,      
166500*    BENCHMARK RECOMMENDATIONS, COST-OPT RECOMMENDATIONS, IN      
166600*    THAT FIXED ORDER EVERY TIME SO THE PRINTED LAYOUT IS         
166700*    PREDICTABLE FOR THE ANALYST READING DOWN THE PAGE.           
166800     PERFORM 4110-WRITE-RISK-FACTOR                               
166900         VARYING RF-X FROM 1 BY 1                                 
167000         UNTIL RF-X > RISK-FACTOR-CNT.                            
167100     PERFORM 4120-WRITE-COMMENTARY                                
167200         VARYING CM-X FROM 1 BY 1                                 
167300         UNTIL CM-X > COMMENTARY-CNT.                             
167400     PERFORM 4130-WRITE-RECOMMEND                                 
167500         VARYING RECOMMEND-X FROM 1 BY 1                          
167600         UNTIL RECOMMEND-X > RECOMMEND-CNT.                       
167700     PERFORM 4140-WRITE-COSTOPT                                   
167800         VARYING COSTOPT-X FROM 1 BY 1                            
167900         UNTIL COSTOPT-X > COSTOPT-CNT.                           
168000     WRITE ASSESSRPT-LINE FROM RPT-BLANK-LINE.                    
168100 4100-EXIT.                                                       
168200     EXIT.                                                        
168300*                                                                 
168400*    ONE SCORER-A RISK FACTOR LINE (SET BY 3290 DURING U3) - RUN  
168500*    ONCE PER ENTRY IN RISK-FACTOR-TXT BY THE 4100 VARYING LOOP.  
168600 4110-WRITE-RISK-FACTOR.                                          
168700     MOVE SPACES TO RPT-TEXT-LINE.                                
168800     MOVE RISK-FACTOR-TXT (RF-X) TO TL-TEXT.                      
168900     WRITE ASSESSRPT-LINE FROM RPT-TEXT-LINE.                     
169000 4110-EXIT.                                                       
169100     EXIT.                                                        
169200*                                                                 
169300*    ONE SCORER-B COMMENTARY LINE (SET BY 3390 DURING U4) - SAME  
169400*    SHARED RPT-TEXT-LINE LAYOUT AS 4110, JUST A DIFFERENT TABLE. 
169500 4120-WRITE-COMMENTARY.                                           
169600     MOVE SPACES TO RPT-TEXT-LINE.                                
169700     MOVE COMMENTARY-TXT (CM-X) TO TL-TEXT.                       
169800     WRITE ASSESSRPT-LINE FROM RPT-TEXT-LINE.                     
169900 4120-EXIT.                                                       
170000     EXIT.                                                        
170100*                                                                 
170200*    ONE U5 BENCHMARK RECOMMENDATION LINE, CATEGORY/PRIORITY/TEXT.
170300 4130-WRITE-RECOMMEND.                                            
170400*    ONE ROW OF THE 3-ENTRY TABLE BUILT BY 3600 - CATEGORY,       
170500*    PRIORITY, THEN THE FREE-TEXT RECOMMENDATION ITSELF.          
170600     MOVE SPACES TO RPT-RECOMMEND-LINE.                           
170700     MOVE RECOMMEND-CATEGORY (RECOMMEND-X) TO RM-CATEGORY.        
170800     MOVE RECOMMEND-PRIORITY (RECOMMEND-X) TO RM-PRIORITY.        
170900     MOVE RECOMMEND-TEXT (RECOMMEND-X) TO RM-TEXT.                
171000     WRITE ASSESSRPT-LINE FROM RPT-RECOMMEND-LINE.                
171100 4130-EXIT.                                                       
171200     EXIT.                                                        
171300*                                                                 
171400*    ONE U9 COST-OPTIMIZATION LINE, CATEGORY/TEXT/SAVINGS/HORIZON.
171500 4140-WRITE-COSTOPT.                                              
171600*    ONE ROW OF THE 3-ENTRY TABLE BUILT BY 3800 - CATEGORY,       
171700*    TEXT, THE ESTIMATED SAVINGS AMOUNT, AND THE HORIZON.         
171800     MOVE SPACES TO RPT-COSTOPT-LINE.                             
171900     MOVE COSTOPT-CATEGORY (COSTOPT-X) TO CO-CATEGORY.            
172000     MOVE COSTOPT-TEXT (COSTOPT-X) TO CO-TEXT.                    
172100     MOVE COSTOPT-SAVINGS (COSTOPT-X) TO CO-SAVINGS.              
172200     MOVE COSTOPT-HORIZON (COSTOPT-X) TO CO-HORIZON.              
172300     WRITE ASSESSRPT-LINE FROM RPT-COSTOPT-LINE.                  
172400 4140-EXIT.                                                       
172500     EXIT.                                                        
172600*                                                                 
172700*    U10 PERIOD LOOP AND FORECAST REPORT WRITES - ONE METRIC      
172800*    AFTER THE OTHER, 12 LINES EACH.                              
172900 4200-WRITE-FORECAST-LINES.                                       
173000*    FCST-REVENUE-VAL WAS ALREADY PRIMED BY 3900 - RUN ALL 12     
173100*    REVENUE PERIODS FIRST.                                       
173200     PERFORM 4210-FORECAST-ONE-PERIOD-REV                         
173300         VARYING PERIOD-X FROM 1 BY 1 UNTIL PERIOD-X > 12.        
173400*    RE-PRIME FOR NET INCOME, THEN RUN ITS OWN 12 PERIODS.        
173500     MOVE BIZ-NET-INCOME TO FCST-NET-INCOME-VAL.                  
173600     PERFORM 4220-FORECAST-ONE-PERIOD-NI                          
173700         VARYING PERIOD-X FROM 1 BY 1 UNTIL PERIOD-X > 12.        
173800 4200-EXIT.                                                       
173900     EXIT.                                                        
174000*                                                                 
174100 4210-FORECAST-ONE-PERIOD-REV.                                    
174200*    COMPOUND THE RUNNING VALUE BY 5% FOR THIS PERIOD, THEN       
174300*    PRINT IT - THE VALUE CARRIED INTO THE NEXT CALL IS ALREADY   
174400*    GROWN, SO PERIOD 2 COMPOUNDS ON PERIOD 1'S RESULT.           
174500     COMPUTE FCST-REVENUE-VAL ROUNDED =                           
174600         FCST-REVENUE-VAL * 1.05.                                 
174700     MOVE SPACES TO FCST-LINE.                                    
174800     MOVE PREV-BUSINESS-ID TO FC-BUSINESS-ID.                     
174900     MOVE 'REVENUE   ' TO FC-METRIC.                              
175000     MOVE PERIOD-X TO FC-PERIOD.                                  
175100     MOVE FCST-REVENUE-VAL TO FC-PROJECTED.                       
175200     MOVE FCST-CONFIDENCE TO FC-CONFIDENCE.                       
175300     WRITE FORECAST-LINE FROM FCST-LINE.                          
175400 4210-EXIT.                                                       
175500     EXIT.                                                        
175600*                                                                 
175700 4220-FORECAST-ONE-PERIOD-NI.                                     
175800*    SAME 5% COMPOUND AS 4210, NET INCOME METRIC INSTEAD.         
175900     COMPUTE FCST-NET-INCOME-VAL ROUNDED =                        
176000         FCST-NET-INCOME-VAL * 1.05.                              
176100     MOVE SPACES TO FCST-LINE.                                    
176200     MOVE PREV-BUSINESS-ID TO FC-BUSINESS-ID.                     
176300     MOVE 'NET INCOME' TO FC-METRIC.                              
176400     MOVE PERIOD-X TO FC-PERIOD.                                  
176500     MOVE FCST-NET-INCOME-VAL TO FC-PROJECTED.                    
176600     MOVE FCST-CONFIDENCE TO FC-CONFIDENCE.                       
176700     WRITE FORECAST-LINE FROM FCST-LINE.                          
176800 4220-EXIT.                                                       
176900     EXIT.                                                        
177000*                                                                 
177100*    ROLL THE BATCH TOTALS FOOTER COUNTERS - CRQ0351 05/10/88 RLH.
177200 4300-ACCUMULATE-TOTALS.                                          
177300     ADD 1 TO BUS-COUNT.                                          
177400     ADD SCORE-B TO TOTAL-SCORE-B.                                
177500*    TALLY SCORER B'S LETTER GRADE, NOT SCORER A'S - THE FOOTER   
177600*    REPORTS THE COMPOSITE VIEW, NOT THE DETAILED ONE.            
177700     EVALUATE GRADE-B                                             
177800         WHEN 'A'                                                 
177900             ADD 1 TO GRADE-A-CNT                                 
178000         WHEN 'B'                                                 
178100             ADD 1 TO GRADE-B-CNT                                 
178200         WHEN 'C'                                                 
178300             ADD 1 TO GRADE-C-CNT                                 
178400         WHEN OTHER                                               
178500             ADD 1 TO GRADE-D-CNT                                 
178600     END-EVALUATE.                                                
178700 4300-EXIT.                                                       
178800     EXIT.                                                        
178900*                                                                 
179000*    RESET THE PER-BUSINESS AGGREGATES FOR THE NEXT BUSINESS ID.  
179100*    THE BATCH TOTALS COUNTERS IN GRADE-COUNTERS ARE NOT          
179200*    TOUCHED HERE - THEY ACCUMULATE FOR THE WHOLE RUN.            
179300 4900-CLEAR-FINDATA.                                              
179400     PERFORM 1050-ZERO-FINDATA-TABLE                              
179500         VARYING BIZ-X FROM 1 BY 1 UNTIL BIZ-X > 13.              
179600     MOVE ZERO TO FINDATA-EMP.                                    
179700 4900-EXIT.                                                       
179800     EXIT.                                                        
179900*                                                                 
180000*    FLUSH THE LAST BUSINESS ON THE FILE - THE MAIN CONTROL BREAK 
180100*    ONLY FIRES WHEN A NEW BUSINESS ID APPEARS, SO THE FINAL ONE  
180200*    NEEDS THIS EXTRA CALL AFTER END OF FILE.                     
180300 8000-FINAL-BREAK.                                                
180400     IF FIRST-BUS-SW = 'N'                                        
180500         PERFORM 3000-BUSINESS-BREAK THRU 3000-EXIT               
180600     END-IF.                                                      
180700 8000-EXIT.                                                       
180800     EXIT.                                                        
180900*                                                                 
181000*    BATCH TOTALS FOOTER - ONE LINE PER RUN AFTER THE LAST        
181100*    BUSINESS' REPORT BLOCK.  GRADE-COUNTERS WAS BUILT UP BY      
181200*    4300 ON EVERY BUSINESS BREAK AND IS NEVER CLEARED MID-RUN,   
181300*    SO THIS IS THE ONLY PLACE THOSE FOUR COUNTERS ARE READ.      
181400*    THE AVERAGE SCORER-B GOES THROUGH THE SAME 3110 ZERO-DIVIDE  
181500*    GUARD AS EVERY OTHER RATIO IN THE PROGRAM - A ZERO-BUSINESS  
181600*    RUN (EMPTY LEDGER FILE) MUST NOT ABEND ON THE DIVIDE HERE.   
181700 9700-WRITE-BATCH-TOTALS.                                         
181800     WRITE ASSESSRPT-LINE FROM RPT-BLANK-LINE.                    
181900     WRITE ASSESSRPT-LINE FROM RPT-TOTALS-HDR.                    
182000*    FIRST FOOTER LINE - BUSINESS COUNT AND THE GRADE TALLIES.    
182100     MOVE BUS-COUNT TO TH-BUS-COUNT.                              
182200     MOVE GRADE-A-CNT TO TH-GRADE-A.                              
182300     MOVE GRADE-B-CNT TO TH-GRADE-B.                              
182400     MOVE GRADE-C-CNT TO TH-GRADE-C.                              
182500     MOVE GRADE-D-CNT TO TH-GRADE-D.                              
182600     WRITE ASSESSRPT-LINE FROM RPT-TOTALS-LINE.                   
182700*    SECOND FOOTER LINE - TOTAL AND AVERAGE SCORER-B, GUARDED     
182800*    AGAINST A ZERO-BUSINESS RUN BY THE SHARED 3110 ROUTINE.      
182900     MOVE TOTAL-SCORE-B TO TH-TOTAL-SCORE-B.                      
183000     MOVE BUS-COUNT TO DENOM-WORK.                                
183100     PERFORM 3110-GUARD-DENOMINATOR THRU 3110-EXIT.               
183200     COMPUTE AVG-SCORE-B ROUNDED =                                
183300         TOTAL-SCORE-B / DENOM-WORK.                              
183400     MOVE AVG-SCORE-B TO TH-AVG-SCORE-B.                          
183500     WRITE ASSESSRPT-LINE FROM RPT-TOTALS-LINE-2.                 
183600 9700-EXIT.                                                       
183700     EXIT.                                                        
183800*                                                                 
183900*    CLOSE ALL FOUR FILES AND RETURN TO 0000-MAIN-CONTROL, WHICH  
184000*    FALLS THROUGH TO STOP RUN.  NO FILE STATUS CHECKING ON THE   
184100*    CLOSE VERBS THEMSELVES - IF ANY OF THESE FOUR WERE NEVER     
184200*    SUCCESSFULLY OPENED THE JOB WOULD ALREADY HAVE ABENDED BACK  
184300*    IN 1000-INITIALIZE, SO BY THE TIME WE GET HERE ALL FOUR ARE  
184400*    KNOWN GOOD.                                                  
184500 9900-TERMINATE.                                                  
184600     CLOSE LEDGER-FILE.                                           
184700     CLOSE ASSESSOUT-FILE.                                        
184800     CLOSE ASSESSRPT-FILE.                                        
184900     CLOSE FORECAST-FILE.                                         
185000 9900-EXIT.                                                       
185100     EXIT.                                                        
